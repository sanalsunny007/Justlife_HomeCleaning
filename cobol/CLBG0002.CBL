000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     CLBG0002.
000600 AUTHOR.         RENAN MUNIZ MERLO.
000700 INSTALLATION.   DATA PROCESSING - DISPATCH SYSTEMS.
000800 DATE-WRITTEN.   18/02/1993.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001400*          https://www.linkedin.com/in/renan-muniz-merlo         *
001500*----------------------------------------------------------------*
001600*    PROGRAM-ID..: CLBG0002.                                     *
001700*    ANALYST.....: RENAN MUNIZ MERLO                             *
001800*    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: JUSTLIFE CLEANER BOOKING ENGINE - CLBKNG      *
002100*----------------------------------------------------------------*
002200*    GOAL........: CREATE A NEW BOOKING.  VALIDATES THE REQUEST, *
002300*                  FINDS THE CLEANERS FREE FOR THE REQUESTED     *
002400*                  SLOT, PICKS THE REQUIRED COUNT FROM A SINGLE  *
002500*                  VEHICLE TEAM, AND APPENDS THE NEW BOOKING TO  *
002600*                  THE BOOKING FILE WITH STATUS CONFIRMED.       *
002700*----------------------------------------------------------------*
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002900*                   FILE0001        00040       VEHREC01         *
003000*                   FILE0002        00060       CLNREC01         *
003100*                   FILE0003        00099       BKGREC01         *
003200*                   FILE0004        00060       BKRREQ01         *
003300*                   FILEERR2        00100       ERRREC01         *
003400*----------------------------------------------------------------*
003500*    TABLE DB2...:  NONE.                                        *
003600*----------------------------------------------------------------*
003700*    CHANGE LOG:                                                 *
003800*    1993-02-18  RMM  0000099  INITIAL VERSION.                  *CLB0002 
003900*    1995-03-09  RMM  0000118  FIXED THE VEHICLE-GROUP SEARCH -  *CLB0002 
004000*                     A SECOND CLEANER ON AN ALREADY-SEEN        *
004100*                     VEHICLE WAS OPENING A NEW GROUP INSTEAD    *
004200*                     OF JOINING THE FIRST ONE.                  *
004300*    1999-02-02  RMM  0000006  Y2K: BOOKING DATE ON THE          *CLB0002 
004400*                     TRANSACTION NOW CARRIES A 4-DIGIT YEAR.    *
004500*    2003-06-07  RMM  0000139  BOOKING-FILE IS NOW OPENED EXTEND *CLB0002 
004600*                     FOR THE APPEND INSTEAD OF A FULL COPY-AND- *
004700*                     REWRITE OF THE FILE.                       *
004800*----------------------------------------------------------------*
004900*================================================================*
005000*           E N V I R O N M E N T      D I V I S I O N           *
005100*================================================================*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500      C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000     SELECT FILE0001      ASSIGN TO UTS-S-FILE0001
006100      ORGANIZATION IS     SEQUENTIAL
006200      ACCESS MODE  IS     SEQUENTIAL
006300      FILE STATUS  IS     WRK-FS-FILE0001.
006400
006500     SELECT FILE0002      ASSIGN TO UTS-S-FILE0002
006600      ORGANIZATION IS     SEQUENTIAL
006700      ACCESS MODE  IS     SEQUENTIAL
006800      FILE STATUS  IS     WRK-FS-FILE0002.
006900
007000     SELECT FILE0003      ASSIGN TO UTS-S-FILE0003
007100      ORGANIZATION IS     SEQUENTIAL
007200      ACCESS MODE  IS     SEQUENTIAL
007300      FILE STATUS  IS     WRK-FS-FILE0003.
007400
007500     SELECT FILE0004      ASSIGN TO UTS-S-FILE0004
007600      ORGANIZATION IS     SEQUENTIAL
007700      ACCESS MODE  IS     SEQUENTIAL
007800      FILE STATUS  IS     WRK-FS-FILE0004.
007900
008000     SELECT FILEERR2      ASSIGN TO UTS-S-FILEERR2
008100      ORGANIZATION IS     SEQUENTIAL
008200      ACCESS MODE  IS     SEQUENTIAL
008300      FILE STATUS  IS     WRK-FS-FILEERR2.
008400
008500*================================================================*
008600*                  D A T A      D I V I S I O N                  *
008700*================================================================*
008800 DATA DIVISION.
008900 FILE SECTION.
009000*
009100 FD  FILE0001
009200     RECORDING MODE IS F
009300     LABEL RECORD   IS STANDARD
009400     BLOCK CONTAINS 00 RECORDS.
009500 01  FD-REG-FILE0001   PIC X(40).
009600
009700 FD  FILE0002
009800     RECORDING MODE IS F
009900     LABEL RECORD   IS STANDARD
010000     BLOCK CONTAINS 00 RECORDS.
010100 01  FD-REG-FILE0002   PIC X(60).
010200
010300 FD  FILE0003
010400     RECORDING MODE IS F
010500     LABEL RECORD   IS STANDARD
010600     BLOCK CONTAINS 00 RECORDS.
010700 01  FD-REG-FILE0003   PIC X(99).
010800
010900 FD  FILE0004
011000     RECORDING MODE IS F
011100     LABEL RECORD   IS STANDARD
011200     BLOCK CONTAINS 00 RECORDS.
011300 01  FD-REG-FILE0004   PIC X(60).
011400
011500 FD  FILEERR2
011600     RECORDING MODE IS F
011700     LABEL RECORD   IS STANDARD
011800     BLOCK CONTAINS 00 RECORDS.
011900 01  FD-REG-FILEERR2   PIC X(100).
012000
012100*-----------------------------------------------------------------*
012200*                  WORKING-STORAGE SECTION                        *
012300*-----------------------------------------------------------------*
012400 WORKING-STORAGE SECTION.
012500
012600 77  WRK-FILE0004-REGS-COUNTER          PIC 9(04) COMP VALUE ZERO.
012700 77  WRK-BOOKINGS-CREATED-COUNTER       PIC 9(04) COMP VALUE ZERO.
012800 77  WRK-BOOKINGS-REJECTED-COUNTER      PIC 9(04) COMP VALUE ZERO.
012900
013000 77  WRK-FILE0004-EOF                   PIC X(03) VALUE SPACES.
013100
013200*DATA FOR ERROR LOG:
013300 01  WRK-ERROR-LOG.
013400     03  WRK-PROGRAM                    PIC X(08) VALUE
013500                                                 'CLBG0002'  .
013600     03  WRK-ERROR-MSG                  PIC X(30) VALUE SPACES.
013700     03  WRK-ERROR-CODE                 PIC X(30) VALUE SPACES.
013800     03  WRK-ERROR-DATE                 PIC X(10) VALUE SPACES.
013900     03  WRK-ERROR-TIME                 PIC X(08) VALUE SPACES.
014000     03  FILLER                          PIC X(04).
014100
014200*ABENDING PROGRAM:
014300 77  WRK-ABEND-PGM                      PIC X(08) VALUE
014400                                                 'ABENDPGM'  .
014500
014600 01  WRK-FILE-STATUS.
014700     03  WRK-FS-FILE0001                PIC 9(02) VALUE ZEROS.
014800     03  WRK-FS-FILE0002                PIC 9(02) VALUE ZEROS.
014900     03  WRK-FS-FILE0003                PIC 9(02) VALUE ZEROS.
015000     03  WRK-FS-FILE0004                PIC 9(02) VALUE ZEROS.
015100     03  WRK-FS-FILEERR2                PIC 9(02) VALUE ZEROS.
015200     03  FILLER                          PIC X(02).
015300
015400 01  WRK-VEH-REG.
015500     COPY 'VEHREC01'.
015600
015700 01  WRK-CLN-REG.
015800     COPY 'CLNREC01'.
015900
016000 01  WRK-BKG-REG.
016100     COPY 'BKGREC01'.
016200
016300 01  WRK-BKR-REG.
016400     COPY 'BKRREQ01'.
016500
016600 01  WRK-ERR-REG.
016700     COPY 'ERRREC01'.
016800
016900*-----------------------------------------------------------------*
017000*    IN-MEMORY MASTER TABLES.                                     *
017100*-----------------------------------------------------------------*
017200 01  WS-VEH-TAB-CTL.
017300     05  WS-VEH-TAB-COUNT                 PIC 9(04) COMP VALUE ZERO.
017400     05  FILLER                          PIC X(02).
017500     05  WS-VEH-TAB  OCCURS 50 TIMES
017600                     INDEXED BY WS-VEH-IDX.
017700         10  WS-VEH-TAB-ID                  PIC 9(04).
017800         10  WS-VEH-TAB-NAME                PIC X(20).
017900
018000 01  WS-CLN-TAB-CTL.
018100     05  WS-CLN-TAB-COUNT                 PIC 9(04) COMP VALUE ZERO.
018200     05  FILLER                          PIC X(02).
018300     05  WS-CLN-TAB  OCCURS 250 TIMES
018400                     INDEXED BY WS-CLN-IDX.
018500         10  WS-CLN-TAB-ID                  PIC 9(04).
018600         10  WS-CLN-TAB-NAME                PIC X(20).
018700         10  WS-CLN-TAB-WORK-START          PIC 9(04).
018800         10  WS-CLN-TAB-WORK-START-BRK REDEFINES
018900                           WS-CLN-TAB-WORK-START.
019000             15  WS-CLN-TAB-WORK-START-HH  PIC 9(02).
019100             15  WS-CLN-TAB-WORK-START-MM  PIC 9(02).
019200         10  WS-CLN-TAB-WORK-END            PIC 9(04).
019300         10  WS-CLN-TAB-WORK-END-BRK   REDEFINES
019400                           WS-CLN-TAB-WORK-END.
019500             15  WS-CLN-TAB-WORK-END-HH    PIC 9(02).
019600             15  WS-CLN-TAB-WORK-END-MM    PIC 9(02).
019700         10  WS-CLN-TAB-VEHICLE-ID          PIC 9(04).
019800
019900*    ONE ENTRY PER CLEANER ASSIGNED TO A CONFIRMED BOOKING.       *
020000 01  WS-BKG-TAB-CTL.
020100     05  WS-BKG-TAB-COUNT                  PIC 9(05) COMP VALUE ZERO.
020200     05  WS-MAX-BKG-ID                     PIC 9(06) COMP VALUE ZERO.
020300     05  FILLER                          PIC X(01).
020400     05  WS-BKG-TAB  OCCURS 2000 TIMES
020500                     INDEXED BY WS-BKG-IDX.
020600         10  WS-BKG-TAB-CLN-ID              PIC 9(04).
020700         10  WS-BKG-TAB-DATE                PIC 9(08).
020800         10  WS-BKG-TAB-START                PIC 9(04).
020900         10  WS-BKG-TAB-START-BRK  REDEFINES
021000                           WS-BKG-TAB-START.
021100             15  WS-BKG-TAB-START-HH       PIC 9(02).
021200             15  WS-BKG-TAB-START-MM       PIC 9(02).
021300         10  WS-BKG-TAB-END                  PIC 9(04).
021400         10  WS-BKG-TAB-END-BRK    REDEFINES
021500                           WS-BKG-TAB-END.
021600             15  WS-BKG-TAB-END-HH         PIC 9(02).
021700             15  WS-BKG-TAB-END-MM         PIC 9(02).
021800
021900*    CLEANERS FOUND FREE FOR THE REQUESTED SLOT.                  *
022000 01  WS-AVAIL-TAB-CTL.
022100     05  WS-AVAIL-TAB-COUNT                PIC 9(04) COMP VALUE ZERO.
022200     05  FILLER                          PIC X(02).
022300     05  WS-AVAIL-TAB  OCCURS 250 TIMES
022400                     INDEXED BY WS-AVAIL-IDX.
022500         10  WS-AVAIL-CLN-ID                 PIC 9(04).
022600         10  WS-AVAIL-CLN-NAME               PIC X(20).
022700         10  WS-AVAIL-VEHICLE-ID             PIC 9(04).
022800
022900*    VEHICLE GROUPS BUILT FROM THE ABOVE, FIRST-SEEN ORDER.       *
023000 01  WS-VGRP-TAB-CTL.
023100     05  WS-VGRP-TAB-COUNT                 PIC 9(03) COMP VALUE ZERO.
023200     05  FILLER                          PIC X(01).
023300     05  WS-VGRP-TAB  OCCURS 50 TIMES
023400                     INDEXED BY WS-VGRP-IDX.
023500         10  WS-VGRP-VEHICLE-ID              PIC 9(04).
023600         10  WS-VGRP-MEMBER-COUNT            PIC 9(02) COMP.
023700         10  WS-VGRP-MEMBER  OCCURS 10 TIMES
023800                     INDEXED BY WS-VGRP-MBR-IDX.
023900             15  WS-VGRP-MBR-CLN-ID            PIC 9(04).
024000
024100 77  WS-FOUND-GROUP-SW                     PIC X(01) VALUE 'N'.
024200     88  WS-FOUND-GROUP                    VALUE 'Y'.
024300 77  WS-SELECTED-VGRP                      PIC 9(03) COMP VALUE ZERO.
024400
024500*-----------------------------------------------------------------*
024600*    VALIDATION RESULT AND GENERAL WORKING FIELDS.                *
024700*-----------------------------------------------------------------*
024800 01  WS-VALIDATION-RESULT.
024900     05  WS-ERR-CODE                      PIC 9(05) VALUE ZERO.
025000     05  WS-ERR-MESSAGE                   PIC X(60) VALUE SPACES.
025100     05  FILLER                          PIC X(05).
025200
025300 77  WS-REQ-END-TIME                      PIC 9(04) VALUE ZERO.
025400 77  WS-ELAPSED-MIN                        PIC S9(05) COMP VALUE ZERO.
025500 77  WS-ELAPSED-HOURS                     PIC 9(02) COMP VALUE ZERO.
025600 77  WS-CLN-AVAILABLE-SW                  PIC X(01) VALUE 'Y'.
025700     88  WS-CLN-IS-AVAILABLE              VALUE 'Y'.
025800 77  WS-REQ-START-MIN                     PIC 9(04) COMP.
025900 77  WS-REQ-END-MIN                       PIC 9(04) COMP.
026000 77  WS-ADJ-START-MIN                     PIC 9(04) COMP.
026100 77  WS-ADJ-END-MIN                       PIC S9(05) COMP.
026200
026300*    GENERIC HHMM <-> MINUTES-OF-DAY CONVERTER WORK AREA.         *
026400 01  WS-TIME-CONVERTER.
026500     05  WS-CONV-HHMM                     PIC 9(04) COMP.
026600     05  WS-CONV-HH                       PIC 9(02) COMP.
026700     05  WS-CONV-MM                       PIC 9(02) COMP.
026800     05  WS-CONV-MIN                      PIC 9(04) COMP.
026900     05  FILLER                          PIC X(02).
027000
027100*    ZELLER'S CONGRUENCE WORK AREA.                               *
027200 01  WS-ZELLER-WORK.
027300     05  WS-ZLR-YYYY                      PIC 9(04).
027400     05  WS-ZLR-MM                        PIC 9(02).
027500     05  WS-ZLR-DD                        PIC 9(02).
027600     05  WS-ZLR-ADJ-MM                    PIC 9(02) COMP.
027700     05  WS-ZLR-ADJ-YYYY                  PIC 9(04) COMP.
027800     05  WS-ZLR-CENTURY                   PIC 9(02) COMP.
027900     05  WS-ZLR-YR-OF-CENT                PIC 9(02) COMP.
028000     05  WS-ZLR-TERM1                     PIC 9(04) COMP.
028100     05  WS-ZLR-TERM1-Q                   PIC 9(04) COMP.
028200     05  WS-ZLR-YOC-DIV4                  PIC 9(02) COMP.
028300     05  WS-ZLR-CENT-DIV4                 PIC 9(02) COMP.
028400     05  WS-ZLR-SUM                       PIC S9(06) COMP.
028500     05  WS-ZLR-DOW-Q                     PIC 9(04) COMP.
028600     05  WS-ZLR-DOW                       PIC 9(01) COMP.
028700         88  WS-ZLR-DOW-IS-FRIDAY         VALUE 6.
028800     05  FILLER                          PIC X(02).
028900
029000*    TODAY'S DATE, NUMERIC YYYYMMDD, FOR THE PAST-DATE TEST.      *
029100 01  WS-TODAY-DATE-N                      PIC 9(08) COMP VALUE ZERO.
029200
029300*WORKING DATA FOR THE SYSTEM DATE AND TIME.
029400 01  WRK-SYSTEM-DATE.
029500     03  YY                              PIC 9(02) VALUE ZEROS.
029600     03  MM                              PIC 9(02) VALUE ZEROS.
029700     03  DD                              PIC 9(02) VALUE ZEROS.
029800     03  FILLER                          PIC X(02).
029900*
030000 01  WRK-DATE-FORMATTED.
030100     03  DD-FORMATTED                    PIC 9(02) VALUE ZEROS.
030200     03  FILLER                          PIC X(01) VALUE '-'.
030300     03  MM-FORMATTED                    PIC 9(02) VALUE ZEROS.
030400     03  FILLER                          PIC X(01) VALUE '-'.
030500     03  YYYY-FORMATTED                  PIC 9(04) VALUE ZEROS.
030600*
030700 01  WRK-SYSTEM-TIME.
030800     03  HOUR                            PIC 9(02) VALUE ZEROS.
030900     03  MINUTE                          PIC 9(02) VALUE ZEROS.
031000     03  SECOND                          PIC 9(02) VALUE ZEROS.
031100     03  HUNDREDTH                       PIC 9(02) VALUE ZEROS.
031200     03  FILLER                          PIC X(02).
031300*
031400 01  WRK-TIME-FORMATTED.
031500     03  HOUR-FORMATTED                  PIC 9(02) VALUE ZEROS.
031600     03  FILLER                          PIC X(01) VALUE ':'.
031700     03  MINUTE-FORMATTED                PIC 9(02) VALUE ZEROS.
031800     03  FILLER                          PIC X(01) VALUE ':'.
031900     03  SECOND-FORMATTED                PIC 9(02) VALUE ZEROS.
032000
032100 01  WRK-WHEN-COMPILED.
032200     03  MM-COMPILED                     PIC X(02) VALUE SPACES.
032300     03  FILLER                          PIC X(01) VALUE '/'.
032400     03  DD-COMPILED                     PIC X(02) VALUE SPACES.
032500     03  FILLER                          PIC X(01) VALUE '/'.
032600     03  YY-COMPILED                     PIC X(02) VALUE SPACES.
032700     03  HOUR-COMPILED                   PIC X(02) VALUE SPACES.
032800     03  FILLER                          PIC X(01) VALUE '-'.
032900     03  MINUTE-COMPILED                 PIC X(02) VALUE SPACES.
033000     03  FILLER                          PIC X(01) VALUE '-'.
033100     03  SECOND-COMPILED                 PIC X(02) VALUE SPACES.
033200
033300*================================================================*
033400 PROCEDURE                       DIVISION.
033500*================================================================*
033600*----------------------------------------------------------------*
033700 0000-MAIN-PROCESS               SECTION.
033800*----------------------------------------------------------------*
033900     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.
034000
034100     PERFORM 1000-INITIALIZE.
034200
034300     PERFORM 2000-PROCESS     UNTIL WRK-FILE0004-EOF EQUAL 'END'.
034400
034500     PERFORM 3000-FINALIZE.
034600*----------------------------------------------------------------*
034700 0000-99-EXIT.                   EXIT.
034800*----------------------------------------------------------------*
034900*----------------------------------------------------------------*
035000 1000-INITIALIZE                 SECTION.
035100*----------------------------------------------------------------*
035200     PERFORM 9000-GET-DATE-TIME.
035300
035400     COMPUTE WS-TODAY-DATE-N = YYYY-FORMATTED * 10000
035500                              + MM-FORMATTED * 100
035600                              + DD-FORMATTED.
035700
035800     INITIALIZE WRK-VEH-REG
035900                WRK-CLN-REG
036000                WRK-BKG-REG
036100                WRK-BKR-REG
036200                WRK-ERR-REG.
036300
036400     OPEN INPUT  FILE0001
036500                 FILE0002
036600                 FILE0003
036700                 FILE0004
036800          OUTPUT FILEERR2.
036900
037000     MOVE 'OPEN FILE FILE0001'  TO WRK-ERROR-MSG.
037100     PERFORM 8100-TEST-FS-FILE0001.
037200
037300     MOVE 'OPEN FILE FILE0002'  TO WRK-ERROR-MSG.
037400     PERFORM 8200-TEST-FS-FILE0002.
037500
037600     MOVE 'OPEN FILE FILE0003'  TO WRK-ERROR-MSG.
037700     PERFORM 8300-TEST-FS-FILE0003.
037800
037900     MOVE 'OPEN FILE FILE0004'  TO WRK-ERROR-MSG.
038000     PERFORM 8400-TEST-FS-FILE0004.
038100
038200     MOVE 'OPEN FILE FILEERR2'  TO WRK-ERROR-MSG.
038300     PERFORM 8500-TEST-FS-FILEERR2.
038400
038500     PERFORM 2100-LOAD-VEHICLE-TABLE.
038600     PERFORM 2110-LOAD-CLEANER-TABLE.
038700     PERFORM 2120-LOAD-BOOKING-TABLE.
038800
038900     MOVE 'CLOSE FILE FILE0003' TO WRK-ERROR-MSG.
039000     CLOSE FILE0003.
039100     PERFORM 8300-TEST-FS-FILE0003.
039200
039300     OPEN EXTEND FILE0003.
039400     MOVE 'OPEN EXTEND FILE0003' TO WRK-ERROR-MSG.
039500     PERFORM 8300-TEST-FS-FILE0003.
039600
039700     PERFORM 2130-READ-FILE0004.
039800*----------------------------------------------------------------*
039900 1000-99-EXIT.                   EXIT.
040000*----------------------------------------------------------------*
040100*----------------------------------------------------------------*
040200 1200-VALIDATE-REQUEST           SECTION.
040300*----------------------------------------------------------------*
040400     MOVE ZERO                   TO WS-ERR-CODE.
040500     MOVE SPACES                 TO WS-ERR-MESSAGE.
040600
040700     COMPUTE WS-REQ-END-TIME = BKR-START-TIME OF WRK-BKR-REG
040800                              + (BKR-DURATION-HRS OF WRK-BKR-REG
040900                                 * 100).
041000
041100     MOVE BKR-YYYY OF WRK-BKR-REG TO WS-ZLR-YYYY.
041200     MOVE BKR-MM   OF WRK-BKR-REG TO WS-ZLR-MM.
041300     MOVE BKR-DD   OF WRK-BKR-REG TO WS-ZLR-DD.
041400     PERFORM 9100-COMPUTE-DAY-OF-WEEK.
041500
041600     IF WS-ZLR-DOW-IS-FRIDAY
041700        MOVE 1004                TO WS-ERR-CODE
041800        MOVE 'BOOKINGS CANNOT BE MADE ON FRIDAYS'
041900                                  TO WS-ERR-MESSAGE
042000     ELSE
042100        IF BKR-DATE OF WRK-BKR-REG LESS WS-TODAY-DATE-N
042200           MOVE 3004             TO WS-ERR-CODE
042300           MOVE 'CANNOT CHECK AVAILABILITY FOR PAST DATES'
042400                                  TO WS-ERR-MESSAGE
042500        ELSE
042600           IF BKR-START-TIME OF WRK-BKR-REG LESS 0800
042700              OR WS-REQ-END-TIME GREATER 2200
042800              MOVE 1005          TO WS-ERR-CODE
042900              MOVE 'BOOKING MUST BE BETWEEN 08:00 AND 22:00'
043000                                  TO WS-ERR-MESSAGE
043100           ELSE
043200              PERFORM 1250-VALIDATE-DURATION
043300              IF WS-ERR-CODE EQUAL ZERO
043400                 IF BKR-REQ-CLEANER-CNT OF WRK-BKR-REG LESS 1
043500                    OR BKR-REQ-CLEANER-CNT OF WRK-BKR-REG
043600                                  GREATER 3
043700                    MOVE 1001    TO WS-ERR-CODE
043800                    MOVE 'CLEANER COUNT MUST BE 1, 2, OR 3'
043900                                  TO WS-ERR-MESSAGE
044000                 END-IF
044100              END-IF
044200           END-IF
044300        END-IF
044400     END-IF.
044500*----------------------------------------------------------------*
044600 1200-99-EXIT.                   EXIT.
044700*----------------------------------------------------------------*
044800*----------------------------------------------------------------*
044900 1250-VALIDATE-DURATION          SECTION.
045000*----------------------------------------------------------------*
045100     MOVE BKR-START-TIME OF WRK-BKR-REG TO WS-CONV-HHMM.
045200     PERFORM 9300-HHMM-TO-MIN.
045300     MOVE WS-CONV-MIN            TO WS-REQ-START-MIN.
045400
045500     MOVE WS-REQ-END-TIME        TO WS-CONV-HHMM.
045600     PERFORM 9300-HHMM-TO-MIN.
045700     MOVE WS-CONV-MIN            TO WS-REQ-END-MIN.
045800
045900     COMPUTE WS-ELAPSED-MIN = WS-REQ-END-MIN - WS-REQ-START-MIN.
046000     DIVIDE WS-ELAPSED-MIN BY 60 GIVING WS-ELAPSED-HOURS.
046100
046200     IF WS-ELAPSED-HOURS NOT EQUAL 2
046300        AND WS-ELAPSED-HOURS NOT EQUAL 4
046400        MOVE 1002                TO WS-ERR-CODE
046500        MOVE 'DURATION MUST BE EXACTLY 2 OR 4 HOURS'
046600                                  TO WS-ERR-MESSAGE
046700     ELSE
046800        IF WS-REQ-START-MIN NOT LESS WS-REQ-END-MIN
046900           MOVE 1003             TO WS-ERR-CODE
047000           MOVE 'START TIME MUST BE BEFORE END TIME'
047100                                  TO WS-ERR-MESSAGE
047200        END-IF
047300     END-IF.
047400*----------------------------------------------------------------*
047500 1250-99-EXIT.                   EXIT.
047600*----------------------------------------------------------------*
047700*----------------------------------------------------------------*
047800 2000-PROCESS                    SECTION.
047900*----------------------------------------------------------------*
048000     PERFORM 1200-VALIDATE-REQUEST.
048100
048200     IF WS-ERR-CODE EQUAL ZERO
048300        PERFORM 2200-FIND-AVAILABLE-CLEANERS
048400        IF WS-AVAIL-TAB-COUNT EQUAL ZERO
048500           MOVE 3001             TO WS-ERR-CODE
048600           MOVE 'NO CLEANERS AVAILABLE FOR THE SELECTED TIME SLOT'
048700                                  TO WS-ERR-MESSAGE
048800        ELSE
048900           PERFORM 2600-ASSIGN-BY-VEHICLE
049000        END-IF
049100     END-IF.
049200
049300     IF WS-ERR-CODE EQUAL ZERO
049400        ADD 1                    TO WRK-BOOKINGS-CREATED-COUNTER
049500        PERFORM 2900-BUILD-AND-WRITE-BOOKING
049600     ELSE
049700        ADD 1                    TO WRK-BOOKINGS-REJECTED-COUNTER
049800        PERFORM 2950-WRITE-REJECT
049900     END-IF.
050000
050100     PERFORM 2130-READ-FILE0004.
050200*----------------------------------------------------------------*
050300 2000-99-EXIT.                   EXIT.
050400*----------------------------------------------------------------*
050500*----------------------------------------------------------------*
050600 2100-LOAD-VEHICLE-TABLE         SECTION.
050700*----------------------------------------------------------------*
050800     MOVE 'LOADING VEHICLE TABLE' TO WRK-ERROR-MSG.
050900
051000     PERFORM 2105-LOAD-ONE-VEHICLE
051100             WITH TEST AFTER
051200             UNTIL WRK-FS-FILE0001 EQUAL 10.
051300*----------------------------------------------------------------*
051400 2100-99-EXIT.                   EXIT.
051500*----------------------------------------------------------------*
051600*----------------------------------------------------------------*
051700 2105-LOAD-ONE-VEHICLE           SECTION.
051800*----------------------------------------------------------------*
051900     READ FILE0001               INTO WRK-VEH-REG.
052000     PERFORM 8100-TEST-FS-FILE0001.
052100     IF WRK-FS-FILE0001          EQUAL ZEROS
052200        SET WS-VEH-IDX           TO WS-VEH-TAB-COUNT
052300        SET WS-VEH-IDX           UP BY 1
052400        MOVE VEH-ID  OF WRK-VEH-REG
052500                                  TO WS-VEH-TAB-ID (WS-VEH-IDX)
052600        MOVE VEH-NAME OF WRK-VEH-REG
052700                                  TO WS-VEH-TAB-NAME (WS-VEH-IDX)
052800        ADD 1                    TO WS-VEH-TAB-COUNT
052900     END-IF.
053000*----------------------------------------------------------------*
053100 2105-99-EXIT.                   EXIT.
053200*----------------------------------------------------------------*
053300 2110-LOAD-CLEANER-TABLE         SECTION.
053400*----------------------------------------------------------------*
053500     MOVE 'LOADING CLEANER TABLE' TO WRK-ERROR-MSG.
053600
053700     PERFORM 2115-LOAD-ONE-CLEANER
053800             WITH TEST AFTER
053900             UNTIL WRK-FS-FILE0002 EQUAL 10.
054000*----------------------------------------------------------------*
054100 2110-99-EXIT.                   EXIT.
054200*----------------------------------------------------------------*
054300*----------------------------------------------------------------*
054400 2115-LOAD-ONE-CLEANER           SECTION.
054500*----------------------------------------------------------------*
054600     READ FILE0002               INTO WRK-CLN-REG.
054700     PERFORM 8200-TEST-FS-FILE0002.
054800     IF WRK-FS-FILE0002          EQUAL ZEROS
054900        SET WS-CLN-IDX           TO WS-CLN-TAB-COUNT
055000        SET WS-CLN-IDX           UP BY 1
055100        MOVE CLN-ID  OF WRK-CLN-REG
055200                              TO WS-CLN-TAB-ID (WS-CLN-IDX)
055300        MOVE CLN-NAME OF WRK-CLN-REG
055400                              TO WS-CLN-TAB-NAME (WS-CLN-IDX)
055500        MOVE CLN-WORK-START OF WRK-CLN-REG
055600                              TO WS-CLN-TAB-WORK-START (WS-CLN-IDX)
055700        MOVE CLN-WORK-END OF WRK-CLN-REG
055800                              TO WS-CLN-TAB-WORK-END (WS-CLN-IDX)
055900        MOVE CLN-VEHICLE-ID OF WRK-CLN-REG
056000                              TO WS-CLN-TAB-VEHICLE-ID (WS-CLN-IDX)
056100        ADD 1                 TO WS-CLN-TAB-COUNT
056200     END-IF.
056300*----------------------------------------------------------------*
056400 2115-99-EXIT.                   EXIT.
056500*----------------------------------------------------------------*
056600 2120-LOAD-BOOKING-TABLE         SECTION.
056700*----------------------------------------------------------------*
056800     MOVE 'LOADING BOOKING TABLE' TO WRK-ERROR-MSG.
056900
057000     PERFORM 2122-LOAD-ONE-BOOKING
057100             WITH TEST AFTER
057200             UNTIL WRK-FS-FILE0003 EQUAL 10.
057300*----------------------------------------------------------------*
057400 2120-99-EXIT.                   EXIT.
057500*----------------------------------------------------------------*
057600*----------------------------------------------------------------*
057700 2122-LOAD-ONE-BOOKING           SECTION.
057800*----------------------------------------------------------------*
057900     READ FILE0003               INTO WRK-BKG-REG.
058000     PERFORM 8300-TEST-FS-FILE0003.
058100     IF WRK-FS-FILE0003          EQUAL ZEROS
058200        IF BKG-ID OF WRK-BKG-REG GREATER WS-MAX-BKG-ID
058300           MOVE BKG-ID OF WRK-BKG-REG TO WS-MAX-BKG-ID
058400        END-IF
058500        IF BKG-STATUS-CONFIRMED OF WRK-BKG-REG
058600           PERFORM 2125-STAGE-BOOKING-CLEANERS
058700        END-IF
058800     END-IF.
058900*----------------------------------------------------------------*
059000 2122-99-EXIT.                   EXIT.
059100*----------------------------------------------------------------*
059200 2125-STAGE-BOOKING-CLEANERS     SECTION.
059300*----------------------------------------------------------------*
059400     PERFORM 2127-STAGE-ONE-CLEANER
059500             VARYING BKG-CLN-IDX FROM 1 BY 1
059600             UNTIL BKG-CLN-IDX GREATER BKG-CLEANER-COUNT
059700                                       OF WRK-BKG-REG.
059800*----------------------------------------------------------------*
059900 2125-99-EXIT.                   EXIT.
060000*----------------------------------------------------------------*
060100*----------------------------------------------------------------*
060200 2127-STAGE-ONE-CLEANER          SECTION.
060300*----------------------------------------------------------------*
060400     SET WS-BKG-IDX              TO WS-BKG-TAB-COUNT.
060500     SET WS-BKG-IDX              UP BY 1.
060600     MOVE BKG-CLEANER-ID (BKG-CLN-IDX) OF WRK-BKG-REG
060700                                  TO WS-BKG-TAB-CLN-ID (WS-BKG-IDX).
060800     MOVE BKG-DATE OF WRK-BKG-REG
060900                                  TO WS-BKG-TAB-DATE (WS-BKG-IDX).
061000     MOVE BKG-START-TIME OF WRK-BKG-REG
061100                                  TO WS-BKG-TAB-START (WS-BKG-IDX).
061200     MOVE BKG-END-TIME OF WRK-BKG-REG
061300                                  TO WS-BKG-TAB-END (WS-BKG-IDX).
061400     ADD 1                       TO WS-BKG-TAB-COUNT.
061500*----------------------------------------------------------------*
061600 2127-99-EXIT.                   EXIT.
061700*----------------------------------------------------------------*
061800*----------------------------------------------------------------*
061900 2130-READ-FILE0004              SECTION.
062000*----------------------------------------------------------------*
062100     MOVE 'READING FILE0004'     TO WRK-ERROR-MSG.
062200
062300     READ FILE0004               INTO WRK-BKR-REG.
062400
062500     PERFORM 8400-TEST-FS-FILE0004.
062600
062700     IF WRK-FS-FILE0004          EQUAL 10
062800        MOVE 'END'               TO WRK-FILE0004-EOF
062900     ELSE
063000        ADD 1                    TO WRK-FILE0004-REGS-COUNTER
063100     END-IF.
063200*----------------------------------------------------------------*
063300 2130-99-EXIT.                   EXIT.
063400*----------------------------------------------------------------*
063500*----------------------------------------------------------------*
063600 2200-FIND-AVAILABLE-CLEANERS    SECTION.
063700*----------------------------------------------------------------*
063800     MOVE ZERO                   TO WS-AVAIL-TAB-COUNT.
063900
064000     PERFORM 2205-CHECK-AND-COLLECT-ONE
064100             VARYING WS-CLN-IDX FROM 1 BY 1
064200             UNTIL WS-CLN-IDX GREATER WS-CLN-TAB-COUNT.
064300*----------------------------------------------------------------*
064400 2200-99-EXIT.                   EXIT.
064500*----------------------------------------------------------------*
064600*----------------------------------------------------------------*
064700 2205-CHECK-AND-COLLECT-ONE      SECTION.
064800*----------------------------------------------------------------*
064900     PERFORM 2210-CHECK-ONE-CLEANER-AVAIL.
065000     IF WS-CLN-IS-AVAILABLE
065100        SET WS-AVAIL-IDX         TO WS-AVAIL-TAB-COUNT
065200        SET WS-AVAIL-IDX         UP BY 1
065300        MOVE WS-CLN-TAB-ID (WS-CLN-IDX)
065400                              TO WS-AVAIL-CLN-ID (WS-AVAIL-IDX)
065500        MOVE WS-CLN-TAB-NAME (WS-CLN-IDX)
065600                              TO WS-AVAIL-CLN-NAME (WS-AVAIL-IDX)
065700        MOVE WS-CLN-TAB-VEHICLE-ID (WS-CLN-IDX)
065800                              TO WS-AVAIL-VEHICLE-ID (WS-AVAIL-IDX)
065900        ADD 1                  TO WS-AVAIL-TAB-COUNT
066000     END-IF.
066100*----------------------------------------------------------------*
066200 2205-99-EXIT.                   EXIT.
066300*----------------------------------------------------------------*
066400*----------------------------------------------------------------*
066500 2210-CHECK-ONE-CLEANER-AVAIL    SECTION.
066600*----------------------------------------------------------------*
066700*    CLEANERAVAILABILITYRULEIMPL - REQUESTED WINDOW AGAINST THE   *
066800*    CLEANER'S OTHER CONFIRMED BOOKINGS FOR THE SAME DATE, EACH   *
066900*    PADDED BY A 30-MINUTE BREAK ON BOTH SIDES.                   *
067000*----------------------------------------------------------------*
067100     MOVE 'Y'                    TO WS-CLN-AVAILABLE-SW.
067200
067300     MOVE BKR-START-TIME OF WRK-BKR-REG TO WS-CONV-HHMM.
067400     PERFORM 9300-HHMM-TO-MIN.
067500     MOVE WS-CONV-MIN            TO WS-REQ-START-MIN.
067600
067700     MOVE WS-REQ-END-TIME        TO WS-CONV-HHMM.
067800     PERFORM 9300-HHMM-TO-MIN.
067900     MOVE WS-CONV-MIN            TO WS-REQ-END-MIN.
068000
068100     PERFORM 2215-TEST-ONE-EXISTING-BOOKING
068200             VARYING WS-BKG-IDX FROM 1 BY 1
068300             UNTIL WS-BKG-IDX GREATER WS-BKG-TAB-COUNT.
068400*----------------------------------------------------------------*
068500 2210-99-EXIT.                   EXIT.
068600*----------------------------------------------------------------*
068700*----------------------------------------------------------------*
068800 2215-TEST-ONE-EXISTING-BOOKING  SECTION.
068900*----------------------------------------------------------------*
069000     IF WS-BKG-TAB-CLN-ID (WS-BKG-IDX) EQUAL
069100               WS-CLN-TAB-ID (WS-CLN-IDX)
069200        AND WS-BKG-TAB-DATE (WS-BKG-IDX) EQUAL
069300               BKR-DATE OF WRK-BKR-REG
069400        MOVE WS-BKG-TAB-START (WS-BKG-IDX) TO WS-CONV-HHMM
069500        PERFORM 9300-HHMM-TO-MIN
069600        COMPUTE WS-ADJ-START-MIN = WS-CONV-MIN - 30
069700
069800        MOVE WS-BKG-TAB-END (WS-BKG-IDX)   TO WS-CONV-HHMM
069900        PERFORM 9300-HHMM-TO-MIN
070000        COMPUTE WS-ADJ-END-MIN = WS-CONV-MIN + 30
070100
070200        IF WS-REQ-START-MIN LESS WS-ADJ-END-MIN
070300           AND WS-REQ-END-MIN GREATER WS-ADJ-START-MIN
070400           MOVE 'N'              TO WS-CLN-AVAILABLE-SW
070500        END-IF
070600     END-IF.
070700*----------------------------------------------------------------*
070800 2215-99-EXIT.                   EXIT.
070900*----------------------------------------------------------------*
071000*----------------------------------------------------------------*
071100 2600-ASSIGN-BY-VEHICLE          SECTION.
071200*----------------------------------------------------------------*
071300*    SAMEVEHICLEASSIGNMENTSTRATEGY - GROUP THE AVAILABLE LIST BY  *
071400*    VEHICLE, FIRST-SEEN ORDER, THEN TAKE THE FIRST GROUP WITH    *
071500*    ENOUGH MEMBERS.                                              *
071600*----------------------------------------------------------------*
071700     MOVE ZERO                   TO WS-VGRP-TAB-COUNT.
071800
071900     PERFORM 2610-PLACE-IN-VEHICLE-GROUP
072000             VARYING WS-AVAIL-IDX FROM 1 BY 1
072100             UNTIL WS-AVAIL-IDX GREATER WS-AVAIL-TAB-COUNT.
072200
072300     MOVE ZERO                   TO WS-SELECTED-VGRP.
072400
072500     PERFORM 2620-TEST-ONE-GROUP
072600             VARYING WS-VGRP-IDX FROM 1 BY 1
072700             UNTIL WS-VGRP-IDX GREATER WS-VGRP-TAB-COUNT.
072800
072900     IF WS-SELECTED-VGRP EQUAL ZERO
073000        MOVE 3003                TO WS-ERR-CODE
073100        MOVE
073200        'NO VEHICLE HAS ENOUGH AVAILABLE CLEANERS FOR THIS BOOKING'
073300                                  TO WS-ERR-MESSAGE
073400     END-IF.
073500*----------------------------------------------------------------*
073600 2600-99-EXIT.                   EXIT.
073700*----------------------------------------------------------------*
073800*----------------------------------------------------------------*
073900 2620-TEST-ONE-GROUP             SECTION.
074000*----------------------------------------------------------------*
074100     IF WS-SELECTED-VGRP         EQUAL ZERO
074200        AND WS-VGRP-MEMBER-COUNT (WS-VGRP-IDX) NOT LESS
074300                  BKR-REQ-CLEANER-CNT OF WRK-BKR-REG
074400        SET WS-SELECTED-VGRP     TO WS-VGRP-IDX
074500     END-IF.
074600*----------------------------------------------------------------*
074700 2620-99-EXIT.                   EXIT.
074800*----------------------------------------------------------------*
074900*----------------------------------------------------------------*
075000 2610-PLACE-IN-VEHICLE-GROUP     SECTION.
075100*----------------------------------------------------------------*
075200     MOVE 'N'                    TO WS-FOUND-GROUP-SW.
075300
075400     PERFORM 2615-MATCH-ONE-VEHICLE-GROUP
075500             VARYING WS-VGRP-IDX FROM 1 BY 1
075600             UNTIL WS-VGRP-IDX GREATER WS-VGRP-TAB-COUNT.
075700
075800     IF NOT WS-FOUND-GROUP
075900        SET WS-VGRP-IDX          TO WS-VGRP-TAB-COUNT
076000        SET WS-VGRP-IDX          UP BY 1
076100        MOVE WS-AVAIL-VEHICLE-ID (WS-AVAIL-IDX)
076200                     TO WS-VGRP-VEHICLE-ID (WS-VGRP-IDX)
076300        MOVE 1                   TO WS-VGRP-MEMBER-COUNT
076400                                               (WS-VGRP-IDX)
076500        MOVE WS-AVAIL-CLN-ID (WS-AVAIL-IDX)
076600                     TO WS-VGRP-MBR-CLN-ID (WS-VGRP-IDX 1)
076700        ADD 1                    TO WS-VGRP-TAB-COUNT
076800     END-IF.
076900*----------------------------------------------------------------*
077000 2610-99-EXIT.                   EXIT.
077100*----------------------------------------------------------------*
077200*----------------------------------------------------------------*
077300 2615-MATCH-ONE-VEHICLE-GROUP    SECTION.
077400*----------------------------------------------------------------*
077500     IF WS-VGRP-VEHICLE-ID (WS-VGRP-IDX) EQUAL
077600               WS-AVAIL-VEHICLE-ID (WS-AVAIL-IDX)
077700        SET WS-FOUND-GROUP       TO TRUE
077800        SET WS-VGRP-MBR-IDX      TO WS-VGRP-MEMBER-COUNT
077900                                            (WS-VGRP-IDX)
078000        SET WS-VGRP-MBR-IDX      UP BY 1
078100        MOVE WS-AVAIL-CLN-ID (WS-AVAIL-IDX)
078200                  TO WS-VGRP-MBR-CLN-ID (WS-VGRP-IDX
078300                                         WS-VGRP-MBR-IDX)
078400        ADD 1                    TO WS-VGRP-MEMBER-COUNT
078500                                            (WS-VGRP-IDX)
078600     END-IF.
078700*----------------------------------------------------------------*
078800 2615-99-EXIT.                   EXIT.
078900*----------------------------------------------------------------*
079000*----------------------------------------------------------------*
079100 2900-BUILD-AND-WRITE-BOOKING    SECTION.
079200*----------------------------------------------------------------*
079300     MOVE 'WRITING NEW BOOKING'  TO WRK-ERROR-MSG.
079400
079500     ADD 1                       TO WS-MAX-BKG-ID.
079600
079700     INITIALIZE WRK-BKG-REG.
079800     MOVE WS-MAX-BKG-ID          TO BKG-ID OF WRK-BKG-REG.
079900     MOVE BKR-DATE OF WRK-BKR-REG TO BKG-DATE OF WRK-BKG-REG.
080000     MOVE BKR-START-TIME OF WRK-BKR-REG
080100                                  TO BKG-START-TIME OF WRK-BKG-REG.
080200     MOVE WS-REQ-END-TIME        TO BKG-END-TIME OF WRK-BKG-REG.
080300     MOVE BKR-DURATION-HRS OF WRK-BKR-REG
080400                                  TO BKG-DURATION-HRS OF WRK-BKG-REG.
080500     MOVE BKR-REQ-CLEANER-CNT OF WRK-BKR-REG
080600                               TO BKG-REQ-CLEANER-CNT OF WRK-BKG-REG.
080700     MOVE BKR-CUSTOMER-NAME OF WRK-BKR-REG
080800                               TO BKG-CUSTOMER-NAME OF WRK-BKG-REG.
080900     SET BKG-STATUS-CONFIRMED   OF WRK-BKG-REG TO TRUE.
081000     MOVE BKR-REQ-CLEANER-CNT OF WRK-BKR-REG
081100                               TO BKG-CLEANER-COUNT OF WRK-BKG-REG.
081200     MOVE WS-VGRP-VEHICLE-ID (WS-SELECTED-VGRP)
081300                               TO BKG-VEHICLE-ID OF WRK-BKG-REG.
081400
081500     PERFORM 2905-COPY-ONE-CLEANER-ID
081600             VARYING BKG-CLN-IDX FROM 1 BY 1
081700             UNTIL BKG-CLN-IDX GREATER
081800                        BKR-REQ-CLEANER-CNT OF WRK-BKR-REG.
081900
082000     MOVE WRK-BKG-REG            TO FD-REG-FILE0003.
082100     WRITE FD-REG-FILE0003.
082200
082300     PERFORM 8300-TEST-FS-FILE0003.
082400*----------------------------------------------------------------*
082500 2900-99-EXIT.                   EXIT.
082600*----------------------------------------------------------------*
082700*----------------------------------------------------------------*
082800 2905-COPY-ONE-CLEANER-ID        SECTION.
082900*----------------------------------------------------------------*
083000     MOVE WS-VGRP-MBR-CLN-ID (WS-SELECTED-VGRP BKG-CLN-IDX)
083100          TO BKG-CLEANER-ID (BKG-CLN-IDX) OF WRK-BKG-REG.
083200*----------------------------------------------------------------*
083300 2905-99-EXIT.                   EXIT.
083400*----------------------------------------------------------------*
083500*----------------------------------------------------------------*
083600 2950-WRITE-REJECT               SECTION.
083700*----------------------------------------------------------------*
083800     MOVE 'RECORDING ERROR FILE' TO WRK-ERROR-MSG.
083900
084000     INITIALIZE WRK-ERR-REG.
084100     MOVE WS-ERR-CODE            TO ERR-CODE    OF WRK-ERR-REG.
084200     MOVE WS-ERR-MESSAGE         TO ERR-MESSAGE OF WRK-ERR-REG.
084300     MOVE BKR-CUSTOMER-NAME OF WRK-BKR-REG
084400                                  TO ERR-CONTEXT OF WRK-ERR-REG.
084500
084600     MOVE WRK-ERR-REG            TO FD-REG-FILEERR2.
084700
084800     WRITE FD-REG-FILEERR2.
084900
085000     PERFORM 8500-TEST-FS-FILEERR2.
085100*----------------------------------------------------------------*
085200 2950-99-EXIT.                   EXIT.
085300*----------------------------------------------------------------*
085400*----------------------------------------------------------------*
085500 3000-FINALIZE                   SECTION.
085600*----------------------------------------------------------------*
085700     DISPLAY '***************************'.
085800     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
085900     DISPLAY '***************************'.
086000     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
086100     DISPLAY '*COMPILED........:'
086200     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
086300     DISPLAY '*.................'
086400     HOUR-COMPILED '.' MINUTE-COMPILED '.' SECOND-COMPILED '*'.
086500     DISPLAY '*-------------------------*'.
086600     DISPLAY '*REQUESTS READ........:' WRK-FILE0004-REGS-COUNTER
086700     '*'.
086800     DISPLAY '*BOOKINGS CREATED.....:'
086900     WRK-BOOKINGS-CREATED-COUNTER '*'.
087000     DISPLAY '*BOOKINGS REJECTED....:'
087100     WRK-BOOKINGS-REJECTED-COUNTER '*'.
087200     DISPLAY '*-------------------------*'.
087300     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
087400     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
087500     DISPLAY '***************************'.
087600
087700     CLOSE FILE0001 FILE0002 FILE0003 FILE0004 FILEERR2.
087800
087900     STOP RUN.
088000*----------------------------------------------------------------*
088100 3000-99-EXIT.                   EXIT.
088200*----------------------------------------------------------------*
088300*----------------------------------------------------------------*
088400 8100-TEST-FS-FILE0001           SECTION.
088500*----------------------------------------------------------------*
088600     IF WRK-FS-FILE0001          NOT EQUAL ZEROS AND 10
088700        MOVE WRK-FS-FILE0001     TO WRK-ERROR-CODE
088800        PERFORM 9999-CALL-ABEND-PGM
088900     END-IF.
089000*----------------------------------------------------------------*
089100 8100-99-EXIT.                   EXIT.
089200*----------------------------------------------------------------*
089300*----------------------------------------------------------------*
089400 8200-TEST-FS-FILE0002           SECTION.
089500*----------------------------------------------------------------*
089600     IF WRK-FS-FILE0002          NOT EQUAL ZEROS AND 10
089700        MOVE WRK-FS-FILE0002     TO WRK-ERROR-CODE
089800        PERFORM 9999-CALL-ABEND-PGM
089900     END-IF.
090000*----------------------------------------------------------------*
090100 8200-99-EXIT.                   EXIT.
090200*----------------------------------------------------------------*
090300*----------------------------------------------------------------*
090400 8300-TEST-FS-FILE0003           SECTION.
090500*----------------------------------------------------------------*
090600     IF WRK-FS-FILE0003          NOT EQUAL ZEROS AND 10
090700        MOVE WRK-FS-FILE0003     TO WRK-ERROR-CODE
090800        PERFORM 9999-CALL-ABEND-PGM
090900     END-IF.
091000*----------------------------------------------------------------*
091100 8300-99-EXIT.                   EXIT.
091200*----------------------------------------------------------------*
091300*----------------------------------------------------------------*
091400 8400-TEST-FS-FILE0004           SECTION.
091500*----------------------------------------------------------------*
091600     IF WRK-FS-FILE0004          NOT EQUAL ZEROS AND 10
091700        MOVE WRK-FS-FILE0004     TO WRK-ERROR-CODE
091800        PERFORM 9999-CALL-ABEND-PGM
091900     END-IF.
092000*----------------------------------------------------------------*
092100 8400-99-EXIT.                   EXIT.
092200*----------------------------------------------------------------*
092300*----------------------------------------------------------------*
092400 8500-TEST-FS-FILEERR2           SECTION.
092500*----------------------------------------------------------------*
092600     IF WRK-FS-FILEERR2          NOT EQUAL ZEROS
092700        MOVE WRK-FS-FILEERR2     TO WRK-ERROR-CODE
092800        PERFORM 9999-CALL-ABEND-PGM
092900     END-IF.
093000*----------------------------------------------------------------*
093100 8500-99-EXIT.                   EXIT.
093200*----------------------------------------------------------------*
093300*----------------------------------------------------------------*
093400 9000-GET-DATE-TIME              SECTION.
093500*----------------------------------------------------------------*
093600     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
093700     MOVE YY                     TO YYYY-FORMATTED.
093800     MOVE MM                     TO MM-FORMATTED.
093900     MOVE DD                     TO DD-FORMATTED.
094000     ADD  2000                   TO YYYY-FORMATTED.
094100
094200     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
094300     MOVE HOUR                   TO HOUR-FORMATTED.
094400     MOVE MINUTE                 TO MINUTE-FORMATTED.
094500     MOVE SECOND                 TO SECOND-FORMATTED.
094600*----------------------------------------------------------------*
094700 9000-99-EXIT.                   EXIT.
094800*----------------------------------------------------------------*
094900*----------------------------------------------------------------*
095000 9100-COMPUTE-DAY-OF-WEEK        SECTION.
095100*----------------------------------------------------------------*
095200*    ZELLER'S CONGRUENCE (GREGORIAN).  RESULT IS 0=SATURDAY,      *
095300*    1=SUNDAY, 2=MONDAY ... 6=FRIDAY.                             *
095400*----------------------------------------------------------------*
095500     IF WS-ZLR-MM LESS 3
095600        COMPUTE WS-ZLR-ADJ-MM   = WS-ZLR-MM + 12
095700        COMPUTE WS-ZLR-ADJ-YYYY = WS-ZLR-YYYY - 1
095800     ELSE
095900        MOVE WS-ZLR-MM           TO WS-ZLR-ADJ-MM
096000        MOVE WS-ZLR-YYYY         TO WS-ZLR-ADJ-YYYY
096100     END-IF.
096200
096300     DIVIDE WS-ZLR-ADJ-YYYY BY 100
096400            GIVING WS-ZLR-CENTURY
096500            REMAINDER WS-ZLR-YR-OF-CENT.
096600
096700     COMPUTE WS-ZLR-TERM1 = 13 * (WS-ZLR-ADJ-MM + 1).
096800     DIVIDE WS-ZLR-TERM1 BY 5 GIVING WS-ZLR-TERM1-Q.
096900
097000     DIVIDE WS-ZLR-YR-OF-CENT BY 4 GIVING WS-ZLR-YOC-DIV4.
097100     DIVIDE WS-ZLR-CENTURY    BY 4 GIVING WS-ZLR-CENT-DIV4.
097200
097300     COMPUTE WS-ZLR-SUM = WS-ZLR-DD
097400                        + WS-ZLR-TERM1-Q
097500                        + WS-ZLR-YR-OF-CENT
097600                        + WS-ZLR-YOC-DIV4
097700                        + WS-ZLR-CENT-DIV4
097800                        - (2 * WS-ZLR-CENTURY)
097900                        + 7000.
098000
098100     DIVIDE WS-ZLR-SUM BY 7 GIVING WS-ZLR-DOW-Q
098200            REMAINDER WS-ZLR-DOW.
098300*----------------------------------------------------------------*
098400 9100-99-EXIT.                   EXIT.
098500*----------------------------------------------------------------*
098600*----------------------------------------------------------------*
098700 9300-HHMM-TO-MIN                SECTION.
098800*----------------------------------------------------------------*
098900     DIVIDE WS-CONV-HHMM BY 100
099000            GIVING WS-CONV-HH
099100            REMAINDER WS-CONV-MM.
099200     COMPUTE WS-CONV-MIN = (WS-CONV-HH * 60) + WS-CONV-MM.
099300*----------------------------------------------------------------*
099400 9300-99-EXIT.                   EXIT.
099500*----------------------------------------------------------------*
099600*----------------------------------------------------------------*
099700 9999-CALL-ABEND-PGM             SECTION.
099800*----------------------------------------------------------------*
099900     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
100000     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
100100     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
100200*----------------------------------------------------------------*
100300 9999-99-EXIT.                   EXIT.
100400*----------------------------------------------------------------*
