000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     CLBG0004.
000600 AUTHOR.         RENAN MUNIZ MERLO.
000700 INSTALLATION.   DATA PROCESSING - DISPATCH SYSTEMS.
000800 DATE-WRITTEN.   01/03/1994.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001400*          https://www.linkedin.com/in/renan-muniz-merlo         *
001500*----------------------------------------------------------------*
001600*    PROGRAM-ID..: CLBG0004.                                     *
001700*    ANALYST.....: RENAN MUNIZ MERLO                             *
001800*    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: JUSTLIFE CLEANER BOOKING ENGINE - CLBKNG      *
002100*----------------------------------------------------------------*
002200*    GOAL........: FOR EACH DATE/START-TIME/DURATION ON FILE0007,*
002300*                  LIST EVERY CLEANER WHO IS FREE FOR THAT EXACT *
002400*                  WINDOW (NO 30-MINUTE BREAK-BUFFER CONFLICT     *
002500*                  AGAINST ANY OF THEIR OWN CONFIRMED BOOKINGS).  *
002600*                  THIS IS THE DISPATCHER'S "WHO CAN TAKE THIS    *
002700*                  JOB" LOOKUP - IT DOES NOT BOOK ANYONE, AND IT  *
002800*                  DOES NOT GROUP BY VEHICLE (SEE CLBG0002 FOR    *
002900*                  THE VEHICLE-GROUPING STEP THAT RUNS AT BOOKING *
003000*                  TIME).                                        *
003100*----------------------------------------------------------------*
003200*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003300*                   FILE0001        00040       VEHREC01         *
003400*                   FILE0002        00060       CLNREC01         *
003500*                   FILE0003        00099       BKGREC01         *
003600*                   FILE0007        00030       SLTREQ01         *
003700*                   FILE0009        00060       SLTRPT01         *
003800*                   FILEERR4        00100       ERRREC01         *
003900*----------------------------------------------------------------*
004000*    TABLE DB2...:  NONE.                                        *
004100*----------------------------------------------------------------*
004200*    CHANGE LOG:                                                 *
004300*    1994-03-01  RMM  0000101  INITIAL VERSION.                  *CLB0004 
004400*    1995-09-08  JPC  0000109  DURATION CHECK ADDED TO THE SLOT   CLB0004 
004500*                     REQUEST VALIDATION - A BAD DURATION WAS     *
004600*                     SLIPPING THROUGH AND PRODUCING A NEGATIVE   *
004700*                     WINDOW LENGTH FOR THE BREAK-BUFFER TEST.    *
004800*    1997-06-23  DMF  0000117  VEHICLE NAME LOOKUP ADDED TO THE   CLB0004 
004900*                     DETAIL LINE - DISPATCH WAS HAVING TO CROSS  *
005000*                     -REFERENCE THE VEHICLE FILE BY HAND.        *
005100*    1999-02-11  RMM  0000006  Y2K: SLOT-REQUEST DATE AND THE     CLB0004 
005200*                     DAY-OF-WEEK TEST NOW CARRY A 4-DIGIT YEAR.  *
005300*    2002-08-14  JPC  0000124  FOOTER COUNT NOW RESETS PER SLOT   CLB0004 
005400*                     REQUEST - IT WAS ACCUMULATING ACROSS THE    *
005500*                     WHOLE RUN INSTEAD OF PER REQUEST.           *
005600*    2006-04-02  RMM  0000135  BOOKING TABLE IS NOW STAGED ONCE   CLB0004 
005700*                     AT OPEN TIME INSTEAD OF BEING REREAD PER    *
005800*                     SLOT REQUEST.                               *
005900*    2011-12-09  DMF  0000149  REJECT RECORD NOW CARRIES THE      CLB0004 
006000*                     REQUESTED DATE IN ERR-CONTEXT RATHER THAN   *
006100*                     LEAVING IT BLANK.                           *
006200*    2021-03-01  RMM  0000101  MODULE RENAMED CLBG0004 UNDER THE  CLB0004 
006300*                     JUSTLIFE CLEANER-BOOKING ENGINE PROJECT.    *
006400*----------------------------------------------------------------*
006500*================================================================*
006600*           E N V I R O N M E N T      D I V I S I O N           *
006700*================================================================*
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100      C01 IS TOP-OF-FORM.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500
007600     SELECT FILE0001      ASSIGN TO UTS-S-FILE0001
007700      ORGANIZATION IS     SEQUENTIAL
007800      ACCESS MODE  IS     SEQUENTIAL
007900      FILE STATUS  IS     WRK-FS-FILE0001.
008000
008100     SELECT FILE0002      ASSIGN TO UTS-S-FILE0002
008200      ORGANIZATION IS     SEQUENTIAL
008300      ACCESS MODE  IS     SEQUENTIAL
008400      FILE STATUS  IS     WRK-FS-FILE0002.
008500
008600     SELECT FILE0003      ASSIGN TO UTS-S-FILE0003
008700      ORGANIZATION IS     SEQUENTIAL
008800      ACCESS MODE  IS     SEQUENTIAL
008900      FILE STATUS  IS     WRK-FS-FILE0003.
009000
009100     SELECT FILE0007      ASSIGN TO UTS-S-FILE0007
009200      ORGANIZATION IS     SEQUENTIAL
009300      ACCESS MODE  IS     SEQUENTIAL
009400      FILE STATUS  IS     WRK-FS-FILE0007.
009500
009600     SELECT FILE0009      ASSIGN TO UTS-S-FILE0009
009700      ORGANIZATION IS     SEQUENTIAL
009800      ACCESS MODE  IS     SEQUENTIAL
009900      FILE STATUS  IS     WRK-FS-FILE0009.
010000
010100     SELECT FILEERR4      ASSIGN TO UTS-S-FILEERR4
010200      ORGANIZATION IS     SEQUENTIAL
010300      ACCESS MODE  IS     SEQUENTIAL
010400      FILE STATUS  IS     WRK-FS-FILEERR4.
010500
010600*================================================================*
010700*                  D A T A      D I V I S I O N                  *
010800*================================================================*
010900 DATA DIVISION.
011000 FILE SECTION.
011100*
011200 FD  FILE0001
011300     RECORDING MODE IS F
011400     LABEL RECORD   IS STANDARD
011500     BLOCK CONTAINS 00 RECORDS.
011600 01  FD-REG-FILE0001   PIC X(40).
011700
011800 FD  FILE0002
011900     RECORDING MODE IS F
012000     LABEL RECORD   IS STANDARD
012100     BLOCK CONTAINS 00 RECORDS.
012200 01  FD-REG-FILE0002   PIC X(60).
012300
012400 FD  FILE0003
012500     RECORDING MODE IS F
012600     LABEL RECORD   IS STANDARD
012700     BLOCK CONTAINS 00 RECORDS.
012800 01  FD-REG-FILE0003   PIC X(99).
012900
013000 FD  FILE0007
013100     RECORDING MODE IS F
013200     LABEL RECORD   IS STANDARD
013300     BLOCK CONTAINS 00 RECORDS.
013400 01  FD-REG-FILE0007   PIC X(30).
013500
013600 FD  FILE0009
013700     RECORDING MODE IS F
013800     LABEL RECORD   IS STANDARD
013900     BLOCK CONTAINS 00 RECORDS.
014000 01  FD-REG-FILE0009   PIC X(60).
014100
014200 FD  FILEERR4
014300     RECORDING MODE IS F
014400     LABEL RECORD   IS STANDARD
014500     BLOCK CONTAINS 00 RECORDS.
014600 01  FD-REG-FILEERR4   PIC X(100).
014700
014800*-----------------------------------------------------------------*
014900*                  WORKING-STORAGE SECTION                        *
015000*-----------------------------------------------------------------*
015100 WORKING-STORAGE SECTION.
015200
015300 77  WRK-FILE0007-REGS-COUNTER          PIC 9(04) COMP VALUE ZERO.
015400 77  WRK-SLOTS-ACCEPTED-COUNTER         PIC 9(04) COMP VALUE ZERO.
015500 77  WRK-SLOTS-REJECTED-COUNTER         PIC 9(04) COMP VALUE ZERO.
015600 77  WRK-FILE0009-REGS-COUNTER          PIC 9(06) COMP VALUE ZERO.
015700
015800 77  WRK-FILE0007-EOF                   PIC X(03) VALUE SPACES.
015900
016000*DATA FOR ERROR LOG:
016100 01  WRK-ERROR-LOG.
016200     03  WRK-PROGRAM                    PIC X(08) VALUE
016300                                                 'CLBG0004'  .
016400     03  WRK-ERROR-MSG                  PIC X(30) VALUE SPACES.
016500     03  WRK-ERROR-CODE                 PIC X(30) VALUE SPACES.
016600     03  WRK-ERROR-DATE                 PIC X(10) VALUE SPACES.
016700     03  WRK-ERROR-TIME                 PIC X(08) VALUE SPACES.
016800     03  FILLER                          PIC X(04).
016900
017000*ABENDING PROGRAM:
017100 77  WRK-ABEND-PGM                      PIC X(08) VALUE
017200                                                 'ABENDPGM'  .
017300
017400 01  WRK-FILE-STATUS.
017500     03  WRK-FS-FILE0001                PIC 9(02) VALUE ZEROS.
017600     03  WRK-FS-FILE0002                PIC 9(02) VALUE ZEROS.
017700     03  WRK-FS-FILE0003                PIC 9(02) VALUE ZEROS.
017800     03  WRK-FS-FILE0007                PIC 9(02) VALUE ZEROS.
017900     03  WRK-FS-FILE0009                PIC 9(02) VALUE ZEROS.
018000     03  WRK-FS-FILEERR4                PIC 9(02) VALUE ZEROS.
018100     03  FILLER                          PIC X(02).
018200
018300 01  WRK-VEH-REG.
018400     COPY 'VEHREC01'.
018500
018600 01  WRK-CLN-REG.
018700     COPY 'CLNREC01'.
018800
018900 01  WRK-BKG-REG.
019000     COPY 'BKGREC01'.
019100
019200 01  WRK-SLT-REG.
019300     COPY 'SLTREQ01'.
019400
019500 01  WRK-SLT-RPT-REG.
019600     COPY 'SLTRPT01'.
019700
019800 01  WRK-ERR-REG.
019900     COPY 'ERRREC01'.
020000
020100*-----------------------------------------------------------------*
020200*    IN-MEMORY MASTER TABLES - LOADED ONCE AT OPEN TIME.          *
020300*-----------------------------------------------------------------*
020400 01  WS-VEH-TAB-CTL.
020500     05  WS-VEH-TAB-COUNT                PIC 9(04) COMP VALUE ZERO.
020600     05  FILLER                          PIC X(02).
020700     05  WS-VEH-TAB  OCCURS 50 TIMES
020800                     INDEXED BY WS-VEH-IDX.
020900         10  WS-VEH-TAB-ID                PIC 9(04).
021000         10  WS-VEH-TAB-NAME               PIC X(20).
021100
021200 01  WS-CLN-TAB-CTL.
021300     05  WS-CLN-TAB-COUNT                PIC 9(04) COMP VALUE ZERO.
021400     05  FILLER                          PIC X(02).
021500     05  WS-CLN-TAB  OCCURS 250 TIMES
021600                     INDEXED BY WS-CLN-IDX.
021700         10  WS-CLN-TAB-ID                 PIC 9(04).
021800         10  WS-CLN-TAB-NAME               PIC X(20).
021900         10  WS-CLN-TAB-WORK-START         PIC 9(04).
022000         10  WS-CLN-TAB-WORK-START-BRK REDEFINES
022100                           WS-CLN-TAB-WORK-START.
022200             15  WS-CLN-TAB-WORK-START-HH  PIC 9(02).
022300             15  WS-CLN-TAB-WORK-START-MM  PIC 9(02).
022400         10  WS-CLN-TAB-WORK-END           PIC 9(04).
022500         10  WS-CLN-TAB-WORK-END-BRK   REDEFINES
022600                           WS-CLN-TAB-WORK-END.
022700             15  WS-CLN-TAB-WORK-END-HH    PIC 9(02).
022800             15  WS-CLN-TAB-WORK-END-MM    PIC 9(02).
022900         10  WS-CLN-TAB-VEHICLE-ID         PIC 9(04).
023000
023100*    ONE ENTRY PER CLEANER ASSIGNED TO A CONFIRMED BOOKING -      *
023200*    A 3-CLEANER BOOKING CONTRIBUTES THREE ENTRIES HERE.          *
023300 01  WS-BKG-TAB-CTL.
023400     05  WS-BKG-TAB-COUNT                 PIC 9(05) COMP VALUE ZERO.
023500     05  FILLER                          PIC X(01).
023600     05  WS-BKG-TAB  OCCURS 2000 TIMES
023700                     INDEXED BY WS-BKG-IDX.
023800         10  WS-BKG-TAB-CLN-ID             PIC 9(04).
023900         10  WS-BKG-TAB-DATE               PIC 9(08).
024000         10  WS-BKG-TAB-START               PIC 9(04).
024100         10  WS-BKG-TAB-START-BRK  REDEFINES
024200                           WS-BKG-TAB-START.
024300             15  WS-BKG-TAB-START-HH       PIC 9(02).
024400             15  WS-BKG-TAB-START-MM       PIC 9(02).
024500         10  WS-BKG-TAB-END                 PIC 9(04).
024600         10  WS-BKG-TAB-END-BRK    REDEFINES
024700                           WS-BKG-TAB-END.
024800             15  WS-BKG-TAB-END-HH         PIC 9(02).
024900             15  WS-BKG-TAB-END-MM         PIC 9(02).
025000
025100*-----------------------------------------------------------------*
025200*    VALIDATION RESULT AND GENERAL WORKING FIELDS.                *
025300*-----------------------------------------------------------------*
025400 01  WS-VALIDATION-RESULT.
025500     05  WS-ERR-CODE                      PIC 9(05) VALUE ZERO.
025600     05  WS-ERR-MESSAGE                   PIC X(60) VALUE SPACES.
025700     05  FILLER                          PIC X(05).
025800
025900 77  WS-SAVE-VEH-NAME                     PIC X(20) VALUE SPACES.
026000 77  WS-REQ-END-TIME                      PIC 9(04) VALUE ZERO.
026100 77  WS-ELAPSED-MIN                        PIC S9(05) COMP VALUE ZERO.
026200 77  WS-ELAPSED-HOURS                     PIC 9(02) COMP VALUE ZERO.
026300 77  WS-CLN-AVAILABLE-SW                  PIC X(01) VALUE 'Y'.
026400     88  WS-CLN-IS-AVAILABLE              VALUE 'Y'.
026500 77  WS-REQ-START-MIN                     PIC 9(04) COMP.
026600 77  WS-REQ-END-MIN                       PIC 9(04) COMP.
026700 77  WS-ADJ-START-MIN                     PIC 9(04) COMP.
026800 77  WS-ADJ-END-MIN                       PIC S9(05) COMP.
026900
027000*    GENERIC HHMM <-> MINUTES-OF-DAY CONVERTER WORK AREA.         *
027100 01  WS-TIME-CONVERTER.
027200     05  WS-CONV-HHMM                     PIC 9(04) COMP.
027300     05  WS-CONV-HH                       PIC 9(02) COMP.
027400     05  WS-CONV-MM                       PIC 9(02) COMP.
027500     05  WS-CONV-MIN                      PIC 9(04) COMP.
027600     05  FILLER                          PIC X(02).
027700
027800*    ZELLER'S CONGRUENCE WORK AREA - DAY-OF-WEEK FROM A YYYYMMDD  *
027900*    DATE WITHOUT RELYING ON AN INTRINSIC FUNCTION.               *
028000 01  WS-ZELLER-WORK.
028100     05  WS-ZLR-YYYY                      PIC 9(04).
028200     05  WS-ZLR-MM                        PIC 9(02).
028300     05  WS-ZLR-DD                        PIC 9(02).
028400     05  WS-ZLR-ADJ-MM                    PIC 9(02) COMP.
028500     05  WS-ZLR-ADJ-YYYY                  PIC 9(04) COMP.
028600     05  WS-ZLR-CENTURY                   PIC 9(02) COMP.
028700     05  WS-ZLR-YR-OF-CENT                PIC 9(02) COMP.
028800     05  WS-ZLR-TERM1                     PIC 9(04) COMP.
028900     05  WS-ZLR-TERM1-Q                   PIC 9(04) COMP.
029000     05  WS-ZLR-YOC-DIV4                  PIC 9(02) COMP.
029100     05  WS-ZLR-CENT-DIV4                 PIC 9(02) COMP.
029200     05  WS-ZLR-SUM                       PIC S9(06) COMP.
029300     05  WS-ZLR-DOW-Q                     PIC 9(04) COMP.
029400     05  WS-ZLR-DOW                       PIC 9(01) COMP.
029500         88  WS-ZLR-DOW-IS-FRIDAY         VALUE 6.
029600     05  FILLER                          PIC X(02).
029700
029800*    TODAY'S DATE, NUMERIC YYYYMMDD, FOR THE PAST-DATE TEST.      *
029900 01  WS-TODAY-DATE-N                      PIC 9(08) COMP VALUE ZERO.
030000
030100*WORKING DATA FOR THE SYSTEM DATE AND TIME.
030200 01  WRK-SYSTEM-DATE.
030300     03  YY                              PIC 9(02) VALUE ZEROS.
030400     03  MM                              PIC 9(02) VALUE ZEROS.
030500     03  DD                              PIC 9(02) VALUE ZEROS.
030600     03  FILLER                          PIC X(02).
030700*
030800 01  WRK-DATE-FORMATTED.
030900     03  DD-FORMATTED                    PIC 9(02) VALUE ZEROS.
031000     03  FILLER                          PIC X(01) VALUE '-'.
031100     03  MM-FORMATTED                    PIC 9(02) VALUE ZEROS.
031200     03  FILLER                          PIC X(01) VALUE '-'.
031300     03  YYYY-FORMATTED                  PIC 9(04) VALUE ZEROS.
031400*
031500 01  WRK-SYSTEM-TIME.
031600     03  HOUR                            PIC 9(02) VALUE ZEROS.
031700     03  MINUTE                          PIC 9(02) VALUE ZEROS.
031800     03  SECOND                          PIC 9(02) VALUE ZEROS.
031900     03  HUNDREDTH                       PIC 9(02) VALUE ZEROS.
032000     03  FILLER                          PIC X(02).
032100*
032200 01  WRK-TIME-FORMATTED.
032300     03  HOUR-FORMATTED                  PIC 9(02) VALUE ZEROS.
032400     03  FILLER                          PIC X(01) VALUE ':'.
032500     03  MINUTE-FORMATTED                PIC 9(02) VALUE ZEROS.
032600     03  FILLER                          PIC X(01) VALUE ':'.
032700     03  SECOND-FORMATTED                PIC 9(02) VALUE ZEROS.
032800
032900 01  WRK-WHEN-COMPILED.
033000     03  MM-COMPILED                     PIC X(02) VALUE SPACES.
033100     03  FILLER                          PIC X(01) VALUE '/'.
033200     03  DD-COMPILED                     PIC X(02) VALUE SPACES.
033300     03  FILLER                          PIC X(01) VALUE '/'.
033400     03  YY-COMPILED                     PIC X(02) VALUE SPACES.
033500     03  HOUR-COMPILED                   PIC X(02) VALUE SPACES.
033600     03  FILLER                          PIC X(01) VALUE '-'.
033700     03  MINUTE-COMPILED                 PIC X(02) VALUE SPACES.
033800     03  FILLER                          PIC X(01) VALUE '-'.
033900     03  SECOND-COMPILED                 PIC X(02) VALUE SPACES.
034000
034100*================================================================*
034200 PROCEDURE                       DIVISION.
034300*================================================================*
034400*----------------------------------------------------------------*
034500 0000-MAIN-PROCESS               SECTION.
034600*----------------------------------------------------------------*
034700     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.
034800
034900     PERFORM 1000-INITIALIZE.
035000
035100     PERFORM 2000-PROCESS     UNTIL WRK-FILE0007-EOF EQUAL 'END'.
035200
035300     PERFORM 3000-FINALIZE.
035400*----------------------------------------------------------------*
035500 0000-99-EXIT.                   EXIT.
035600*----------------------------------------------------------------*
035700*----------------------------------------------------------------*
035800 1000-INITIALIZE                 SECTION.
035900*----------------------------------------------------------------*
036000     PERFORM 9000-GET-DATE-TIME.
036100
036200     COMPUTE WS-TODAY-DATE-N = YYYY-FORMATTED * 10000
036300                              + MM-FORMATTED * 100
036400                              + DD-FORMATTED.
036500
036600     INITIALIZE WRK-VEH-REG
036700                WRK-CLN-REG
036800                WRK-BKG-REG
036900                WRK-SLT-REG
037000                WRK-SLT-RPT-REG
037100                WRK-ERR-REG.
037200
037300     OPEN INPUT  FILE0001
037400                 FILE0002
037500                 FILE0003
037600                 FILE0007
037700          OUTPUT FILE0009
037800                 FILEERR4.
037900
038000     MOVE 'OPEN FILE FILE0001'  TO WRK-ERROR-MSG.
038100     PERFORM 8100-TEST-FS-FILE0001.
038200
038300     MOVE 'OPEN FILE FILE0002'  TO WRK-ERROR-MSG.
038400     PERFORM 8200-TEST-FS-FILE0002.
038500
038600     MOVE 'OPEN FILE FILE0003'  TO WRK-ERROR-MSG.
038700     PERFORM 8300-TEST-FS-FILE0003.
038800
038900     MOVE 'OPEN FILE FILE0007'  TO WRK-ERROR-MSG.
039000     PERFORM 8400-TEST-FS-FILE0007.
039100
039200     MOVE 'OPEN FILE FILE0009'  TO WRK-ERROR-MSG.
039300     PERFORM 8500-TEST-FS-FILE0009.
039400
039500     MOVE 'OPEN FILE FILEERR4'  TO WRK-ERROR-MSG.
039600     PERFORM 8600-TEST-FS-FILEERR4.
039700
039800     PERFORM 2100-LOAD-VEHICLE-TABLE.
039900     PERFORM 2110-LOAD-CLEANER-TABLE.
040000     PERFORM 2120-LOAD-BOOKING-TABLE.
040100
040200     PERFORM 2130-READ-FILE0007.
040300*----------------------------------------------------------------*
040400 1000-99-EXIT.                   EXIT.
040500*----------------------------------------------------------------*
040600*----------------------------------------------------------------*
040700 1200-VALIDATE-REQUEST           SECTION.
040800*----------------------------------------------------------------*
040900*    FULL VALIDATORUTILS PREDICATE SET EXCEPT CLEANER-COUNT - A   *
041000*    SLOT LOOKUP DOES NOT CARRY A REQUESTED CLEANER COUNT.        *
041100*----------------------------------------------------------------*
041200     MOVE ZERO                   TO WS-ERR-CODE.
041300     MOVE SPACES                 TO WS-ERR-MESSAGE.
041400
041500     COMPUTE WS-REQ-END-TIME = SLT-START-TIME OF WRK-SLT-REG
041600                              + (SLT-DURATION-HRS OF WRK-SLT-REG
041700                                 * 100).
041800
041900     MOVE SLT-YYYY OF WRK-SLT-REG  TO WS-ZLR-YYYY.
042000     MOVE SLT-MM   OF WRK-SLT-REG  TO WS-ZLR-MM.
042100     MOVE SLT-DD   OF WRK-SLT-REG  TO WS-ZLR-DD.
042200     PERFORM 9100-COMPUTE-DAY-OF-WEEK.
042300
042400     IF WS-ZLR-DOW-IS-FRIDAY
042500        MOVE 1004                TO WS-ERR-CODE
042600        MOVE 'BOOKINGS CANNOT BE MADE ON FRIDAYS'
042700                                  TO WS-ERR-MESSAGE
042800     ELSE
042900        IF SLT-DATE OF WRK-SLT-REG LESS WS-TODAY-DATE-N
043000           MOVE 3004             TO WS-ERR-CODE
043100           MOVE 'CANNOT CHECK AVAILABILITY FOR PAST DATES'
043200                                  TO WS-ERR-MESSAGE
043300        ELSE
043400           IF SLT-START-TIME OF WRK-SLT-REG LESS 0800
043500              OR WS-REQ-END-TIME GREATER 2200
043600              MOVE 1005          TO WS-ERR-CODE
043700              MOVE 'BOOKING MUST BE BETWEEN 08:00 AND 22:00'
043800                                  TO WS-ERR-MESSAGE
043900           ELSE
044000              PERFORM 1250-VALIDATE-DURATION
044100           END-IF
044200        END-IF
044300     END-IF.
044400*----------------------------------------------------------------*
044500 1200-99-EXIT.                   EXIT.
044600*----------------------------------------------------------------*
044700*----------------------------------------------------------------*
044800 1250-VALIDATE-DURATION          SECTION.
044900*----------------------------------------------------------------*
045000     MOVE SLT-START-TIME OF WRK-SLT-REG TO WS-CONV-HHMM.
045100     PERFORM 9300-HHMM-TO-MIN.
045200     MOVE WS-CONV-MIN            TO WS-REQ-START-MIN.
045300
045400     MOVE WS-REQ-END-TIME        TO WS-CONV-HHMM.
045500     PERFORM 9300-HHMM-TO-MIN.
045600     MOVE WS-CONV-MIN            TO WS-REQ-END-MIN.
045700
045800     COMPUTE WS-ELAPSED-MIN = WS-REQ-END-MIN - WS-REQ-START-MIN.
045900     DIVIDE WS-ELAPSED-MIN BY 60 GIVING WS-ELAPSED-HOURS.
046000
046100     IF WS-ELAPSED-HOURS NOT EQUAL 2
046200        AND WS-ELAPSED-HOURS NOT EQUAL 4
046300        MOVE 1002                TO WS-ERR-CODE
046400        MOVE 'DURATION MUST BE EXACTLY 2 OR 4 HOURS'
046500                                  TO WS-ERR-MESSAGE
046600     ELSE
046700        IF WS-REQ-START-MIN NOT LESS WS-REQ-END-MIN
046800           MOVE 1003             TO WS-ERR-CODE
046900           MOVE 'START TIME MUST BE BEFORE END TIME'
047000                                  TO WS-ERR-MESSAGE
047100        END-IF
047200     END-IF.
047300*----------------------------------------------------------------*
047400 1250-99-EXIT.                   EXIT.
047500*----------------------------------------------------------------*
047600*----------------------------------------------------------------*
047700 2000-PROCESS                    SECTION.
047800*----------------------------------------------------------------*
047900     PERFORM 1200-VALIDATE-REQUEST.
048000
048100     IF WS-ERR-CODE EQUAL ZERO
048200        ADD 1                    TO WRK-SLOTS-ACCEPTED-COUNTER
048300        PERFORM 2200-BUILD-REPORT-FOR-SLOT
048400     ELSE
048500        ADD 1                    TO WRK-SLOTS-REJECTED-COUNTER
048600        PERFORM 2950-WRITE-REJECT
048700     END-IF.
048800
048900     PERFORM 2130-READ-FILE0007.
049000*----------------------------------------------------------------*
049100 2000-99-EXIT.                   EXIT.
049200*----------------------------------------------------------------*
049300*----------------------------------------------------------------*
049400 2100-LOAD-VEHICLE-TABLE         SECTION.
049500*----------------------------------------------------------------*
049600     MOVE 'LOADING VEHICLE TABLE' TO WRK-ERROR-MSG.
049700
049800     PERFORM 2105-LOAD-ONE-VEHICLE
049900             WITH TEST AFTER
050000             UNTIL WRK-FS-FILE0001 EQUAL 10.
050100*----------------------------------------------------------------*
050200 2100-99-EXIT.                   EXIT.
050300*----------------------------------------------------------------*
050400*----------------------------------------------------------------*
050500 2105-LOAD-ONE-VEHICLE           SECTION.
050600*----------------------------------------------------------------*
050700     READ FILE0001               INTO WRK-VEH-REG.
050800     PERFORM 8100-TEST-FS-FILE0001.
050900     IF WRK-FS-FILE0001          EQUAL ZEROS
051000        SET WS-VEH-IDX           TO WS-VEH-TAB-COUNT
051100        SET WS-VEH-IDX           UP BY 1
051200        MOVE VEH-ID  OF WRK-VEH-REG
051300                                  TO WS-VEH-TAB-ID (WS-VEH-IDX)
051400        MOVE VEH-NAME OF WRK-VEH-REG
051500                                  TO WS-VEH-TAB-NAME (WS-VEH-IDX)
051600        ADD 1                    TO WS-VEH-TAB-COUNT
051700     END-IF.
051800*----------------------------------------------------------------*
051900 2105-99-EXIT.                   EXIT.
052000*----------------------------------------------------------------*
052100 2110-LOAD-CLEANER-TABLE         SECTION.
052200*----------------------------------------------------------------*
052300     MOVE 'LOADING CLEANER TABLE' TO WRK-ERROR-MSG.
052400
052500     PERFORM 2115-LOAD-ONE-CLEANER
052600             WITH TEST AFTER
052700             UNTIL WRK-FS-FILE0002 EQUAL 10.
052800*----------------------------------------------------------------*
052900 2110-99-EXIT.                   EXIT.
053000*----------------------------------------------------------------*
053100*----------------------------------------------------------------*
053200 2115-LOAD-ONE-CLEANER           SECTION.
053300*----------------------------------------------------------------*
053400     READ FILE0002               INTO WRK-CLN-REG.
053500     PERFORM 8200-TEST-FS-FILE0002.
053600     IF WRK-FS-FILE0002          EQUAL ZEROS
053700        SET WS-CLN-IDX           TO WS-CLN-TAB-COUNT
053800        SET WS-CLN-IDX           UP BY 1
053900        MOVE CLN-ID  OF WRK-CLN-REG
054000                              TO WS-CLN-TAB-ID (WS-CLN-IDX)
054100        MOVE CLN-NAME OF WRK-CLN-REG
054200                              TO WS-CLN-TAB-NAME (WS-CLN-IDX)
054300        MOVE CLN-WORK-START OF WRK-CLN-REG
054400                              TO WS-CLN-TAB-WORK-START (WS-CLN-IDX)
054500        MOVE CLN-WORK-END OF WRK-CLN-REG
054600                              TO WS-CLN-TAB-WORK-END (WS-CLN-IDX)
054700        MOVE CLN-VEHICLE-ID OF WRK-CLN-REG
054800                              TO WS-CLN-TAB-VEHICLE-ID (WS-CLN-IDX)
054900        ADD 1                 TO WS-CLN-TAB-COUNT
055000     END-IF.
055100*----------------------------------------------------------------*
055200 2115-99-EXIT.                   EXIT.
055300*----------------------------------------------------------------*
055400 2120-LOAD-BOOKING-TABLE         SECTION.
055500*----------------------------------------------------------------*
055600     MOVE 'LOADING BOOKING TABLE' TO WRK-ERROR-MSG.
055700
055800     PERFORM 2122-LOAD-ONE-BOOKING
055900             WITH TEST AFTER
056000             UNTIL WRK-FS-FILE0003 EQUAL 10.
056100*----------------------------------------------------------------*
056200 2120-99-EXIT.                   EXIT.
056300*----------------------------------------------------------------*
056400*----------------------------------------------------------------*
056500 2122-LOAD-ONE-BOOKING           SECTION.
056600*----------------------------------------------------------------*
056700     READ FILE0003               INTO WRK-BKG-REG.
056800     PERFORM 8300-TEST-FS-FILE0003.
056900     IF WRK-FS-FILE0003          EQUAL ZEROS
057000        AND BKG-STATUS-CONFIRMED OF WRK-BKG-REG
057100        PERFORM 2125-STAGE-BOOKING-CLEANERS
057200     END-IF.
057300*----------------------------------------------------------------*
057400 2122-99-EXIT.                   EXIT.
057500*----------------------------------------------------------------*
057600 2125-STAGE-BOOKING-CLEANERS     SECTION.
057700*----------------------------------------------------------------*
057800     PERFORM 2127-STAGE-ONE-CLEANER
057900             VARYING BKG-CLN-IDX FROM 1 BY 1
058000             UNTIL BKG-CLN-IDX GREATER BKG-CLEANER-COUNT
058100                                       OF WRK-BKG-REG.
058200*----------------------------------------------------------------*
058300 2125-99-EXIT.                   EXIT.
058400*----------------------------------------------------------------*
058500*----------------------------------------------------------------*
058600 2127-STAGE-ONE-CLEANER          SECTION.
058700*----------------------------------------------------------------*
058800     SET WS-BKG-IDX              TO WS-BKG-TAB-COUNT.
058900     SET WS-BKG-IDX              UP BY 1.
059000     MOVE BKG-CLEANER-ID (BKG-CLN-IDX) OF WRK-BKG-REG
059100                                  TO WS-BKG-TAB-CLN-ID (WS-BKG-IDX).
059200     MOVE BKG-DATE OF WRK-BKG-REG
059300                                  TO WS-BKG-TAB-DATE (WS-BKG-IDX).
059400     MOVE BKG-START-TIME OF WRK-BKG-REG
059500                                  TO WS-BKG-TAB-START (WS-BKG-IDX).
059600     MOVE BKG-END-TIME OF WRK-BKG-REG
059700                                  TO WS-BKG-TAB-END (WS-BKG-IDX).
059800     ADD 1                       TO WS-BKG-TAB-COUNT.
059900*----------------------------------------------------------------*
060000 2127-99-EXIT.                   EXIT.
060100*----------------------------------------------------------------*
060200*----------------------------------------------------------------*
060300 2130-READ-FILE0007              SECTION.
060400*----------------------------------------------------------------*
060500     MOVE 'READING FILE0007'     TO WRK-ERROR-MSG.
060600
060700     READ FILE0007               INTO WRK-SLT-REG.
060800
060900     PERFORM 8400-TEST-FS-FILE0007.
061000
061100     IF WRK-FS-FILE0007          EQUAL 10
061200        MOVE 'END'               TO WRK-FILE0007-EOF
061300     ELSE
061400        ADD 1                    TO WRK-FILE0007-REGS-COUNTER
061500     END-IF.
061600*----------------------------------------------------------------*
061700 2130-99-EXIT.                   EXIT.
061800*----------------------------------------------------------------*
061900*----------------------------------------------------------------*
062000 2200-BUILD-REPORT-FOR-SLOT      SECTION.
062100*----------------------------------------------------------------*
062200     MOVE ZERO                   TO WRK-FILE0009-REGS-COUNTER.
062300
062400     MOVE SLT-START-TIME OF WRK-SLT-REG TO WS-CONV-HHMM.
062500     PERFORM 9300-HHMM-TO-MIN.
062600     MOVE WS-CONV-MIN            TO WS-REQ-START-MIN.
062700
062800     MOVE WS-REQ-END-TIME        TO WS-CONV-HHMM.
062900     PERFORM 9300-HHMM-TO-MIN.
063000     MOVE WS-CONV-MIN            TO WS-REQ-END-MIN.
063100
063200     PERFORM 2205-CHECK-AND-WRITE-ONE
063300             VARYING WS-CLN-IDX FROM 1 BY 1
063400             UNTIL WS-CLN-IDX GREATER WS-CLN-TAB-COUNT.
063500
063600     PERFORM 2700-WRITE-FOOTER-LINE.
063700*----------------------------------------------------------------*
063800 2200-99-EXIT.                   EXIT.
063900*----------------------------------------------------------------*
064000*----------------------------------------------------------------*
064100 2205-CHECK-AND-WRITE-ONE        SECTION.
064200*----------------------------------------------------------------*
064300     PERFORM 2210-CHECK-ONE-CLEANER-AVAIL.
064400     IF WS-CLN-IS-AVAILABLE
064500        PERFORM 2500-WRITE-DETAIL-LINE
064600     END-IF.
064700*----------------------------------------------------------------*
064800 2205-99-EXIT.                   EXIT.
064900*----------------------------------------------------------------*
065000 2210-CHECK-ONE-CLEANER-AVAIL    SECTION.
065100*----------------------------------------------------------------*
065200*    CLEANERAVAILABILITYRULEIMPL - 30-MINUTE BREAK BUFFER TEST    *
065300*    AGAINST EVERY CONFIRMED BOOKING THIS CLEANER HAS ON THE      *
065400*    REQUESTED DATE.                                              *
065500*----------------------------------------------------------------*
065600     MOVE 'Y'                    TO WS-CLN-AVAILABLE-SW.
065700
065800     PERFORM 2215-TEST-ONE-EXISTING-BOOKING
065900             VARYING WS-BKG-IDX FROM 1 BY 1
066000             UNTIL WS-BKG-IDX GREATER WS-BKG-TAB-COUNT.
066100*----------------------------------------------------------------*
066200 2210-99-EXIT.                   EXIT.
066300*----------------------------------------------------------------*
066400*----------------------------------------------------------------*
066500 2215-TEST-ONE-EXISTING-BOOKING  SECTION.
066600*----------------------------------------------------------------*
066700     IF WS-BKG-TAB-CLN-ID (WS-BKG-IDX) EQUAL
066800                  WS-CLN-TAB-ID (WS-CLN-IDX)
066900        AND WS-BKG-TAB-DATE (WS-BKG-IDX) EQUAL
067000                  SLT-DATE OF WRK-SLT-REG
067100        MOVE WS-BKG-TAB-START (WS-BKG-IDX) TO WS-CONV-HHMM
067200        PERFORM 9300-HHMM-TO-MIN
067300        COMPUTE WS-ADJ-START-MIN = WS-CONV-MIN - 30
067400
067500        MOVE WS-BKG-TAB-END (WS-BKG-IDX)   TO WS-CONV-HHMM
067600        PERFORM 9300-HHMM-TO-MIN
067700        COMPUTE WS-ADJ-END-MIN = WS-CONV-MIN + 30
067800
067900        IF WS-REQ-START-MIN LESS WS-ADJ-END-MIN
068000           AND WS-REQ-END-MIN GREATER WS-ADJ-START-MIN
068100           MOVE 'N'              TO WS-CLN-AVAILABLE-SW
068200        END-IF
068300     END-IF.
068400*----------------------------------------------------------------*
068500 2215-99-EXIT.                   EXIT.
068600*----------------------------------------------------------------*
068700*----------------------------------------------------------------*
068800 2500-WRITE-DETAIL-LINE          SECTION.
068900*----------------------------------------------------------------*
069000     PERFORM 2650-LOOKUP-VEHICLE-NAME.
069100
069200     INITIALIZE WRK-SLT-RPT-REG.
069300     SET SLT-LINE-IS-DETAIL      OF WRK-SLT-RPT-REG TO TRUE.
069400     MOVE WS-CLN-TAB-ID (WS-CLN-IDX)
069500                          TO SLT-CLN-ID   OF WRK-SLT-RPT-REG.
069600     MOVE WS-CLN-TAB-NAME (WS-CLN-IDX)
069700                          TO SLT-CLN-NAME OF WRK-SLT-RPT-REG.
069800     MOVE WS-CLN-TAB-VEHICLE-ID (WS-CLN-IDX)
069900                          TO SLT-VEH-ID   OF WRK-SLT-RPT-REG.
070000     MOVE WS-SAVE-VEH-NAME
070100                          TO SLT-VEH-NAME OF WRK-SLT-RPT-REG.
070200     PERFORM 2800-WRITE-FILE0009.
070300
070400     ADD 1                       TO WRK-FILE0009-REGS-COUNTER.
070500*----------------------------------------------------------------*
070600 2500-99-EXIT.                   EXIT.
070700*----------------------------------------------------------------*
070800*----------------------------------------------------------------*
070900 2650-LOOKUP-VEHICLE-NAME        SECTION.
071000*----------------------------------------------------------------*
071100     MOVE SPACES                 TO WS-SAVE-VEH-NAME.
071200
071300     PERFORM 2655-MATCH-ONE-VEHICLE
071400             VARYING WS-VEH-IDX FROM 1 BY 1
071500             UNTIL WS-VEH-IDX GREATER WS-VEH-TAB-COUNT.
071600*----------------------------------------------------------------*
071700 2650-99-EXIT.                   EXIT.
071800*----------------------------------------------------------------*
071900*----------------------------------------------------------------*
072000 2655-MATCH-ONE-VEHICLE          SECTION.
072100*----------------------------------------------------------------*
072200     IF WS-VEH-TAB-ID (WS-VEH-IDX) EQUAL
072300               WS-CLN-TAB-VEHICLE-ID (WS-CLN-IDX)
072400        MOVE WS-VEH-TAB-NAME (WS-VEH-IDX) TO WS-SAVE-VEH-NAME
072500     END-IF.
072600*----------------------------------------------------------------*
072700 2655-99-EXIT.                   EXIT.
072800*----------------------------------------------------------------*
072900*----------------------------------------------------------------*
073000 2700-WRITE-FOOTER-LINE          SECTION.
073100*----------------------------------------------------------------*
073200     INITIALIZE WRK-SLT-RPT-REG.
073300     SET SLT-LINE-IS-FOOTER      OF WRK-SLT-RPT-REG TO TRUE.
073400     MOVE WRK-FILE0009-REGS-COUNTER
073500                          TO SLT-FOOTER-COUNT OF WRK-SLT-RPT-REG.
073600     PERFORM 2800-WRITE-FILE0009.
073700*----------------------------------------------------------------*
073800 2700-99-EXIT.                   EXIT.
073900*----------------------------------------------------------------*
074000*----------------------------------------------------------------*
074100 2800-WRITE-FILE0009             SECTION.
074200*----------------------------------------------------------------*
074300     MOVE 'WRITING AVAILABLE-CLEANERS REPORT' TO WRK-ERROR-MSG.
074400
074500     MOVE WRK-SLT-RPT-REG        TO FD-REG-FILE0009.
074600
074700     WRITE FD-REG-FILE0009.
074800
074900     PERFORM 8500-TEST-FS-FILE0009.
075000*----------------------------------------------------------------*
075100 2800-99-EXIT.                   EXIT.
075200*----------------------------------------------------------------*
075300*----------------------------------------------------------------*
075400 2950-WRITE-REJECT               SECTION.
075500*----------------------------------------------------------------*
075600     MOVE 'RECORDING ERROR FILE' TO WRK-ERROR-MSG.
075700
075800     INITIALIZE WRK-ERR-REG.
075900     MOVE WS-ERR-CODE            TO ERR-CODE    OF WRK-ERR-REG.
076000     MOVE WS-ERR-MESSAGE         TO ERR-MESSAGE OF WRK-ERR-REG.
076100     MOVE SLT-DATE OF WRK-SLT-REG TO ERR-CONTEXT OF WRK-ERR-REG.
076200
076300     MOVE WRK-ERR-REG            TO FD-REG-FILEERR4.
076400
076500     WRITE FD-REG-FILEERR4.
076600
076700     PERFORM 8600-TEST-FS-FILEERR4.
076800*----------------------------------------------------------------*
076900 2950-99-EXIT.                   EXIT.
077000*----------------------------------------------------------------*
077100*----------------------------------------------------------------*
077200 3000-FINALIZE                   SECTION.
077300*----------------------------------------------------------------*
077400     DISPLAY '***************************'.
077500     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
077600     DISPLAY '***************************'.
077700     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
077800     DISPLAY '*COMPILED........:'
077900     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
078000     DISPLAY '*.................'
078100     HOUR-COMPILED '.' MINUTE-COMPILED '.' SECOND-COMPILED '*'.
078200     DISPLAY '*-------------------------*'.
078300     DISPLAY '*SLOT REQUESTS READ...:' WRK-FILE0007-REGS-COUNTER
078400     '*'.
078500     DISPLAY '*SLOTS ACCEPTED.......:' WRK-SLOTS-ACCEPTED-COUNTER
078600     '*'.
078700     DISPLAY '*SLOTS REJECTED.......:' WRK-SLOTS-REJECTED-COUNTER
078800     '*'.
078900     DISPLAY '*-------------------------*'.
079000     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
079100     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
079200     DISPLAY '***************************'.
079300
079400     CLOSE FILE0001 FILE0002 FILE0003 FILE0007 FILE0009 FILEERR4.
079500
079600     STOP RUN.
079700*----------------------------------------------------------------*
079800 3000-99-EXIT.                   EXIT.
079900*----------------------------------------------------------------*
080000*----------------------------------------------------------------*
080100 8100-TEST-FS-FILE0001           SECTION.
080200*----------------------------------------------------------------*
080300     IF WRK-FS-FILE0001          NOT EQUAL ZEROS AND 10
080400        MOVE WRK-FS-FILE0001     TO WRK-ERROR-CODE
080500        PERFORM 9999-CALL-ABEND-PGM
080600     END-IF.
080700*----------------------------------------------------------------*
080800 8100-99-EXIT.                   EXIT.
080900*----------------------------------------------------------------*
081000*----------------------------------------------------------------*
081100 8200-TEST-FS-FILE0002           SECTION.
081200*----------------------------------------------------------------*
081300     IF WRK-FS-FILE0002          NOT EQUAL ZEROS AND 10
081400        MOVE WRK-FS-FILE0002     TO WRK-ERROR-CODE
081500        PERFORM 9999-CALL-ABEND-PGM
081600     END-IF.
081700*----------------------------------------------------------------*
081800 8200-99-EXIT.                   EXIT.
081900*----------------------------------------------------------------*
082000*----------------------------------------------------------------*
082100 8300-TEST-FS-FILE0003           SECTION.
082200*----------------------------------------------------------------*
082300     IF WRK-FS-FILE0003          NOT EQUAL ZEROS AND 10
082400        MOVE WRK-FS-FILE0003     TO WRK-ERROR-CODE
082500        PERFORM 9999-CALL-ABEND-PGM
082600     END-IF.
082700*----------------------------------------------------------------*
082800 8300-99-EXIT.                   EXIT.
082900*----------------------------------------------------------------*
083000*----------------------------------------------------------------*
083100 8400-TEST-FS-FILE0007           SECTION.
083200*----------------------------------------------------------------*
083300     IF WRK-FS-FILE0007          NOT EQUAL ZEROS AND 10
083400        MOVE WRK-FS-FILE0007     TO WRK-ERROR-CODE
083500        PERFORM 9999-CALL-ABEND-PGM
083600     END-IF.
083700*----------------------------------------------------------------*
083800 8400-99-EXIT.                   EXIT.
083900*----------------------------------------------------------------*
084000*----------------------------------------------------------------*
084100 8500-TEST-FS-FILE0009           SECTION.
084200*----------------------------------------------------------------*
084300     IF WRK-FS-FILE0009          NOT EQUAL ZEROS
084400        MOVE WRK-FS-FILE0009     TO WRK-ERROR-CODE
084500        PERFORM 9999-CALL-ABEND-PGM
084600     END-IF.
084700*----------------------------------------------------------------*
084800 8500-99-EXIT.                   EXIT.
084900*----------------------------------------------------------------*
085000*----------------------------------------------------------------*
085100 8600-TEST-FS-FILEERR4           SECTION.
085200*----------------------------------------------------------------*
085300     IF WRK-FS-FILEERR4          NOT EQUAL ZEROS
085400        MOVE WRK-FS-FILEERR4     TO WRK-ERROR-CODE
085500        PERFORM 9999-CALL-ABEND-PGM
085600     END-IF.
085700*----------------------------------------------------------------*
085800 8600-99-EXIT.                   EXIT.
085900*----------------------------------------------------------------*
086000*----------------------------------------------------------------*
086100 9000-GET-DATE-TIME              SECTION.
086200*----------------------------------------------------------------*
086300     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
086400     MOVE YY                     TO YYYY-FORMATTED.
086500     MOVE MM                     TO MM-FORMATTED.
086600     MOVE DD                     TO DD-FORMATTED.
086700     ADD  2000                   TO YYYY-FORMATTED.
086800
086900     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
087000     MOVE HOUR                   TO HOUR-FORMATTED.
087100     MOVE MINUTE                 TO MINUTE-FORMATTED.
087200     MOVE SECOND                 TO SECOND-FORMATTED.
087300*----------------------------------------------------------------*
087400 9000-99-EXIT.                   EXIT.
087500*----------------------------------------------------------------*
087600*----------------------------------------------------------------*
087700 9100-COMPUTE-DAY-OF-WEEK        SECTION.
087800*----------------------------------------------------------------*
087900*    ZELLER'S CONGRUENCE (GREGORIAN).  RESULT IS 0=SATURDAY,      *
088000*    1=SUNDAY, 2=MONDAY ... 6=FRIDAY.                             *
088100*----------------------------------------------------------------*
088200     IF WS-ZLR-MM LESS 3
088300        COMPUTE WS-ZLR-ADJ-MM   = WS-ZLR-MM + 12
088400        COMPUTE WS-ZLR-ADJ-YYYY = WS-ZLR-YYYY - 1
088500     ELSE
088600        MOVE WS-ZLR-MM           TO WS-ZLR-ADJ-MM
088700        MOVE WS-ZLR-YYYY         TO WS-ZLR-ADJ-YYYY
088800     END-IF.
088900
089000     DIVIDE WS-ZLR-ADJ-YYYY BY 100
089100            GIVING WS-ZLR-CENTURY
089200            REMAINDER WS-ZLR-YR-OF-CENT.
089300
089400     COMPUTE WS-ZLR-TERM1 = 13 * (WS-ZLR-ADJ-MM + 1).
089500     DIVIDE WS-ZLR-TERM1 BY 5 GIVING WS-ZLR-TERM1-Q.
089600
089700     DIVIDE WS-ZLR-YR-OF-CENT BY 4 GIVING WS-ZLR-YOC-DIV4.
089800     DIVIDE WS-ZLR-CENTURY    BY 4 GIVING WS-ZLR-CENT-DIV4.
089900
090000     COMPUTE WS-ZLR-SUM = WS-ZLR-DD
090100                        + WS-ZLR-TERM1-Q
090200                        + WS-ZLR-YR-OF-CENT
090300                        + WS-ZLR-YOC-DIV4
090400                        + WS-ZLR-CENT-DIV4
090500                        - (2 * WS-ZLR-CENTURY)
090600                        + 7000.
090700
090800     DIVIDE WS-ZLR-SUM BY 7 GIVING WS-ZLR-DOW-Q
090900            REMAINDER WS-ZLR-DOW.
091000*----------------------------------------------------------------*
091100 9100-99-EXIT.                   EXIT.
091200*----------------------------------------------------------------*
091300*----------------------------------------------------------------*
091400 9300-HHMM-TO-MIN                SECTION.
091500*----------------------------------------------------------------*
091600     DIVIDE WS-CONV-HHMM BY 100
091700            GIVING WS-CONV-HH
091800            REMAINDER WS-CONV-MM.
091900     COMPUTE WS-CONV-MIN = (WS-CONV-HH * 60) + WS-CONV-MM.
092000*----------------------------------------------------------------*
092100 9300-99-EXIT.                   EXIT.
092200*----------------------------------------------------------------*
092300*----------------------------------------------------------------*
092400 9999-CALL-ABEND-PGM             SECTION.
092500*----------------------------------------------------------------*
092600     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
092700     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
092800     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
092900*----------------------------------------------------------------*
093000 9999-99-EXIT.                   EXIT.
093100*----------------------------------------------------------------*
