000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     ABENDPGM.
000600 AUTHOR.         RENAN MUNIZ MERLO.
000700 INSTALLATION.   DATA PROCESSING - BATCH SUPPORT GROUP.
000800 DATE-WRITTEN.   29/03/2020.
000900 DATE-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001400*          https://www.linkedin.com/in/renan-muniz-merlo         *
001500*----------------------------------------------------------------*
001600*    PROGRAM-ID..: ABENDPGM.                                     *
001700*    ANALYST.....: RENAN MUNIZ MERLO                             *
001800*    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: HOUSE-WIDE COMMON ROUTINES - NOT PROJECT-     *
002100*                  SPECIFIC.  LINKED INTO ANY BATCH JOB THAT     *
002200*                  NEEDS A STANDARD ABEND TRACE.  CURRENTLY      *
002300*                  CALLED FROM THE CUSTMREG SUITE AND FROM THE   *
002400*                  CLBKNG (JUSTLIFE CLEANER BOOKING) SUITE.      *
002500*----------------------------------------------------------------*
002600*    GOAL........: ABNORMAL END PROGRAM.  DISPLAYS THE CALLING   *
002700*                  PROGRAM NAME, THE STEP IT WAS ON, THE FILE    *
002800*                  STATUS OR SQLCODE THAT TRIPPED IT, AND THE    *
002900*                  RUN DATE/TIME, THEN STOPS THE RUN.            *
003000*----------------------------------------------------------------*
003100*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003200*----------------------------------------------------------------*
003300*    TABLE DB2...:  NONE.                                        *
003400*----------------------------------------------------------------*
003500*    CHANGE LOG:                                                 *
003600*    2020-03-29  RMM  0000000  INITIAL VERSION.                  *ABN0001 
003700*    2020-09-02  RMM  0000041  ADDED TIME-OF-DAY TO THE TRACE    *ABN0001 
003800*                     LINE - OPS WAS PAGING ON THE WRONG NIGHT   *
003900*                     BECAUSE ONLY THE DATE WAS SHOWN.           *
004000*    2021-02-11  RMM  0000112  CLBKNG CUTOVER - NO CODE CHANGE,  *ABN0001 
004100*                     CONFIRMED THE LINKAGE RECORD IS GENERIC    *
004200*                     ENOUGH FOR THE BOOKING-ENGINE JOBS TOO.    *
004210*    2021-06-14  RMM  0000113  TRACE NOW BREAKS THE ABEND DATE   *ABN0001 
004220*                     AND TIME OUT INTO MM/DD/YYYY AND HH:MN:SS  *
004230*                     FIELDS INSTEAD OF JUST ECHOING THE RAW     *
004240*                     PASSED-IN STRINGS, AND THE RUN'S ABEND     *
004250*                     COUNT (WRK-ABEND-COUNT) IS NOW PART OF THE *
004260*                     TRACE - IT WAS BEING BUMPED BUT NEVER      *
004270*                     SHOWN TO ANYONE.                           *
004700*----------------------------------------------------------------*
004800*================================================================*
004900*           E N V I R O N M E N T      D I V I S I O N           *
005000*================================================================*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400      C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900*================================================================*
006000*                  D A T A      D I V I S I O N                  *
006100*================================================================*
006200 DATA DIVISION.
006300 FILE SECTION.
006400*
006500*-----------------------------------------------------------------*
006600*                  WORKING-STORAGE SECTION                        *
006700*-----------------------------------------------------------------*
006800 WORKING-STORAGE SECTION.
006900
007000 77  WRK-ABEND-COUNT                    PIC 9(04) COMP VALUE ZERO.
007100
007200*-----------------------------------------------------------------*
007300*                      LINKAGE SECTION                            *
007400*-----------------------------------------------------------------*
007500 LINKAGE SECTION.
007600 01  WRK-ERROR-LOG.
007700     03  WRK-PROGRAM                     PIC X(08).
007800     03  WRK-ERROR-MSG                   PIC X(30).
007900     03  WRK-ERROR-CODE                  PIC X(30).
008000     03  WRK-ERROR-DATE                  PIC X(10).
008100     03  WRK-ERROR-TIME                  PIC X(08).
008200     03  FILLER                          PIC X(04).
008300
008400 01  WRK-ERROR-LOG-NUM  REDEFINES WRK-ERROR-LOG.
008500     03  FILLER                          PIC X(08).
008600     03  FILLER                          PIC X(30).
008700     03  WRK-ERROR-CODE-NUM              PIC 9(30).
008800     03  FILLER                          PIC X(18).
008900
009000 01  WRK-ERROR-DATE-BRK REDEFINES WRK-ERROR-LOG.
009100     03  FILLER                          PIC X(68).
009200     03  WRK-ERR-DD                      PIC X(02).
009300     03  FILLER                          PIC X(01).
009400     03  WRK-ERR-MM                      PIC X(02).
009500     03  FILLER                          PIC X(01).
009600     03  WRK-ERR-YYYY                    PIC X(04).
009700
009800 01  WRK-ERROR-TIME-BRK REDEFINES WRK-ERROR-LOG.
009900     03  FILLER                          PIC X(78).
010000     03  WRK-ERR-HH                      PIC X(02).
010100     03  FILLER                          PIC X(01).
010200     03  WRK-ERR-MN                      PIC X(02).
010300     03  FILLER                          PIC X(01).
010400     03  WRK-ERR-SS                      PIC X(02).
010500*================================================================*
010600 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
010700*================================================================*
010800*----------------------------------------------------------------*
010900 0000-MAIN-PROCESS               SECTION.
011000*----------------------------------------------------------------*
011100     ADD 1                       TO WRK-ABEND-COUNT.
011200
011300     DISPLAY '**********************************'.
011400     DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.
011500     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
011510     DISPLAY '*CALLER PROGRAM.....:'WRK-PROGRAM'    *'.
011520     DISPLAY '*ABEND DATE (MM/DD/YYYY)..:'
011530             WRK-ERR-MM '/' WRK-ERR-DD '/' WRK-ERR-YYYY.
011540     DISPLAY '*ABEND TIME (HH:MN:SS)....:'
011550             WRK-ERR-HH ':' WRK-ERR-MN ':' WRK-ERR-SS.
011560     DISPLAY '*ABEND COUNT THIS RUN.....:' WRK-ABEND-COUNT.
011800     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
012000     DISPLAY '*ERROR CODE:                     *'.
012100     DISPLAY '* 'WRK-ERROR-CODE' *'.
012200     DISPLAY '*ERROR MESSAGE:                  *'.
012300     DISPLAY '* 'WRK-ERROR-MSG' *'.
012400     DISPLAY '**********************************'.
012500
012600     STOP RUN.
012700*----------------------------------------------------------------*
012800 0000-99-EXIT.                   EXIT.
012900*----------------------------------------------------------------*
