000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     CLBG0003.
000600 AUTHOR.         RENAN MUNIZ MERLO.
000700 INSTALLATION.   DATA PROCESSING - DISPATCH SYSTEMS.
000800 DATE-WRITTEN.   25/02/1994.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001400*          https://www.linkedin.com/in/renan-muniz-merlo         *
001500*----------------------------------------------------------------*
001600*    PROGRAM-ID..: CLBG0003.                                     *
001700*    ANALYST.....: RENAN MUNIZ MERLO                             *
001800*    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: JUSTLIFE CLEANER BOOKING ENGINE - CLBKNG      *
002100*----------------------------------------------------------------*
002200*    GOAL........: RESCHEDULE AN EXISTING BOOKING'S START TIME.  *
002300*                  REVALIDATES THE NEW WINDOW, DROPS ANY         *
002400*                  ASSIGNED CLEANER NO LONGER FREE AT THE NEW    *
002500*                  TIME, AND FAILS THE UPDATE IF TOO FEW OF THE  *
002600*                  ORIGINAL CREW SURVIVE.  THE BOOKING FILE HAS  *
002700*                  NO KEY ACCESS, SO THE WHOLE FILE IS STAGED    *
002800*                  INTO A TABLE, UPDATED IN PLACE, AND REWRITTEN *
002900*                  IN ITS ORIGINAL ORDER.                        *
003000*----------------------------------------------------------------*
003100*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003200*                   FILE0003        00099       BKGREC01         *
003300*                   FILE0005        00030       BKUREQ01         *
003400*                   FILEERR3        00100       ERRREC01         *
003500*----------------------------------------------------------------*
003600*    TABLE DB2...:  NONE.                                        *
003700*----------------------------------------------------------------*
003800*    CHANGE LOG:                                                 *
003900*    1994-02-25  RMM  0000101  INITIAL VERSION.  REWRITES THE     CLB0003 
004000*                     BOOKING MASTER IN PLACE BY STAGING THE      *
004100*                     WHOLE FILE AND REBUILDING IT AT CLOSE -     *
004200*                     THERE IS NO KEYED ACCESS ON THIS FILE.      *
004300*    1995-07-11  JPC  0000108  ADDED THE DURATION/TIME-RANGE      CLB0003 
004400*                     RECHECK (1250-VALIDATE-DURATION) - A        *
004500*                     RESCHEDULE COULD PUSH THE END TIME PAST     *
004600*                     22:00 WITHOUT IT BEING CAUGHT.               *
004700*    1996-11-02  RMM  0000114  FIXED 2300-RECHECK-CLEANER-AVAIL   CLB0003 
004800*                     TO EXCLUDE THE BOOKING'S OWN ROW FROM THE    *
004900*                     BREAK-BUFFER TEST - A BOOKING WAS BEING      *
005000*                     TURNED DOWN AGAINST ITSELF.                  *
005100*    1998-01-20  DMF  0000119  WRITE-REJECT NOW CARRIES THE       CLB0003 
005200*                     REQUESTED BOOKING ID IN ERR-CONTEXT.         *
005300*    1999-03-15  RMM  0000007  Y2K: BOOKING DATE READ FROM THE    CLB0003 
005400*                     MASTER RECORD NOW CARRIES A 4-DIGIT YEAR.   *
005500*                     WS-TODAY-DATE-N WAS ALSO RESIZED TO KEEP    *
005600*                     ITS CENTURY DIGITS.                         *
005700*    2001-09-18  JPC  0000131  THE 3002 REJECT MESSAGE TEXT WAS   CLB0003 
005800*                     SHORTENED TO FIT THE PRINTED REJECT LIST.    *
005900*    2004-05-06  RMM  0000140  ADDED THE FRIDAY/PAST-DATE RECHECK CLB0003 
006000*                     AHEAD OF THE TIME-WINDOW TEST - DISPATCH     *
006100*                     WANTED PAST-DATE REQUESTS CAUGHT FIRST.      *
006200*    2008-10-29  DMF  0000152  STOPPED SHORT-CIRCUITING THE       CLB0003 
006300*                     CLEANER-COUNT RANGE CHECK - IT NOW ALWAYS    *
006400*                     RUNS EVEN THOUGH THE VALUE CANNOT CHANGE     *
006500*                     ON AN UPDATE, TO MATCH THE CREATE-BOOKING    *
006600*                     VALIDATION CHAIN EXACTLY.                    *
006700*    2013-03-14  RMM  0000168  WRK-BKG-REG NOW INITIALIZED AT     CLB0003 
006800*                     PROGRAM START - A LEFTOVER VALUE FROM A      *
006900*                     PRIOR RUN'S ABEND WAS BLEEDING INTO A        *
007000*                     DUMP FOOTER ON RESTART.                     *
007100*    2021-02-25  RMM  0000101  MODULE RENAMED CLBG0003 UNDER THE  CLB0003 
007200*                     JUSTLIFE CLEANER-BOOKING ENGINE PROJECT.     *
007300*    2021-04-13  RMM  0000126  SURVIVING-CLEANER LIST NOW         CLB0003 
007400*                     COMPACTS TO THE FRONT OF THE CLEANER-ID      *
007500*                     TABLE - A GAP LEFT BY A DROPPED CLEANER      *
007600*                     WAS CONFUSING THE AVAILABILITY REPORT.       *
007700*----------------------------------------------------------------*
007800*================================================================*
007900*           E N V I R O N M E N T      D I V I S I O N           *
008000*================================================================*
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SPECIAL-NAMES.
008400      C01 IS TOP-OF-FORM.
008500
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800
008900     SELECT FILE0003      ASSIGN TO UTS-S-FILE0003
009000      ORGANIZATION IS     SEQUENTIAL
009100      ACCESS MODE  IS     SEQUENTIAL
009200      FILE STATUS  IS     WRK-FS-FILE0003.
009300
009400     SELECT FILE0005      ASSIGN TO UTS-S-FILE0005
009500      ORGANIZATION IS     SEQUENTIAL
009600      ACCESS MODE  IS     SEQUENTIAL
009700      FILE STATUS  IS     WRK-FS-FILE0005.
009800
009900     SELECT FILEERR3      ASSIGN TO UTS-S-FILEERR3
010000      ORGANIZATION IS     SEQUENTIAL
010100      ACCESS MODE  IS     SEQUENTIAL
010200      FILE STATUS  IS     WRK-FS-FILEERR3.
010300
010400*================================================================*
010500*                  D A T A      D I V I S I O N                  *
010600*================================================================*
010700 DATA DIVISION.
010800 FILE SECTION.
010900*
011000 FD  FILE0003
011100     RECORDING MODE IS F
011200     LABEL RECORD   IS STANDARD
011300     BLOCK CONTAINS 00 RECORDS.
011400 01  FD-REG-FILE0003   PIC X(99).
011500
011600 FD  FILE0005
011700     RECORDING MODE IS F
011800     LABEL RECORD   IS STANDARD
011900     BLOCK CONTAINS 00 RECORDS.
012000 01  FD-REG-FILE0005   PIC X(30).
012100
012200 FD  FILEERR3
012300     RECORDING MODE IS F
012400     LABEL RECORD   IS STANDARD
012500     BLOCK CONTAINS 00 RECORDS.
012600 01  FD-REG-FILEERR3   PIC X(100).
012700
012800*-----------------------------------------------------------------*
012900*                  WORKING-STORAGE SECTION                        *
013000*-----------------------------------------------------------------*
013100 WORKING-STORAGE SECTION.
013200
013300 77  WRK-FILE0005-REGS-COUNTER          PIC 9(04) COMP VALUE ZERO.
013400 77  WRK-BOOKINGS-UPDATED-COUNTER       PIC 9(04) COMP VALUE ZERO.
013500 77  WRK-BOOKINGS-REJECTED-COUNTER      PIC 9(04) COMP VALUE ZERO.
013600
013700 77  WRK-FILE0005-EOF                   PIC X(03) VALUE SPACES.
013800
013900*DATA FOR ERROR LOG:
014000 01  WRK-ERROR-LOG.
014100     03  WRK-PROGRAM                    PIC X(08) VALUE
014200                                                 'CLBG0003'  .
014300     03  WRK-ERROR-MSG                  PIC X(30) VALUE SPACES.
014400     03  WRK-ERROR-CODE                 PIC X(30) VALUE SPACES.
014500     03  WRK-ERROR-DATE                 PIC X(10) VALUE SPACES.
014600     03  WRK-ERROR-TIME                 PIC X(08) VALUE SPACES.
014700     03  FILLER                          PIC X(04).
014800
014900*ABENDING PROGRAM:
015000 77  WRK-ABEND-PGM                      PIC X(08) VALUE
015100                                                 'ABENDPGM'  .
015200
015300 01  WRK-FILE-STATUS.
015400     03  WRK-FS-FILE0003                PIC 9(02) VALUE ZEROS.
015500     03  WRK-FS-FILE0005                PIC 9(02) VALUE ZEROS.
015600     03  WRK-FS-FILEERR3                PIC 9(02) VALUE ZEROS.
015700     03  FILLER                          PIC X(02).
015800
015900 01  WRK-BKG-REG.
016000     COPY 'BKGREC01'.
016100
016200 01  WRK-BKU-REG.
016300     COPY 'BKUREQ01'.
016400
016500 01  WRK-ERR-REG.
016600     COPY 'ERRREC01'.
016700
016800*-----------------------------------------------------------------*
016900*    WHOLE BOOKING FILE, RAW IMAGE, IN ITS ORIGINAL ORDER - THIS   *
017000*    IS WHAT GETS REWRITTEN AT 3000-FINALIZE TIME.                 *
017100*-----------------------------------------------------------------*
017200 01  WS-MASTER-TAB-CTL.
017300     05  WS-MASTER-TAB-COUNT              PIC 9(05) COMP VALUE ZERO.
017400     05  FILLER                          PIC X(01).
017500     05  WS-MASTER-TAB  OCCURS 2000 TIMES
017600                     INDEXED BY WS-MST-IDX
017700                                  PIC X(99).
017800*    QUICK BKG-ID-ONLY VIEW OF THE PACKED ROW, SO THE KEYED SCAN  *
017900*    DOES NOT HAVE TO MOVE THE WHOLE 99-BYTE ROW JUST TO TEST THE *
018000*    BOOKING ID.                                                 *
018100     05  WS-MASTER-ID-VIEW  REDEFINES WS-MASTER-TAB
018200                     OCCURS 2000 TIMES
018300                     INDEXED BY WS-MSV-IDX.
018400         10  WS-MST-BKG-ID                 PIC 9(06).
018500         10  FILLER                          PIC X(93).
018600
018700*    ONE ENTRY PER CLEANER ASSIGNED TO A CONFIRMED BOOKING -       *
018800*    CARRIES THE BOOKING ID TOO, SO THE BOOKING BEING MOVED CAN    *
018900*    BE EXCLUDED FROM ITS OWN CLEANERS' CONFLICT CHECK.            *
019000 01  WS-BKG-TAB-CTL.
019100     05  WS-BKG-TAB-COUNT                 PIC 9(05) COMP VALUE ZERO.
019200     05  FILLER                          PIC X(01).
019300     05  WS-BKG-TAB  OCCURS 2000 TIMES
019400                     INDEXED BY WS-BKG-IDX.
019500         10  WS-BKG-TAB-BKG-ID             PIC 9(06).
019600         10  WS-BKG-TAB-CLN-ID             PIC 9(04).
019700         10  WS-BKG-TAB-DATE               PIC 9(08).
019800         10  WS-BKG-TAB-START               PIC 9(04).
019900         10  WS-BKG-TAB-START-BRK  REDEFINES
020000                           WS-BKG-TAB-START.
020100             15  WS-BKG-TAB-START-HH       PIC 9(02).
020200             15  WS-BKG-TAB-START-MM       PIC 9(02).
020300         10  WS-BKG-TAB-END                 PIC 9(04).
020400         10  WS-BKG-TAB-END-BRK    REDEFINES
020500                           WS-BKG-TAB-END.
020600             15  WS-BKG-TAB-END-HH         PIC 9(02).
020700             15  WS-BKG-TAB-END-MM         PIC 9(02).
020800
020900*    SURVIVING CLEANERS FOR THE BOOKING CURRENTLY BEING UPDATED.   *
021000 01  WS-SURVIVOR-TAB-CTL.
021100     05  WS-SURVIVOR-COUNT                PIC 9(02) COMP VALUE ZERO.
021200     05  FILLER                          PIC X(01).
021300     05  WS-SURVIVOR-TAB  OCCURS 3 TIMES
021400                     INDEXED BY WS-SURV-IDX
021500                                  PIC 9(04).
021600
021700 77  WS-FOUND-MST-IDX                     PIC 9(05) COMP VALUE ZERO.
021800 77  WS-BOOKING-FOUND-SW                  PIC X(01) VALUE 'N'.
021900     88  WS-BOOKING-WAS-FOUND              VALUE 'Y'.
022000
022100*-----------------------------------------------------------------*
022200*    VALIDATION RESULT AND GENERAL WORKING FIELDS.                *
022300*-----------------------------------------------------------------*
022400 01  WS-VALIDATION-RESULT.
022500     05  WS-ERR-CODE                      PIC 9(05) VALUE ZERO.
022600     05  WS-ERR-MESSAGE                   PIC X(60) VALUE SPACES.
022700     05  FILLER                          PIC X(05).
022800
022900 77  WS-NEW-END-TIME                      PIC 9(04) VALUE ZERO.
023000 77  WS-ELAPSED-MIN                        PIC S9(05) COMP VALUE ZERO.
023100 77  WS-ELAPSED-HOURS                     PIC 9(02) COMP VALUE ZERO.
023200 77  WS-CLN-AVAILABLE-SW                  PIC X(01) VALUE 'Y'.
023300     88  WS-CLN-IS-AVAILABLE              VALUE 'Y'.
023400 77  WS-REQ-START-MIN                     PIC 9(04) COMP.
023500 77  WS-REQ-END-MIN                       PIC 9(04) COMP.
023600 77  WS-ADJ-START-MIN                     PIC 9(04) COMP.
023700 77  WS-ADJ-END-MIN                       PIC S9(05) COMP.
023800 77  WS-CUR-CLN-ID                        PIC 9(04) COMP.
023900
024000*    GENERIC HHMM <-> MINUTES-OF-DAY CONVERTER WORK AREA.         *
024100 01  WS-TIME-CONVERTER.
024200     05  WS-CONV-HHMM                     PIC 9(04) COMP.
024300     05  WS-CONV-HH                       PIC 9(02) COMP.
024400     05  WS-CONV-MM                       PIC 9(02) COMP.
024500     05  WS-CONV-MIN                      PIC 9(04) COMP.
024600     05  FILLER                          PIC X(02).
024700
024800*    ZELLER'S CONGRUENCE WORK AREA.                               *
024900 01  WS-ZELLER-WORK.
025000     05  WS-ZLR-YYYY                      PIC 9(04).
025100     05  WS-ZLR-MM                        PIC 9(02).
025200     05  WS-ZLR-DD                        PIC 9(02).
025300     05  WS-ZLR-ADJ-MM                    PIC 9(02) COMP.
025400     05  WS-ZLR-ADJ-YYYY                  PIC 9(04) COMP.
025500     05  WS-ZLR-CENTURY                   PIC 9(02) COMP.
025600     05  WS-ZLR-YR-OF-CENT                PIC 9(02) COMP.
025700     05  WS-ZLR-TERM1                     PIC 9(04) COMP.
025800     05  WS-ZLR-TERM1-Q                   PIC 9(04) COMP.
025900     05  WS-ZLR-YOC-DIV4                  PIC 9(02) COMP.
026000     05  WS-ZLR-CENT-DIV4                 PIC 9(02) COMP.
026100     05  WS-ZLR-SUM                       PIC S9(06) COMP.
026200     05  WS-ZLR-DOW-Q                     PIC 9(04) COMP.
026300     05  WS-ZLR-DOW                       PIC 9(01) COMP.
026400         88  WS-ZLR-DOW-IS-FRIDAY         VALUE 6.
026500     05  FILLER                          PIC X(02).
026600
026700*    TODAY'S DATE, NUMERIC YYYYMMDD, FOR THE PAST-DATE TEST.      *
026800 01  WS-TODAY-DATE-N                      PIC 9(08) COMP VALUE ZERO.
026900
027000*WORKING DATA FOR THE SYSTEM DATE AND TIME.
027100 01  WRK-SYSTEM-DATE.
027200     03  YY                              PIC 9(02) VALUE ZEROS.
027300     03  MM                              PIC 9(02) VALUE ZEROS.
027400     03  DD                              PIC 9(02) VALUE ZEROS.
027500     03  FILLER                          PIC X(02).
027600*
027700 01  WRK-DATE-FORMATTED.
027800     03  DD-FORMATTED                    PIC 9(02) VALUE ZEROS.
027900     03  FILLER                          PIC X(01) VALUE '-'.
028000     03  MM-FORMATTED                    PIC 9(02) VALUE ZEROS.
028100     03  FILLER                          PIC X(01) VALUE '-'.
028200     03  YYYY-FORMATTED                  PIC 9(04) VALUE ZEROS.
028300*
028400 01  WRK-SYSTEM-TIME.
028500     03  HOUR                            PIC 9(02) VALUE ZEROS.
028600     03  MINUTE                          PIC 9(02) VALUE ZEROS.
028700     03  SECOND                          PIC 9(02) VALUE ZEROS.
028800     03  HUNDREDTH                       PIC 9(02) VALUE ZEROS.
028900     03  FILLER                          PIC X(02).
029000*
029100 01  WRK-TIME-FORMATTED.
029200     03  HOUR-FORMATTED                  PIC 9(02) VALUE ZEROS.
029300     03  FILLER                          PIC X(01) VALUE ':'.
029400     03  MINUTE-FORMATTED                PIC 9(02) VALUE ZEROS.
029500     03  FILLER                          PIC X(01) VALUE ':'.
029600     03  SECOND-FORMATTED                PIC 9(02) VALUE ZEROS.
029700
029800 01  WRK-WHEN-COMPILED.
029900     03  MM-COMPILED                     PIC X(02) VALUE SPACES.
030000     03  FILLER                          PIC X(01) VALUE '/'.
030100     03  DD-COMPILED                     PIC X(02) VALUE SPACES.
030200     03  FILLER                          PIC X(01) VALUE '/'.
030300     03  YY-COMPILED                     PIC X(02) VALUE SPACES.
030400     03  HOUR-COMPILED                   PIC X(02) VALUE SPACES.
030500     03  FILLER                          PIC X(01) VALUE '-'.
030600     03  MINUTE-COMPILED                 PIC X(02) VALUE SPACES.
030700     03  FILLER                          PIC X(01) VALUE '-'.
030800     03  SECOND-COMPILED                 PIC X(02) VALUE SPACES.
030900
031000*================================================================*
031100 PROCEDURE                       DIVISION.
031200*================================================================*
031300*----------------------------------------------------------------*
031400 0000-MAIN-PROCESS               SECTION.
031500*----------------------------------------------------------------*
031600     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.
031700
031800     PERFORM 1000-INITIALIZE.
031900
032000     PERFORM 2000-PROCESS     UNTIL WRK-FILE0005-EOF EQUAL 'END'.
032100
032200     PERFORM 3000-FINALIZE.
032300*----------------------------------------------------------------*
032400 0000-99-EXIT.                   EXIT.
032500*----------------------------------------------------------------*
032600*----------------------------------------------------------------*
032700 1000-INITIALIZE                 SECTION.
032800*----------------------------------------------------------------*
032900     PERFORM 9000-GET-DATE-TIME.
033000
033100     COMPUTE WS-TODAY-DATE-N = YYYY-FORMATTED * 10000
033200                              + MM-FORMATTED * 100
033300                              + DD-FORMATTED.
033400
033500     INITIALIZE WRK-BKG-REG
033600                WRK-BKU-REG
033700                WRK-ERR-REG.
033800
033900     OPEN INPUT  FILE0003
034000                 FILE0005
034100          OUTPUT FILEERR3.
034200
034300     MOVE 'OPEN FILE FILE0003'  TO WRK-ERROR-MSG.
034400     PERFORM 8300-TEST-FS-FILE0003.
034500
034600     MOVE 'OPEN FILE FILE0005'  TO WRK-ERROR-MSG.
034700     PERFORM 8500-TEST-FS-FILE0005.
034800
034900     MOVE 'OPEN FILE FILEERR3'  TO WRK-ERROR-MSG.
035000     PERFORM 8600-TEST-FS-FILEERR3.
035100
035200     PERFORM 2120-LOAD-BOOKING-TABLE.
035300
035400     MOVE 'CLOSE FILE FILE0003' TO WRK-ERROR-MSG.
035500     CLOSE FILE0003.
035600     PERFORM 8300-TEST-FS-FILE0003.
035700
035800     PERFORM 2130-READ-FILE0005.
035900*----------------------------------------------------------------*
036000 1000-99-EXIT.                   EXIT.
036100*----------------------------------------------------------------*
036200*----------------------------------------------------------------*
036300 1200-VALIDATE-REQUEST           SECTION.
036400*----------------------------------------------------------------*
036500     MOVE ZERO                   TO WS-ERR-CODE.
036600     MOVE SPACES                 TO WS-ERR-MESSAGE.
036700
036800     COMPUTE WS-NEW-END-TIME = BKU-NEW-START-TIME OF WRK-BKU-REG
036900                              + (BKG-DURATION-HRS OF WRK-BKG-REG
037000                                 * 100).
037100
037200     MOVE BKG-YYYY OF WRK-BKG-REG  TO WS-ZLR-YYYY.
037300     MOVE BKG-MM   OF WRK-BKG-REG  TO WS-ZLR-MM.
037400     MOVE BKG-DD   OF WRK-BKG-REG  TO WS-ZLR-DD.
037500     PERFORM 9100-COMPUTE-DAY-OF-WEEK.
037600
037700     IF WS-ZLR-DOW-IS-FRIDAY
037800        MOVE 1004                TO WS-ERR-CODE
037900        MOVE 'BOOKINGS CANNOT BE MADE ON FRIDAYS'
038000                                  TO WS-ERR-MESSAGE
038100     ELSE
038200        IF BKG-DATE OF WRK-BKG-REG LESS WS-TODAY-DATE-N
038300           MOVE 3004             TO WS-ERR-CODE
038400           MOVE 'CANNOT CHECK AVAILABILITY FOR PAST DATES'
038500                                  TO WS-ERR-MESSAGE
038600        ELSE
038700           IF BKU-NEW-START-TIME OF WRK-BKU-REG LESS 0800
038800              OR WS-NEW-END-TIME GREATER 2200
038900              MOVE 1005          TO WS-ERR-CODE
039000              MOVE 'BOOKING MUST BE BETWEEN 08:00 AND 22:00'
039100                                  TO WS-ERR-MESSAGE
039200           ELSE
039300              PERFORM 1250-VALIDATE-DURATION
039400              IF WS-ERR-CODE EQUAL ZERO
039500                 IF BKG-REQ-CLEANER-CNT OF WRK-BKG-REG LESS 1
039600                    OR BKG-REQ-CLEANER-CNT OF WRK-BKG-REG
039700                                  GREATER 3
039800                    MOVE 1001    TO WS-ERR-CODE
039900                    MOVE 'CLEANER COUNT MUST BE 1, 2, OR 3'
040000                                  TO WS-ERR-MESSAGE
040100                 END-IF
040200              END-IF
040300           END-IF
040400        END-IF
040500     END-IF.
040600*----------------------------------------------------------------*
040700 1200-99-EXIT.                   EXIT.
040800*----------------------------------------------------------------*
040900*----------------------------------------------------------------*
041000 1250-VALIDATE-DURATION          SECTION.
041100*----------------------------------------------------------------*
041200     MOVE BKU-NEW-START-TIME OF WRK-BKU-REG TO WS-CONV-HHMM.
041300     PERFORM 9300-HHMM-TO-MIN.
041400     MOVE WS-CONV-MIN            TO WS-REQ-START-MIN.
041500
041600     MOVE WS-NEW-END-TIME        TO WS-CONV-HHMM.
041700     PERFORM 9300-HHMM-TO-MIN.
041800     MOVE WS-CONV-MIN            TO WS-REQ-END-MIN.
041900
042000     COMPUTE WS-ELAPSED-MIN = WS-REQ-END-MIN - WS-REQ-START-MIN.
042100     DIVIDE WS-ELAPSED-MIN BY 60 GIVING WS-ELAPSED-HOURS.
042200
042300     IF WS-ELAPSED-HOURS NOT EQUAL 2
042400        AND WS-ELAPSED-HOURS NOT EQUAL 4
042500        MOVE 1002                TO WS-ERR-CODE
042600        MOVE 'DURATION MUST BE EXACTLY 2 OR 4 HOURS'
042700                                  TO WS-ERR-MESSAGE
042800     ELSE
042900        IF WS-REQ-START-MIN NOT LESS WS-REQ-END-MIN
043000           MOVE 1003             TO WS-ERR-CODE
043100           MOVE 'START TIME MUST BE BEFORE END TIME'
043200                                  TO WS-ERR-MESSAGE
043300        END-IF
043400     END-IF.
043500*----------------------------------------------------------------*
043600 1250-99-EXIT.                   EXIT.
043700*----------------------------------------------------------------*
043800*----------------------------------------------------------------*
043900 2000-PROCESS                    SECTION.
044000*----------------------------------------------------------------*
044100     MOVE ZERO                   TO WS-ERR-CODE.
044200     MOVE SPACES                 TO WS-ERR-MESSAGE.
044300
044400     PERFORM 2050-FIND-BOOKING-BY-ID.
044500
044600     IF WS-BOOKING-WAS-FOUND
044700        PERFORM 1200-VALIDATE-REQUEST
044800        IF WS-ERR-CODE EQUAL ZERO
044900           PERFORM 2300-RECHECK-CLEANER-AVAIL
045000           IF WS-SURVIVOR-COUNT LESS
045100                     BKG-REQ-CLEANER-CNT OF WRK-BKG-REG
045200              MOVE 3002          TO WS-ERR-CODE
045300              MOVE
045400              'NOT ENOUGH CLEANERS AVAILABLE TO UPDATE BOOKING'
045500                                  TO WS-ERR-MESSAGE
045600           END-IF
045700        END-IF
045800     ELSE
045900        MOVE 2001                TO WS-ERR-CODE
046000        MOVE 'BOOKING NOT FOUND' TO WS-ERR-MESSAGE
046100     END-IF.
046200
046300     IF WS-ERR-CODE EQUAL ZERO
046400        ADD 1                    TO WRK-BOOKINGS-UPDATED-COUNTER
046500        PERFORM 2900-APPLY-UPDATE
046600     ELSE
046700        ADD 1                    TO WRK-BOOKINGS-REJECTED-COUNTER
046800        PERFORM 2950-WRITE-REJECT
046900     END-IF.
047000
047100     PERFORM 2130-READ-FILE0005.
047200*----------------------------------------------------------------*
047300 2000-99-EXIT.                   EXIT.
047400*----------------------------------------------------------------*
047500*----------------------------------------------------------------*
047600 2050-FIND-BOOKING-BY-ID         SECTION.
047700*----------------------------------------------------------------*
047800     MOVE 'N'                    TO WS-BOOKING-FOUND-SW.
047900     MOVE ZERO                   TO WS-FOUND-MST-IDX.
048000
048100     PERFORM 2055-TEST-ONE-MASTER-ROW
048200             VARYING WS-MST-IDX FROM 1 BY 1
048300             UNTIL WS-MST-IDX GREATER WS-MASTER-TAB-COUNT.
048400
048500     IF WS-BOOKING-WAS-FOUND
048600        MOVE WS-MASTER-TAB (WS-FOUND-MST-IDX) TO WRK-BKG-REG
048700     END-IF.
048800*----------------------------------------------------------------*
048900 2050-99-EXIT.                   EXIT.
049000*----------------------------------------------------------------*
049100*----------------------------------------------------------------*
049200 2055-TEST-ONE-MASTER-ROW        SECTION.
049300*----------------------------------------------------------------*
049400     IF WS-MST-BKG-ID (WS-MST-IDX) EQUAL
049500                BKU-BOOKING-ID OF WRK-BKU-REG
049600        SET WS-BOOKING-WAS-FOUND TO TRUE
049700        SET WS-FOUND-MST-IDX     TO WS-MST-IDX
049800     END-IF.
049900*----------------------------------------------------------------*
050000 2055-99-EXIT.                   EXIT.
050100*----------------------------------------------------------------*
050200 2120-LOAD-BOOKING-TABLE         SECTION.
050300*----------------------------------------------------------------*
050400     MOVE 'LOADING BOOKING TABLE' TO WRK-ERROR-MSG.
050500
050600     PERFORM 2122-LOAD-ONE-BOOKING
050700             WITH TEST AFTER
050800             UNTIL WRK-FS-FILE0003 EQUAL 10.
050900*----------------------------------------------------------------*
051000 2120-99-EXIT.                   EXIT.
051100*----------------------------------------------------------------*
051200*----------------------------------------------------------------*
051300 2122-LOAD-ONE-BOOKING           SECTION.
051400*----------------------------------------------------------------*
051500     READ FILE0003               INTO WRK-BKG-REG.
051600     PERFORM 8300-TEST-FS-FILE0003.
051700     IF WRK-FS-FILE0003          EQUAL ZEROS
051800        SET WS-MST-IDX           TO WS-MASTER-TAB-COUNT
051900        SET WS-MST-IDX           UP BY 1
052000        MOVE WRK-BKG-REG         TO WS-MASTER-TAB (WS-MST-IDX)
052100        ADD 1                    TO WS-MASTER-TAB-COUNT
052200        IF BKG-STATUS-CONFIRMED OF WRK-BKG-REG
052300           PERFORM 2125-STAGE-BOOKING-CLEANERS
052400        END-IF
052500     END-IF.
052600*----------------------------------------------------------------*
052700 2122-99-EXIT.                   EXIT.
052800*----------------------------------------------------------------*
052900 2125-STAGE-BOOKING-CLEANERS     SECTION.
053000*----------------------------------------------------------------*
053100     PERFORM 2127-STAGE-ONE-CLEANER
053200             VARYING BKG-CLN-IDX FROM 1 BY 1
053300             UNTIL BKG-CLN-IDX GREATER BKG-CLEANER-COUNT
053400                                       OF WRK-BKG-REG.
053500*----------------------------------------------------------------*
053600 2125-99-EXIT.                   EXIT.
053700*----------------------------------------------------------------*
053800*----------------------------------------------------------------*
053900 2127-STAGE-ONE-CLEANER          SECTION.
054000*----------------------------------------------------------------*
054100     SET WS-BKG-IDX              TO WS-BKG-TAB-COUNT.
054200     SET WS-BKG-IDX              UP BY 1.
054300     MOVE BKG-ID OF WRK-BKG-REG
054400                                  TO WS-BKG-TAB-BKG-ID (WS-BKG-IDX).
054500     MOVE BKG-CLEANER-ID (BKG-CLN-IDX) OF WRK-BKG-REG
054600                                  TO WS-BKG-TAB-CLN-ID (WS-BKG-IDX).
054700     MOVE BKG-DATE OF WRK-BKG-REG
054800                                  TO WS-BKG-TAB-DATE (WS-BKG-IDX).
054900     MOVE BKG-START-TIME OF WRK-BKG-REG
055000                                  TO WS-BKG-TAB-START (WS-BKG-IDX).
055100     MOVE BKG-END-TIME OF WRK-BKG-REG
055200                                  TO WS-BKG-TAB-END (WS-BKG-IDX).
055300     ADD 1                       TO WS-BKG-TAB-COUNT.
055400*----------------------------------------------------------------*
055500 2127-99-EXIT.                   EXIT.
055600*----------------------------------------------------------------*
055700*----------------------------------------------------------------*
055800 2130-READ-FILE0005              SECTION.
055900*----------------------------------------------------------------*
056000     MOVE 'READING FILE0005'     TO WRK-ERROR-MSG.
056100
056200     READ FILE0005               INTO WRK-BKU-REG.
056300
056400     PERFORM 8500-TEST-FS-FILE0005.
056500
056600     IF WRK-FS-FILE0005          EQUAL 10
056700        MOVE 'END'               TO WRK-FILE0005-EOF
056800     ELSE
056900        ADD 1                    TO WRK-FILE0005-REGS-COUNTER
057000     END-IF.
057100*----------------------------------------------------------------*
057200 2130-99-EXIT.                   EXIT.
057300*----------------------------------------------------------------*
057400*----------------------------------------------------------------*
057500 2300-RECHECK-CLEANER-AVAIL      SECTION.
057600*----------------------------------------------------------------*
057700*    UPDATE-PATH VARIANT OF CLEANERAVAILABILITYRULEIMPL - FOR     *
057800*    EACH CLEANER CURRENTLY ON THE BOOKING, TEST THE NEW WINDOW   *
057900*    AGAINST THAT CLEANER'S *OTHER* CONFIRMED BOOKINGS (THIS      *
058000*    BOOKING ID IS EXCLUDED FROM ITS OWN CONFLICT CHECK).         *
058100*----------------------------------------------------------------*
058200     MOVE ZERO                   TO WS-SURVIVOR-COUNT.
058300
058400     MOVE BKU-NEW-START-TIME OF WRK-BKU-REG TO WS-CONV-HHMM.
058500     PERFORM 9300-HHMM-TO-MIN.
058600     MOVE WS-CONV-MIN            TO WS-REQ-START-MIN.
058700
058800     MOVE WS-NEW-END-TIME        TO WS-CONV-HHMM.
058900     PERFORM 9300-HHMM-TO-MIN.
059000     MOVE WS-CONV-MIN            TO WS-REQ-END-MIN.
059100
059200     PERFORM 2305-RECHECK-ONE-CLEANER
059300             VARYING BKG-CLN-IDX FROM 1 BY 1
059400             UNTIL BKG-CLN-IDX GREATER
059500                        BKG-CLEANER-COUNT OF WRK-BKG-REG.
059600*----------------------------------------------------------------*
059700 2300-99-EXIT.                   EXIT.
059800*----------------------------------------------------------------*
059900*----------------------------------------------------------------*
060000 2305-RECHECK-ONE-CLEANER        SECTION.
060100*----------------------------------------------------------------*
060200     MOVE BKG-CLEANER-ID (BKG-CLN-IDX) OF WRK-BKG-REG
060300                                  TO WS-CUR-CLN-ID.
060400     PERFORM 2310-CHECK-ONE-SURVIVOR.
060500     IF WS-CLN-IS-AVAILABLE
060600        SET WS-SURV-IDX          TO WS-SURVIVOR-COUNT
060700        SET WS-SURV-IDX          UP BY 1
060800        MOVE WS-CUR-CLN-ID       TO WS-SURVIVOR-TAB (WS-SURV-IDX)
060900        ADD 1                    TO WS-SURVIVOR-COUNT
061000     END-IF.
061100*----------------------------------------------------------------*
061200 2305-99-EXIT.                   EXIT.
061300*----------------------------------------------------------------*
061400 2310-CHECK-ONE-SURVIVOR         SECTION.
061500*----------------------------------------------------------------*
061600     MOVE 'Y'                    TO WS-CLN-AVAILABLE-SW.
061700
061800     PERFORM 2315-TEST-ONE-EXISTING-BOOKING
061900             VARYING WS-BKG-IDX FROM 1 BY 1
062000             UNTIL WS-BKG-IDX GREATER WS-BKG-TAB-COUNT.
062100*----------------------------------------------------------------*
062200 2310-99-EXIT.                   EXIT.
062300*----------------------------------------------------------------*
062400*----------------------------------------------------------------*
062500 2315-TEST-ONE-EXISTING-BOOKING  SECTION.
062600*----------------------------------------------------------------*
062700     IF WS-BKG-TAB-CLN-ID (WS-BKG-IDX) EQUAL WS-CUR-CLN-ID
062800        AND WS-BKG-TAB-DATE (WS-BKG-IDX) EQUAL
062900                  BKG-DATE OF WRK-BKG-REG
063000        AND WS-BKG-TAB-BKG-ID (WS-BKG-IDX) NOT EQUAL
063100                  BKG-ID OF WRK-BKG-REG
063200        MOVE WS-BKG-TAB-START (WS-BKG-IDX) TO WS-CONV-HHMM
063300        PERFORM 9300-HHMM-TO-MIN
063400        COMPUTE WS-ADJ-START-MIN = WS-CONV-MIN - 30
063500
063600        MOVE WS-BKG-TAB-END (WS-BKG-IDX)   TO WS-CONV-HHMM
063700        PERFORM 9300-HHMM-TO-MIN
063800        COMPUTE WS-ADJ-END-MIN = WS-CONV-MIN + 30
063900
064000        IF WS-REQ-START-MIN LESS WS-ADJ-END-MIN
064100           AND WS-REQ-END-MIN GREATER WS-ADJ-START-MIN
064200           MOVE 'N'              TO WS-CLN-AVAILABLE-SW
064300        END-IF
064400     END-IF.
064500*----------------------------------------------------------------*
064600 2315-99-EXIT.                   EXIT.
064700*----------------------------------------------------------------*
064800*----------------------------------------------------------------*
064900 2900-APPLY-UPDATE               SECTION.
065000*----------------------------------------------------------------*
065100     MOVE BKU-NEW-START-TIME OF WRK-BKU-REG
065200                                  TO BKG-START-TIME OF WRK-BKG-REG.
065300     MOVE WS-NEW-END-TIME        TO BKG-END-TIME OF WRK-BKG-REG.
065400     MOVE WS-SURVIVOR-COUNT      TO BKG-CLEANER-COUNT OF WRK-BKG-REG.
065500
065600     PERFORM 2905-COPY-ONE-SURVIVOR-ID
065700             VARYING BKG-CLN-IDX FROM 1 BY 1
065800             UNTIL BKG-CLN-IDX GREATER WS-SURVIVOR-COUNT.
065900
066000     MOVE WRK-BKG-REG            TO WS-MASTER-TAB (WS-FOUND-MST-IDX).
066100*----------------------------------------------------------------*
066200 2900-99-EXIT.                   EXIT.
066300*----------------------------------------------------------------*
066400*----------------------------------------------------------------*
066500 2905-COPY-ONE-SURVIVOR-ID       SECTION.
066600*----------------------------------------------------------------*
066700     MOVE WS-SURVIVOR-TAB (BKG-CLN-IDX)
066800          TO BKG-CLEANER-ID (BKG-CLN-IDX) OF WRK-BKG-REG.
066900*----------------------------------------------------------------*
067000 2905-99-EXIT.                   EXIT.
067100*----------------------------------------------------------------*
067200*----------------------------------------------------------------*
067300 2950-WRITE-REJECT               SECTION.
067400*----------------------------------------------------------------*
067500     MOVE 'RECORDING ERROR FILE' TO WRK-ERROR-MSG.
067600
067700     INITIALIZE WRK-ERR-REG.
067800     MOVE WS-ERR-CODE            TO ERR-CODE    OF WRK-ERR-REG.
067900     MOVE WS-ERR-MESSAGE         TO ERR-MESSAGE OF WRK-ERR-REG.
068000     MOVE BKU-BOOKING-ID OF WRK-BKU-REG
068100                                  TO ERR-CONTEXT OF WRK-ERR-REG.
068200
068300     MOVE WRK-ERR-REG            TO FD-REG-FILEERR3.
068400
068500     WRITE FD-REG-FILEERR3.
068600
068700     PERFORM 8600-TEST-FS-FILEERR3.
068800*----------------------------------------------------------------*
068900 2950-99-EXIT.                   EXIT.
069000*----------------------------------------------------------------*
069100*----------------------------------------------------------------*
069200 3000-FINALIZE                   SECTION.
069300*----------------------------------------------------------------*
069400     MOVE 'OPEN OUTPUT FILE0003' TO WRK-ERROR-MSG.
069500     OPEN OUTPUT FILE0003.
069600     PERFORM 8300-TEST-FS-FILE0003.
069700
069800     PERFORM 3005-REWRITE-ONE-MASTER-ROW
069900             VARYING WS-MST-IDX FROM 1 BY 1
070000             UNTIL WS-MST-IDX GREATER WS-MASTER-TAB-COUNT.
070100
070200     DISPLAY '***************************'.
070300     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
070400     DISPLAY '***************************'.
070500     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
070600     DISPLAY '*COMPILED........:'
070700     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
070800     DISPLAY '*.................'
070900     HOUR-COMPILED '.' MINUTE-COMPILED '.' SECOND-COMPILED '*'.
071000     DISPLAY '*-------------------------*'.
071100     DISPLAY '*REQUESTS READ........:' WRK-FILE0005-REGS-COUNTER
071200     '*'.
071300     DISPLAY '*BOOKINGS UPDATED.....:'
071400     WRK-BOOKINGS-UPDATED-COUNTER '*'.
071500     DISPLAY '*BOOKINGS REJECTED....:'
071600     WRK-BOOKINGS-REJECTED-COUNTER '*'.
071700     DISPLAY '*-------------------------*'.
071800     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
071900     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
072000     DISPLAY '***************************'.
072100
072200     CLOSE FILE0003 FILE0005 FILEERR3.
072300
072400     STOP RUN.
072500*----------------------------------------------------------------*
072600 3000-99-EXIT.                   EXIT.
072700*----------------------------------------------------------------*
072800*----------------------------------------------------------------*
072900 3005-REWRITE-ONE-MASTER-ROW     SECTION.
073000*----------------------------------------------------------------*
073100     MOVE WS-MASTER-TAB (WS-MST-IDX) TO FD-REG-FILE0003.
073200     WRITE FD-REG-FILE0003.
073300     PERFORM 8300-TEST-FS-FILE0003.
073400*----------------------------------------------------------------*
073500 3005-99-EXIT.                   EXIT.
073600*----------------------------------------------------------------*
073700*----------------------------------------------------------------*
073800 8300-TEST-FS-FILE0003           SECTION.
073900*----------------------------------------------------------------*
074000     IF WRK-FS-FILE0003          NOT EQUAL ZEROS AND 10
074100        MOVE WRK-FS-FILE0003     TO WRK-ERROR-CODE
074200        PERFORM 9999-CALL-ABEND-PGM
074300     END-IF.
074400*----------------------------------------------------------------*
074500 8300-99-EXIT.                   EXIT.
074600*----------------------------------------------------------------*
074700*----------------------------------------------------------------*
074800 8500-TEST-FS-FILE0005           SECTION.
074900*----------------------------------------------------------------*
075000     IF WRK-FS-FILE0005          NOT EQUAL ZEROS AND 10
075100        MOVE WRK-FS-FILE0005     TO WRK-ERROR-CODE
075200        PERFORM 9999-CALL-ABEND-PGM
075300     END-IF.
075400*----------------------------------------------------------------*
075500 8500-99-EXIT.                   EXIT.
075600*----------------------------------------------------------------*
075700*----------------------------------------------------------------*
075800 8600-TEST-FS-FILEERR3           SECTION.
075900*----------------------------------------------------------------*
076000     IF WRK-FS-FILEERR3          NOT EQUAL ZEROS
076100        MOVE WRK-FS-FILEERR3     TO WRK-ERROR-CODE
076200        PERFORM 9999-CALL-ABEND-PGM
076300     END-IF.
076400*----------------------------------------------------------------*
076500 8600-99-EXIT.                   EXIT.
076600*----------------------------------------------------------------*
076700*----------------------------------------------------------------*
076800 9000-GET-DATE-TIME              SECTION.
076900*----------------------------------------------------------------*
077000     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
077100     MOVE YY                     TO YYYY-FORMATTED.
077200     MOVE MM                     TO MM-FORMATTED.
077300     MOVE DD                     TO DD-FORMATTED.
077400     ADD  2000                   TO YYYY-FORMATTED.
077500
077600     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
077700     MOVE HOUR                   TO HOUR-FORMATTED.
077800     MOVE MINUTE                 TO MINUTE-FORMATTED.
077900     MOVE SECOND                 TO SECOND-FORMATTED.
078000*----------------------------------------------------------------*
078100 9000-99-EXIT.                   EXIT.
078200*----------------------------------------------------------------*
078300*----------------------------------------------------------------*
078400 9100-COMPUTE-DAY-OF-WEEK        SECTION.
078500*----------------------------------------------------------------*
078600*    ZELLER'S CONGRUENCE (GREGORIAN).  RESULT IS 0=SATURDAY,      *
078700*    1=SUNDAY, 2=MONDAY ... 6=FRIDAY.                             *
078800*----------------------------------------------------------------*
078900     IF WS-ZLR-MM LESS 3
079000        COMPUTE WS-ZLR-ADJ-MM   = WS-ZLR-MM + 12
079100        COMPUTE WS-ZLR-ADJ-YYYY = WS-ZLR-YYYY - 1
079200     ELSE
079300        MOVE WS-ZLR-MM           TO WS-ZLR-ADJ-MM
079400        MOVE WS-ZLR-YYYY         TO WS-ZLR-ADJ-YYYY
079500     END-IF.
079600
079700     DIVIDE WS-ZLR-ADJ-YYYY BY 100
079800            GIVING WS-ZLR-CENTURY
079900            REMAINDER WS-ZLR-YR-OF-CENT.
080000
080100     COMPUTE WS-ZLR-TERM1 = 13 * (WS-ZLR-ADJ-MM + 1).
080200     DIVIDE WS-ZLR-TERM1 BY 5 GIVING WS-ZLR-TERM1-Q.
080300
080400     DIVIDE WS-ZLR-YR-OF-CENT BY 4 GIVING WS-ZLR-YOC-DIV4.
080500     DIVIDE WS-ZLR-CENTURY    BY 4 GIVING WS-ZLR-CENT-DIV4.
080600
080700     COMPUTE WS-ZLR-SUM = WS-ZLR-DD
080800                        + WS-ZLR-TERM1-Q
080900                        + WS-ZLR-YR-OF-CENT
081000                        + WS-ZLR-YOC-DIV4
081100                        + WS-ZLR-CENT-DIV4
081200                        - (2 * WS-ZLR-CENTURY)
081300                        + 7000.
081400
081500     DIVIDE WS-ZLR-SUM BY 7 GIVING WS-ZLR-DOW-Q
081600            REMAINDER WS-ZLR-DOW.
081700*----------------------------------------------------------------*
081800 9100-99-EXIT.                   EXIT.
081900*----------------------------------------------------------------*
082000*----------------------------------------------------------------*
082100 9300-HHMM-TO-MIN                SECTION.
082200*----------------------------------------------------------------*
082300     DIVIDE WS-CONV-HHMM BY 100
082400            GIVING WS-CONV-HH
082500            REMAINDER WS-CONV-MM.
082600     COMPUTE WS-CONV-MIN = (WS-CONV-HH * 60) + WS-CONV-MM.
082700*----------------------------------------------------------------*
082800 9300-99-EXIT.                   EXIT.
082900*----------------------------------------------------------------*
083000*----------------------------------------------------------------*
083100 9999-CALL-ABEND-PGM             SECTION.
083200*----------------------------------------------------------------*
083300     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
083400     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
083500     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
083600*----------------------------------------------------------------*
083700 9999-99-EXIT.                   EXIT.
083800*----------------------------------------------------------------*
