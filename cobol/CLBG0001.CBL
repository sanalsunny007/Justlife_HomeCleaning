000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     CLBG0001.
000600 AUTHOR.         RENAN MUNIZ MERLO.
000700 INSTALLATION.   DATA PROCESSING - DISPATCH SYSTEMS.
000800 DATE-WRITTEN.   11/02/1993.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001400*          https://www.linkedin.com/in/renan-muniz-merlo         *
001500*----------------------------------------------------------------*
001600*    PROGRAM-ID..: CLBG0001.                                     *
001700*    ANALYST.....: RENAN MUNIZ MERLO                             *
001800*    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001900*    DATE........: 11/02/1993                                    *
002000*----------------------------------------------------------------*
002100*    PROJECT.....: JUSTLIFE CLEANER BOOKING ENGINE - CLBKNG      *
002200*----------------------------------------------------------------*
002300*    GOAL........: FOR EACH DATE ON FILE0006, LIST EVERY CLEANER *
002400*                  WHO HAS AT LEAST ONE FREE WORKING WINDOW ON   *
002500*                  THAT DATE, ONCE EXISTING CONFIRMED BOOKINGS   *
002600*                  (PLUS THE 30-MINUTE BREAK BEFORE/AFTER EACH)  *
002700*                  ARE SUBTRACTED FROM THE CLEANER'S WORKING     *
002800*                  DAY.  THIS IS THE DISPATCHER'S "WHO IS FREE   *
002900*                  ON DATE X" REPORT.                            *
003000*----------------------------------------------------------------*
003100*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003200*                   FILE0001        00040       VEHREC01         *
003300*                   FILE0002        00060       CLNREC01         *
003400*                   FILE0003        00099       BKGREC01         *
003500*                   FILE0006        00030       AVLREQ01         *
003600*                   FILE0008        00074       AVLRPT01         *
003700*                   FILEERR1        00100       ERRREC01         *
003800*----------------------------------------------------------------*
003900*    TABLE DB2...:  NONE.                                        *
004000*----------------------------------------------------------------*
004100*    CHANGE LOG:                                                 *
004200*    1993-02-11  RMM  0000098  INITIAL VERSION.                  *CLB0001 
004300*    1995-03-04  RMM  0000114  CORRECTED THE FREE-WINDOW CLAMP - *CLB0001 
004400*                     A BOOKING THAT RUNS TO END-OF-DAY WAS      *
004500*                     LEAVING A BOGUS ZERO-LENGTH WINDOW.        *
004600*    1999-01-06  RMM  0000005  Y2K: RUN DATE AND THE DATE-OF-    *CLB0001 
004700*                     WEEK TEST NOW CARRY A 4-DIGIT YEAR; THE    *
004800*                     OLD 2-DIGIT CENTURY WINDOW IS GONE.        *
004900*    2002-05-19  RMM  0000131  DROPPED THE BOOKING-FILE REREAD   *CLB0001 
005000*                     PER DATE - WHOLE FILE IS NOW STAGED INTO   *
005100*                     WS-BKG-TAB ONCE AT OPEN TIME.              *
005110*    2004-08-19  RMM  0000164  AVL-FOOTER-CLN-COUNT WAS PICKING  *CLB0001 
005120*                     UP WRK-DATES-ACCEPTED-COUNTER, WHICH IS    *
005130*                     ALSO BUMPED ONCE PER INPUT DATE IN 2000-   *
005140*                     PROCESS - THE FOOTER CAME OUT AS A CROSS-  *
005150*                     DATE MIX OF TWO DIFFERENT COUNTS.  ADDED   *
005160*                     WRK-DATE-CLN-WITH-WIN-COUNTER AND WRK-     *
005170*                     DATE-WIN-COUNTER, BOTH RESET PER DATE IN   *
005180*                     2200, TO DRIVE AVL-FOOTER-CLN-COUNT AND    *
005190*                     AVL-FOOTER-WIN-COUNT (THE LATTER WAS NEVER *
005195*                     BEING SET AT ALL).                         *
005200*----------------------------------------------------------------*
005300*================================================================*
005400*           E N V I R O N M E N T      D I V I S I O N           *
005500*================================================================*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900      C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400     SELECT FILE0001      ASSIGN TO UTS-S-FILE0001
006500      ORGANIZATION IS     SEQUENTIAL
006600      ACCESS MODE  IS     SEQUENTIAL
006700      FILE STATUS  IS     WRK-FS-FILE0001.
006800
006900     SELECT FILE0002      ASSIGN TO UTS-S-FILE0002
007000      ORGANIZATION IS     SEQUENTIAL
007100      ACCESS MODE  IS     SEQUENTIAL
007200      FILE STATUS  IS     WRK-FS-FILE0002.
007300
007400     SELECT FILE0003      ASSIGN TO UTS-S-FILE0003
007500      ORGANIZATION IS     SEQUENTIAL
007600      ACCESS MODE  IS     SEQUENTIAL
007700      FILE STATUS  IS     WRK-FS-FILE0003.
007800
007900     SELECT FILE0006      ASSIGN TO UTS-S-FILE0006
008000      ORGANIZATION IS     SEQUENTIAL
008100      ACCESS MODE  IS     SEQUENTIAL
008200      FILE STATUS  IS     WRK-FS-FILE0006.
008300
008400     SELECT FILE0008      ASSIGN TO UTS-S-FILE0008
008500      ORGANIZATION IS     SEQUENTIAL
008600      ACCESS MODE  IS     SEQUENTIAL
008700      FILE STATUS  IS     WRK-FS-FILE0008.
008800
008900     SELECT FILEERR1      ASSIGN TO UTS-S-FILEERR1
009000      ORGANIZATION IS     SEQUENTIAL
009100      ACCESS MODE  IS     SEQUENTIAL
009200      FILE STATUS  IS     WRK-FS-FILEERR1.
009300
009400*================================================================*
009500*                  D A T A      D I V I S I O N                  *
009600*================================================================*
009700 DATA DIVISION.
009800 FILE SECTION.
009900*
010000 FD  FILE0001
010100     RECORDING MODE IS F
010200     LABEL RECORD   IS STANDARD
010300     BLOCK CONTAINS 00 RECORDS.
010400 01  FD-REG-FILE0001   PIC X(40).
010500
010600 FD  FILE0002
010700     RECORDING MODE IS F
010800     LABEL RECORD   IS STANDARD
010900     BLOCK CONTAINS 00 RECORDS.
011000 01  FD-REG-FILE0002   PIC X(60).
011100
011200 FD  FILE0003
011300     RECORDING MODE IS F
011400     LABEL RECORD   IS STANDARD
011500     BLOCK CONTAINS 00 RECORDS.
011600 01  FD-REG-FILE0003   PIC X(99).
011700
011800 FD  FILE0006
011900     RECORDING MODE IS F
012000     LABEL RECORD   IS STANDARD
012100     BLOCK CONTAINS 00 RECORDS.
012200 01  FD-REG-FILE0006   PIC X(30).
012300
012400 FD  FILE0008
012500     RECORDING MODE IS F
012600     LABEL RECORD   IS STANDARD
012700     BLOCK CONTAINS 00 RECORDS.
012800 01  FD-REG-FILE0008   PIC X(74).
012900
013000 FD  FILEERR1
013100     RECORDING MODE IS F
013200     LABEL RECORD   IS STANDARD
013300     BLOCK CONTAINS 00 RECORDS.
013400 01  FD-REG-FILEERR1   PIC X(100).
013500
013600*-----------------------------------------------------------------*
013700*                  WORKING-STORAGE SECTION                        *
013800*-----------------------------------------------------------------*
013900 WORKING-STORAGE SECTION.
014000
014100 77  WRK-FILE0006-REGS-COUNTER          PIC 9(04) COMP VALUE ZERO.
014200 77  WRK-DATES-ACCEPTED-COUNTER         PIC 9(04) COMP VALUE ZERO.
014300 77  WRK-DATES-REJECTED-COUNTER         PIC 9(04) COMP VALUE ZERO.
014400 77  WRK-FILE0008-REGS-COUNTER          PIC 9(06) COMP VALUE ZERO.
014420 77  WRK-DATE-CLN-WITH-WIN-COUNTER      PIC 9(04) COMP VALUE ZERO.
014430 77  WRK-DATE-WIN-COUNTER               PIC 9(04) COMP VALUE ZERO.
014500
014600 77  WRK-FILE0006-EOF                   PIC X(03) VALUE SPACES.
014700
014800*DATA FOR ERROR LOG:
014900 01  WRK-ERROR-LOG.
015000     03  WRK-PROGRAM                    PIC X(08) VALUE
015100                                                 'CLBG0001'  .
015200     03  WRK-ERROR-MSG                  PIC X(30) VALUE SPACES.
015300     03  WRK-ERROR-CODE                 PIC X(30) VALUE SPACES.
015400     03  WRK-ERROR-DATE                 PIC X(10) VALUE SPACES.
015500     03  WRK-ERROR-TIME                 PIC X(08) VALUE SPACES.
015600     03  FILLER                          PIC X(04).
015700
015800*ABENDING PROGRAM:
015900 77  WRK-ABEND-PGM                      PIC X(08) VALUE
016000                                                 'ABENDPGM'  .
016100
016200 01  WRK-FILE-STATUS.
016300     03  WRK-FS-FILE0001                PIC 9(02) VALUE ZEROS.
016400     03  WRK-FS-FILE0002                PIC 9(02) VALUE ZEROS.
016500     03  WRK-FS-FILE0003                PIC 9(02) VALUE ZEROS.
016600     03  WRK-FS-FILE0006                PIC 9(02) VALUE ZEROS.
016700     03  WRK-FS-FILE0008                PIC 9(02) VALUE ZEROS.
016800     03  WRK-FS-FILEERR1                PIC 9(02) VALUE ZEROS.
016900     03  FILLER                          PIC X(02).
017000
017100 01  WRK-VEH-REG.
017200     COPY 'VEHREC01'.
017300
017400 01  WRK-CLN-REG.
017500     COPY 'CLNREC01'.
017600
017700 01  WRK-BKG-REG.
017800     COPY 'BKGREC01'.
017900
018000 01  WRK-AVL-REG.
018100     COPY 'AVLREQ01'.
018200
018300 01  WRK-AVL-RPT-REG.
018400     COPY 'AVLRPT01'.
018500
018600 01  WRK-ERR-REG.
018700     COPY 'ERRREC01'.
018800
018900*-----------------------------------------------------------------*
019000*    IN-MEMORY MASTER TABLES - LOADED ONCE AT OPEN TIME.          *
019100*    NO ISAM HANDLER ON THIS SYSTEM, SO VEHICLE, CLEANER AND      *
019200*    CONFIRMED-BOOKING DATA ARE HELD HERE AND SEARCHED BY THE     *
019300*    PROCEDURE DIVISION INSTEAD OF BEING RE-READ PER CLEANER.     *
019400*-----------------------------------------------------------------*
019500 01  WS-VEH-TAB-CTL.
019600     05  WS-VEH-TAB-COUNT                PIC 9(04) COMP VALUE ZERO.
019700     05  FILLER                          PIC X(02).
019800     05  WS-VEH-TAB  OCCURS 50 TIMES
019900                     INDEXED BY WS-VEH-IDX.
020000         10  WS-VEH-TAB-ID                PIC 9(04).
020100         10  WS-VEH-TAB-NAME               PIC X(20).
020200
020300 01  WS-CLN-TAB-CTL.
020400     05  WS-CLN-TAB-COUNT                PIC 9(04) COMP VALUE ZERO.
020500     05  FILLER                          PIC X(02).
020600     05  WS-CLN-TAB  OCCURS 250 TIMES
020700                     INDEXED BY WS-CLN-IDX.
020800         10  WS-CLN-TAB-ID                 PIC 9(04).
020900         10  WS-CLN-TAB-NAME               PIC X(20).
021000         10  WS-CLN-TAB-WORK-START         PIC 9(04).
021100         10  WS-CLN-TAB-WORK-START-BRK REDEFINES
021200                           WS-CLN-TAB-WORK-START.
021300             15  WS-CLN-TAB-WORK-START-HH  PIC 9(02).
021400             15  WS-CLN-TAB-WORK-START-MM  PIC 9(02).
021500         10  WS-CLN-TAB-WORK-END           PIC 9(04).
021600         10  WS-CLN-TAB-WORK-END-BRK   REDEFINES
021700                           WS-CLN-TAB-WORK-END.
021800             15  WS-CLN-TAB-WORK-END-HH    PIC 9(02).
021900             15  WS-CLN-TAB-WORK-END-MM    PIC 9(02).
022000         10  WS-CLN-TAB-VEHICLE-ID         PIC 9(04).
022100
022200*    ONE ENTRY PER CLEANER ASSIGNED TO A CONFIRMED BOOKING -      *
022300*    A 3-CLEANER BOOKING CONTRIBUTES THREE ENTRIES HERE.          *
022400 01  WS-BKG-TAB-CTL.
022500     05  WS-BKG-TAB-COUNT                 PIC 9(05) COMP VALUE ZERO.
022600     05  FILLER                          PIC X(01).
022700     05  WS-BKG-TAB  OCCURS 2000 TIMES
022800                     INDEXED BY WS-BKG-IDX.
022900         10  WS-BKG-TAB-CLN-ID             PIC 9(04).
023000         10  WS-BKG-TAB-DATE               PIC 9(08).
023100         10  WS-BKG-TAB-START               PIC 9(04).
023200         10  WS-BKG-TAB-START-BRK  REDEFINES
023300                           WS-BKG-TAB-START.
023400             15  WS-BKG-TAB-START-HH       PIC 9(02).
023500             15  WS-BKG-TAB-START-MM       PIC 9(02).
023600         10  WS-BKG-TAB-END                 PIC 9(04).
023700         10  WS-BKG-TAB-END-BRK    REDEFINES
023800                           WS-BKG-TAB-END.
023900             15  WS-BKG-TAB-END-HH         PIC 9(02).
024000             15  WS-BKG-TAB-END-MM         PIC 9(02).
024100
024200*    PER-CLEANER WORKING TABLES FOR THE FREE-WINDOW WALK.         *
024300 01  WS-SRC-TAB-CTL.
024400     05  WS-SRC-TAB-COUNT                 PIC 9(03) COMP VALUE ZERO.
024500     05  FILLER                          PIC X(01).
024600     05  WS-SRC-TAB  OCCURS 40 TIMES
024700                     INDEXED BY WS-SRC-IDX.
024800         10  WS-SRC-TAB-START               PIC 9(04).
024900         10  WS-SRC-TAB-END                 PIC 9(04).
025000
025100 01  WS-WINDOW-TAB-CTL.
025200     05  WS-WINDOW-TAB-COUNT              PIC 9(03) COMP VALUE ZERO.
025300     05  FILLER                          PIC X(01).
025400     05  WS-WINDOW-TAB  OCCURS 40 TIMES
025500                     INDEXED BY WS-WIN-IDX.
025600         10  TW-START-TIME                 PIC 9(04).
025700         10  TW-END-TIME                    PIC 9(04).
025800
025900*-----------------------------------------------------------------*
026000*    VALIDATION RESULT AND GENERAL WORKING FIELDS.                *
026100*-----------------------------------------------------------------*
026200 01  WS-VALIDATION-RESULT.
026300     05  WS-ERR-CODE                      PIC 9(05) VALUE ZERO.
026400     05  WS-ERR-MESSAGE                   PIC X(60) VALUE SPACES.
026500     05  FILLER                          PIC X(05).
026600 77  WS-SAVE-VEH-NAME                     PIC X(20) VALUE SPACES.
026700 77  WS-CURSOR-MIN                        PIC 9(04) COMP.
026800 77  WS-DAY-START-MIN                     PIC 9(04) COMP.
026900 77  WS-DAY-END-MIN                       PIC 9(04) COMP.
027000 77  WS-PAD-START-MIN                     PIC 9(04) COMP.
027100 77  WS-PAD-END-MIN                       PIC 9(04) COMP.
027200 77  WS-SWAP-START                        PIC 9(04) COMP.
027300 77  WS-SWAP-END                          PIC 9(04) COMP.
027400 77  WS-SORT-PASS-SW                      PIC X(01) VALUE 'N'.
027500     88  WS-SORT-DONE                     VALUE 'Y'.
027600
027700*    GENERIC HHMM <-> MINUTES-OF-DAY CONVERTER WORK AREA.         *
027800 01  WS-TIME-CONVERTER.
027900     05  WS-CONV-HHMM                     PIC 9(04) COMP.
028000     05  WS-CONV-HH                       PIC 9(02) COMP.
028100     05  WS-CONV-MM                       PIC 9(02) COMP.
028200     05  WS-CONV-MIN                      PIC 9(04) COMP.
028300     05  FILLER                          PIC X(02).
028400
028500*    ZELLER'S CONGRUENCE WORK AREA - DAY-OF-WEEK FROM A YYYYMMDD  *
028600*    DATE WITHOUT RELYING ON AN INTRINSIC FUNCTION.               *
028700 01  WS-ZELLER-WORK.
028800     05  WS-ZLR-YYYY                      PIC 9(04).
028900     05  WS-ZLR-MM                        PIC 9(02).
029000     05  WS-ZLR-DD                        PIC 9(02).
029100     05  WS-ZLR-ADJ-MM                    PIC 9(02) COMP.
029200     05  WS-ZLR-ADJ-YYYY                  PIC 9(04) COMP.
029300     05  WS-ZLR-CENTURY                   PIC 9(02) COMP.
029400     05  WS-ZLR-YR-OF-CENT                PIC 9(02) COMP.
029500     05  WS-ZLR-TERM1                     PIC 9(04) COMP.
029600     05  WS-ZLR-TERM1-Q                   PIC 9(04) COMP.
029700     05  WS-ZLR-YOC-DIV4                  PIC 9(02) COMP.
029800     05  WS-ZLR-CENT-DIV4                 PIC 9(02) COMP.
029900     05  WS-ZLR-SUM                       PIC S9(06) COMP.
030000     05  WS-ZLR-DOW-Q                     PIC 9(04) COMP.
030100     05  WS-ZLR-DOW                       PIC 9(01) COMP.
030200         88  WS-ZLR-DOW-IS-FRIDAY         VALUE 6.
030300     05  FILLER                          PIC X(02).
030400
030500*    TODAY'S DATE, NUMERIC YYYYMMDD, FOR THE PAST-DATE TEST.      *
030600 01  WS-TODAY-DATE-N                      PIC 9(08) COMP VALUE ZERO.
030700
030800*WORKING DATA FOR THE SYSTEM DATE AND TIME.
030900 01  WRK-SYSTEM-DATE.
031000     03  YY                              PIC 9(02) VALUE ZEROS.
031100     03  MM                              PIC 9(02) VALUE ZEROS.
031200     03  DD                              PIC 9(02) VALUE ZEROS.
031300     03  FILLER                          PIC X(02).
031400*
031500 01  WRK-DATE-FORMATTED.
031600     03  DD-FORMATTED                    PIC 9(02) VALUE ZEROS.
031700     03  FILLER                          PIC X(01) VALUE '-'.
031800     03  MM-FORMATTED                    PIC 9(02) VALUE ZEROS.
031900     03  FILLER                          PIC X(01) VALUE '-'.
032000     03  YYYY-FORMATTED                  PIC 9(04) VALUE ZEROS.
032100*
032200 01  WRK-SYSTEM-TIME.
032300     03  HOUR                            PIC 9(02) VALUE ZEROS.
032400     03  MINUTE                          PIC 9(02) VALUE ZEROS.
032500     03  SECOND                          PIC 9(02) VALUE ZEROS.
032600     03  HUNDREDTH                       PIC 9(02) VALUE ZEROS.
032700     03  FILLER                          PIC X(02).
032800*
032900 01  WRK-TIME-FORMATTED.
033000     03  HOUR-FORMATTED                  PIC 9(02) VALUE ZEROS.
033100     03  FILLER                          PIC X(01) VALUE ':'.
033200     03  MINUTE-FORMATTED                PIC 9(02) VALUE ZEROS.
033300     03  FILLER                          PIC X(01) VALUE ':'.
033400     03  SECOND-FORMATTED                PIC 9(02) VALUE ZEROS.
033500
033600 01  WRK-WHEN-COMPILED.
033700     03  MM-COMPILED                     PIC X(02) VALUE SPACES.
033800     03  FILLER                          PIC X(01) VALUE '/'.
033900     03  DD-COMPILED                     PIC X(02) VALUE SPACES.
034000     03  FILLER                          PIC X(01) VALUE '/'.
034100     03  YY-COMPILED                     PIC X(02) VALUE SPACES.
034200     03  HOUR-COMPILED                   PIC X(02) VALUE SPACES.
034300     03  FILLER                          PIC X(01) VALUE '-'.
034400     03  MINUTE-COMPILED                 PIC X(02) VALUE SPACES.
034500     03  FILLER                          PIC X(01) VALUE '-'.
034600     03  SECOND-COMPILED                 PIC X(02) VALUE SPACES.
034700
034800*================================================================*
034900 PROCEDURE                       DIVISION.
035000*================================================================*
035100*----------------------------------------------------------------*
035200 0000-MAIN-PROCESS               SECTION.
035300*----------------------------------------------------------------*
035400     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.
035500
035600     PERFORM 1000-INITIALIZE.
035700
035800     PERFORM 2000-PROCESS     UNTIL WRK-FILE0006-EOF EQUAL 'END'.
035900
036000     PERFORM 3000-FINALIZE.
036100*----------------------------------------------------------------*
036200 0000-99-EXIT.                   EXIT.
036300*----------------------------------------------------------------*
036400*----------------------------------------------------------------*
036500 1000-INITIALIZE                 SECTION.
036600*----------------------------------------------------------------*
036700     PERFORM 9000-GET-DATE-TIME.
036800
036900     COMPUTE WS-TODAY-DATE-N = YYYY-FORMATTED * 10000
037000                              + MM-FORMATTED * 100
037100                              + DD-FORMATTED.
037200
037300     INITIALIZE WRK-VEH-REG
037400                WRK-CLN-REG
037500                WRK-BKG-REG
037600                WRK-AVL-REG
037700                WRK-AVL-RPT-REG
037800                WRK-ERR-REG.
037900
038000     OPEN INPUT  FILE0001
038100                 FILE0002
038200                 FILE0003
038300                 FILE0006
038400          OUTPUT FILE0008
038500                 FILEERR1.
038600
038700     MOVE 'OPEN FILE FILE0001'  TO WRK-ERROR-MSG.
038800     PERFORM 8100-TEST-FS-FILE0001.
038900
039000     MOVE 'OPEN FILE FILE0002'  TO WRK-ERROR-MSG.
039100     PERFORM 8200-TEST-FS-FILE0002.
039200
039300     MOVE 'OPEN FILE FILE0003'  TO WRK-ERROR-MSG.
039400     PERFORM 8300-TEST-FS-FILE0003.
039500
039600     MOVE 'OPEN FILE FILE0006'  TO WRK-ERROR-MSG.
039700     PERFORM 8400-TEST-FS-FILE0006.
039800
039900     MOVE 'OPEN FILE FILE0008'  TO WRK-ERROR-MSG.
040000     PERFORM 8500-TEST-FS-FILE0008.
040100
040200     MOVE 'OPEN FILE FILEERR1'  TO WRK-ERROR-MSG.
040300     PERFORM 8600-TEST-FS-FILEERR1.
040400
040500     PERFORM 2100-LOAD-VEHICLE-TABLE.
040600     PERFORM 2110-LOAD-CLEANER-TABLE.
040700     PERFORM 2120-LOAD-BOOKING-TABLE.
040800
040900     PERFORM 2130-READ-FILE0006.
041000*----------------------------------------------------------------*
041100 1000-99-EXIT.                   EXIT.
041200*----------------------------------------------------------------*
041300*----------------------------------------------------------------*
041400 1200-VALIDATE-DATE-ONLY         SECTION.
041500*----------------------------------------------------------------*
041600     MOVE ZERO                   TO WS-ERR-CODE.
041700     MOVE SPACES                 TO WS-ERR-MESSAGE.
041800
041900     MOVE AVL-YYYY OF WRK-AVL-REG TO WS-ZLR-YYYY.
042000     MOVE AVL-MM   OF WRK-AVL-REG TO WS-ZLR-MM.
042100     MOVE AVL-DD   OF WRK-AVL-REG TO WS-ZLR-DD.
042200
042300     PERFORM 9100-COMPUTE-DAY-OF-WEEK.
042400
042500     IF WS-ZLR-DOW-IS-FRIDAY
042600        MOVE 1004                TO WS-ERR-CODE
042700        MOVE 'BOOKINGS CANNOT BE MADE ON FRIDAYS'
042800                                  TO WS-ERR-MESSAGE
042900     ELSE
043000        IF AVL-DATE OF WRK-AVL-REG LESS WS-TODAY-DATE-N
043100           MOVE 3004             TO WS-ERR-CODE
043200           MOVE 'CANNOT CHECK AVAILABILITY FOR PAST DATES'
043300                                  TO WS-ERR-MESSAGE
043400        END-IF
043500     END-IF.
043600*----------------------------------------------------------------*
043700 1200-99-EXIT.                   EXIT.
043800*----------------------------------------------------------------*
043900*----------------------------------------------------------------*
044000 2000-PROCESS                    SECTION.
044100*----------------------------------------------------------------*
044200     PERFORM 1200-VALIDATE-DATE-ONLY.
044300
044400     IF WS-ERR-CODE EQUAL ZERO
044500        ADD 1                    TO WRK-DATES-ACCEPTED-COUNTER
044600        PERFORM 2200-BUILD-REPORT-FOR-DATE
044700     ELSE
044800        ADD 1                    TO WRK-DATES-REJECTED-COUNTER
044900        PERFORM 2900-WRITE-REJECT
045000     END-IF.
045100
045200     PERFORM 2130-READ-FILE0006.
045300*----------------------------------------------------------------*
045400 2000-99-EXIT.                   EXIT.
045500*----------------------------------------------------------------*
045600*----------------------------------------------------------------*
045700 2100-LOAD-VEHICLE-TABLE         SECTION.
045800*----------------------------------------------------------------*
045900     MOVE 'LOADING VEHICLE TABLE' TO WRK-ERROR-MSG.
046000
046100     PERFORM 2105-LOAD-ONE-VEHICLE
046200             WITH TEST AFTER
046300             UNTIL WRK-FS-FILE0001 EQUAL 10.
046400*----------------------------------------------------------------*
046500 2100-99-EXIT.                   EXIT.
046600*----------------------------------------------------------------*
046700*----------------------------------------------------------------*
046800 2105-LOAD-ONE-VEHICLE           SECTION.
046900*----------------------------------------------------------------*
047000     READ FILE0001               INTO WRK-VEH-REG.
047100     PERFORM 8100-TEST-FS-FILE0001.
047200     IF WRK-FS-FILE0001          EQUAL ZEROS
047300        SET WS-VEH-IDX           TO WS-VEH-TAB-COUNT
047400        SET WS-VEH-IDX           UP BY 1
047500        MOVE VEH-ID  OF WRK-VEH-REG
047600                                  TO WS-VEH-TAB-ID (WS-VEH-IDX)
047700        MOVE VEH-NAME OF WRK-VEH-REG
047800                                  TO WS-VEH-TAB-NAME (WS-VEH-IDX)
047900        ADD 1                    TO WS-VEH-TAB-COUNT
048000     END-IF.
048100*----------------------------------------------------------------*
048200 2105-99-EXIT.                   EXIT.
048300*----------------------------------------------------------------*
048400 2110-LOAD-CLEANER-TABLE         SECTION.
048500*----------------------------------------------------------------*
048600     MOVE 'LOADING CLEANER TABLE' TO WRK-ERROR-MSG.
048700
048800     PERFORM 2115-LOAD-ONE-CLEANER
048900             WITH TEST AFTER
049000             UNTIL WRK-FS-FILE0002 EQUAL 10.
049100*----------------------------------------------------------------*
049200 2110-99-EXIT.                   EXIT.
049300*----------------------------------------------------------------*
049400*----------------------------------------------------------------*
049500 2115-LOAD-ONE-CLEANER           SECTION.
049600*----------------------------------------------------------------*
049700     READ FILE0002               INTO WRK-CLN-REG.
049800     PERFORM 8200-TEST-FS-FILE0002.
049900     IF WRK-FS-FILE0002          EQUAL ZEROS
050000        SET WS-CLN-IDX           TO WS-CLN-TAB-COUNT
050100        SET WS-CLN-IDX           UP BY 1
050200        MOVE CLN-ID  OF WRK-CLN-REG
050300                              TO WS-CLN-TAB-ID (WS-CLN-IDX)
050400        MOVE CLN-NAME OF WRK-CLN-REG
050500                              TO WS-CLN-TAB-NAME (WS-CLN-IDX)
050600        MOVE CLN-WORK-START OF WRK-CLN-REG
050700                              TO WS-CLN-TAB-WORK-START (WS-CLN-IDX)
050800        MOVE CLN-WORK-END OF WRK-CLN-REG
050900                              TO WS-CLN-TAB-WORK-END (WS-CLN-IDX)
051000        MOVE CLN-VEHICLE-ID OF WRK-CLN-REG
051100                              TO WS-CLN-TAB-VEHICLE-ID (WS-CLN-IDX)
051200        ADD 1                 TO WS-CLN-TAB-COUNT
051300     END-IF.
051400*----------------------------------------------------------------*
051500 2115-99-EXIT.                   EXIT.
051600*----------------------------------------------------------------*
051700 2120-LOAD-BOOKING-TABLE         SECTION.
051800*----------------------------------------------------------------*
051900     MOVE 'LOADING BOOKING TABLE' TO WRK-ERROR-MSG.
052000
052100     PERFORM 2122-LOAD-ONE-BOOKING
052200             WITH TEST AFTER
052300             UNTIL WRK-FS-FILE0003 EQUAL 10.
052400*----------------------------------------------------------------*
052500 2120-99-EXIT.                   EXIT.
052600*----------------------------------------------------------------*
052700*----------------------------------------------------------------*
052800 2122-LOAD-ONE-BOOKING           SECTION.
052900*----------------------------------------------------------------*
053000     READ FILE0003               INTO WRK-BKG-REG.
053100     PERFORM 8300-TEST-FS-FILE0003.
053200     IF WRK-FS-FILE0003          EQUAL ZEROS
053300        AND BKG-STATUS-CONFIRMED OF WRK-BKG-REG
053400        PERFORM 2125-STAGE-BOOKING-CLEANERS
053500     END-IF.
053600*----------------------------------------------------------------*
053700 2122-99-EXIT.                   EXIT.
053800*----------------------------------------------------------------*
053900*----------------------------------------------------------------*
054000 2125-STAGE-BOOKING-CLEANERS     SECTION.
054100*----------------------------------------------------------------*
054200     PERFORM 2127-STAGE-ONE-CLEANER
054300             VARYING BKG-CLN-IDX FROM 1 BY 1
054400             UNTIL BKG-CLN-IDX GREATER BKG-CLEANER-COUNT
054500                                       OF WRK-BKG-REG.
054600*----------------------------------------------------------------*
054700 2125-99-EXIT.                   EXIT.
054800*----------------------------------------------------------------*
054900*----------------------------------------------------------------*
055000 2127-STAGE-ONE-CLEANER          SECTION.
055100*----------------------------------------------------------------*
055200     SET WS-BKG-IDX              TO WS-BKG-TAB-COUNT.
055300     SET WS-BKG-IDX              UP BY 1.
055400     MOVE BKG-CLEANER-ID (BKG-CLN-IDX) OF WRK-BKG-REG
055500                                  TO WS-BKG-TAB-CLN-ID (WS-BKG-IDX).
055600     MOVE BKG-DATE OF WRK-BKG-REG
055700                                  TO WS-BKG-TAB-DATE (WS-BKG-IDX).
055800     MOVE BKG-START-TIME OF WRK-BKG-REG
055900                                  TO WS-BKG-TAB-START (WS-BKG-IDX).
056000     MOVE BKG-END-TIME OF WRK-BKG-REG
056100                                  TO WS-BKG-TAB-END (WS-BKG-IDX).
056200     ADD 1                       TO WS-BKG-TAB-COUNT.
056300*----------------------------------------------------------------*
056400 2127-99-EXIT.                   EXIT.
056500*----------------------------------------------------------------*
056600*----------------------------------------------------------------*
056700 2130-READ-FILE0006              SECTION.
056800*----------------------------------------------------------------*
056900     MOVE 'READING FILE0006'     TO WRK-ERROR-MSG.
057000
057100     READ FILE0006               INTO WRK-AVL-REG.
057200
057300     PERFORM 8400-TEST-FS-FILE0006.
057400
057500     IF WRK-FS-FILE0006          EQUAL 10
057600        MOVE 'END'               TO WRK-FILE0006-EOF
057700     ELSE
057800        ADD 1                    TO WRK-FILE0006-REGS-COUNTER
057900     END-IF.
058000*----------------------------------------------------------------*
058100 2130-99-EXIT.                   EXIT.
058200*----------------------------------------------------------------*
058300*----------------------------------------------------------------*
058400 2200-BUILD-REPORT-FOR-DATE      SECTION.
058500*----------------------------------------------------------------*
058510     MOVE ZERO                TO WRK-DATE-CLN-WITH-WIN-COUNTER.
058520     MOVE ZERO                TO WRK-DATE-WIN-COUNTER.
058600     PERFORM 2210-PROCESS-ONE-CLEANER
058700             VARYING WS-CLN-IDX FROM 1 BY 1
058800             UNTIL WS-CLN-IDX GREATER WS-CLN-TAB-COUNT.
058900
059000     PERFORM 2700-WRITE-FOOTER-LINE.
059100*----------------------------------------------------------------*
059200 2200-99-EXIT.                   EXIT.
059300*----------------------------------------------------------------*
059400*----------------------------------------------------------------*
059500 2210-PROCESS-ONE-CLEANER        SECTION.
059600*----------------------------------------------------------------*
059700     PERFORM 2300-FILTER-CLEANER-BOOKINGS.
059800
059900     PERFORM 2400-BUILD-FREE-WINDOWS.
060000
060100     IF WS-WINDOW-TAB-COUNT GREATER ZERO
060200        ADD 1                    TO WRK-DATE-CLN-WITH-WIN-COUNTER
060210        ADD WS-WINDOW-TAB-COUNT  TO WRK-DATE-WIN-COUNTER
060300        PERFORM 2600-WRITE-HEADER-LINE
060400        PERFORM 2500-WRITE-DETAIL-LINES
060500                VARYING WS-WIN-IDX FROM 1 BY 1
060600                UNTIL WS-WIN-IDX GREATER WS-WINDOW-TAB-COUNT
060700     END-IF.
060800*----------------------------------------------------------------*
060900 2210-99-EXIT.                   EXIT.
061000*----------------------------------------------------------------*
061100*----------------------------------------------------------------*
061200 2300-FILTER-CLEANER-BOOKINGS    SECTION.
061300*----------------------------------------------------------------*
061400     MOVE ZERO                   TO WS-SRC-TAB-COUNT.
061500
061600     PERFORM 2305-FILTER-ONE-BOOKING
061700             VARYING WS-BKG-IDX FROM 1 BY 1
061800             UNTIL WS-BKG-IDX GREATER WS-BKG-TAB-COUNT.
061900
062000     PERFORM 2350-SORT-SRC-TAB-ASCENDING.
062100*----------------------------------------------------------------*
062200 2300-99-EXIT.                   EXIT.
062300*----------------------------------------------------------------*
062400*----------------------------------------------------------------*
062500 2305-FILTER-ONE-BOOKING         SECTION.
062600*----------------------------------------------------------------*
062700     IF WS-BKG-TAB-CLN-ID (WS-BKG-IDX) EQUAL
062800                 WS-CLN-TAB-ID (WS-CLN-IDX)
062900        AND WS-BKG-TAB-DATE (WS-BKG-IDX) EQUAL
063000                 AVL-DATE OF WRK-AVL-REG
063100        SET WS-SRC-IDX           TO WS-SRC-TAB-COUNT
063200        SET WS-SRC-IDX           UP BY 1
063300        MOVE WS-BKG-TAB-START (WS-BKG-IDX)
063400                                  TO WS-SRC-TAB-START (WS-SRC-IDX)
063500        MOVE WS-BKG-TAB-END (WS-BKG-IDX)
063600                                  TO WS-SRC-TAB-END (WS-SRC-IDX)
063700        ADD 1                    TO WS-SRC-TAB-COUNT
063800     END-IF.
063900*----------------------------------------------------------------*
064000 2305-99-EXIT.                   EXIT.
064100*----------------------------------------------------------------*
064200 2350-SORT-SRC-TAB-ASCENDING     SECTION.
064300*----------------------------------------------------------------*
064400*    SMALL TABLE (A CLEANER'S BOOKINGS FOR ONE DAY) - A PLAIN     *
064500*    BUBBLE SORT ON START TIME IS PLENTY.                        *
064600*----------------------------------------------------------------*
064700     MOVE 'N'                    TO WS-SORT-PASS-SW.
064800
064900     PERFORM 2355-SORT-ONE-PASS UNTIL WS-SORT-DONE.
065000*----------------------------------------------------------------*
065100 2350-99-EXIT.                   EXIT.
065200*----------------------------------------------------------------*
065300*----------------------------------------------------------------*
065400 2355-SORT-ONE-PASS              SECTION.
065500*----------------------------------------------------------------*
065600     MOVE 'Y'                    TO WS-SORT-PASS-SW.
065700     IF WS-SRC-TAB-COUNT GREATER 1
065800        PERFORM 2360-COMPARE-AND-SWAP
065900                VARYING WS-SRC-IDX FROM 1 BY 1
066000                UNTIL WS-SRC-IDX NOT LESS WS-SRC-TAB-COUNT
066100     END-IF.
066200     IF WS-SORT-PASS-SW EQUAL 'Y'
066300        SET WS-SORT-DONE         TO TRUE
066400     END-IF.
066500*----------------------------------------------------------------*
066600 2355-99-EXIT.                   EXIT.
066700*----------------------------------------------------------------*
066800*----------------------------------------------------------------*
066900 2360-COMPARE-AND-SWAP           SECTION.
067000*----------------------------------------------------------------*
067100     IF WS-SRC-TAB-START (WS-SRC-IDX) GREATER
067200        WS-SRC-TAB-START (WS-SRC-IDX + 1)
067300        MOVE WS-SRC-TAB-START (WS-SRC-IDX)
067400                                 TO WS-SWAP-START
067500        MOVE WS-SRC-TAB-END (WS-SRC-IDX)
067600                                 TO WS-SWAP-END
067700        MOVE WS-SRC-TAB-START (WS-SRC-IDX + 1)
067800                              TO WS-SRC-TAB-START (WS-SRC-IDX)
067900        MOVE WS-SRC-TAB-END (WS-SRC-IDX + 1)
068000                              TO WS-SRC-TAB-END (WS-SRC-IDX)
068100        MOVE WS-SWAP-START
068200                              TO WS-SRC-TAB-START (WS-SRC-IDX + 1)
068300        MOVE WS-SWAP-END
068400                              TO WS-SRC-TAB-END (WS-SRC-IDX + 1)
068500        MOVE 'N'                TO WS-SORT-PASS-SW
068600     END-IF.
068700*----------------------------------------------------------------*
068800 2360-99-EXIT.                   EXIT.
068900*----------------------------------------------------------------*
069000*----------------------------------------------------------------*
069100 2400-BUILD-FREE-WINDOWS         SECTION.
069200*----------------------------------------------------------------*
069300*    FREEWINDOWCALCULATORIMPL - PAD EACH BOOKING'S END BY THE     *
069400*    30-MINUTE BREAK, DROP IT IF IT FALLS ENTIRELY OUTSIDE THE    *
069500*    WORKING DAY, CLAMP IT TO THE WORKING DAY, THEN WALK A        *
069600*    CURSOR FROM DAY-START EMITTING THE GAPS.                     *
069700*----------------------------------------------------------------*
069800     MOVE ZERO                   TO WS-WINDOW-TAB-COUNT.
069900
070000     MOVE WS-CLN-TAB-WORK-START (WS-CLN-IDX) TO WS-CONV-HHMM.
070100     PERFORM 9300-HHMM-TO-MIN.
070200     MOVE WS-CONV-MIN            TO WS-DAY-START-MIN.
070300
070400     MOVE WS-CLN-TAB-WORK-END (WS-CLN-IDX)   TO WS-CONV-HHMM.
070500     PERFORM 9300-HHMM-TO-MIN.
070600     MOVE WS-CONV-MIN            TO WS-DAY-END-MIN.
070700
070800     MOVE WS-DAY-START-MIN       TO WS-CURSOR-MIN.
070900
071000     PERFORM 2410-PROCESS-ONE-BOOKED-SLOT
071100             VARYING WS-SRC-IDX FROM 1 BY 1
071200             UNTIL WS-SRC-IDX GREATER WS-SRC-TAB-COUNT.
071300
071400     IF WS-CURSOR-MIN LESS WS-DAY-END-MIN
071500        MOVE WS-DAY-END-MIN      TO WS-PAD-START-MIN
071600        PERFORM 2450-EMIT-WINDOW
071700     END-IF.
071800*----------------------------------------------------------------*
071900 2400-99-EXIT.                   EXIT.
072000*----------------------------------------------------------------*
072100*----------------------------------------------------------------*
072200 2410-PROCESS-ONE-BOOKED-SLOT    SECTION.
072300*----------------------------------------------------------------*
072400     MOVE WS-SRC-TAB-START (WS-SRC-IDX) TO WS-CONV-HHMM.
072500     PERFORM 9300-HHMM-TO-MIN.
072600     MOVE WS-CONV-MIN            TO WS-PAD-START-MIN.
072700
072800     MOVE WS-SRC-TAB-END (WS-SRC-IDX)   TO WS-CONV-HHMM.
072900     PERFORM 9300-HHMM-TO-MIN.
073000     COMPUTE WS-PAD-END-MIN = WS-CONV-MIN + 30.
073100
073200     IF WS-PAD-END-MIN          LESS WS-DAY-START-MIN
073300        OR WS-PAD-START-MIN     GREATER WS-DAY-END-MIN
073400        CONTINUE
073500     ELSE
073600        IF WS-PAD-START-MIN LESS WS-DAY-START-MIN
073700           MOVE WS-DAY-START-MIN TO WS-PAD-START-MIN
073800        END-IF
073900        IF WS-PAD-END-MIN GREATER WS-DAY-END-MIN
074000           MOVE WS-DAY-END-MIN   TO WS-PAD-END-MIN
074100        END-IF
074200        IF WS-CURSOR-MIN LESS WS-PAD-START-MIN
074300           PERFORM 2450-EMIT-WINDOW
074400        END-IF
074500        IF WS-PAD-END-MIN GREATER WS-CURSOR-MIN
074600           MOVE WS-PAD-END-MIN TO WS-CURSOR-MIN
074700        END-IF
074800     END-IF.
074900*----------------------------------------------------------------*
075000 2410-99-EXIT.                   EXIT.
075100*----------------------------------------------------------------*
075200*----------------------------------------------------------------*
075300 2450-EMIT-WINDOW                SECTION.
075400*----------------------------------------------------------------*
075500     SET WS-WIN-IDX              TO WS-WINDOW-TAB-COUNT.
075600     SET WS-WIN-IDX              UP BY 1.
075700
075800     MOVE WS-CURSOR-MIN          TO WS-CONV-MIN.
075900     PERFORM 9310-MIN-TO-HHMM.
076000     MOVE WS-CONV-HHMM           TO TW-START-TIME (WS-WIN-IDX).
076100
076200     MOVE WS-PAD-START-MIN       TO WS-CONV-MIN.
076300     PERFORM 9310-MIN-TO-HHMM.
076400     MOVE WS-CONV-HHMM           TO TW-END-TIME (WS-WIN-IDX).
076500
076600     ADD 1                       TO WS-WINDOW-TAB-COUNT.
076700*----------------------------------------------------------------*
076800 2450-99-EXIT.                   EXIT.
076900*----------------------------------------------------------------*
077000*----------------------------------------------------------------*
077100 2500-WRITE-DETAIL-LINES         SECTION.
077200*----------------------------------------------------------------*
077300     INITIALIZE WRK-AVL-RPT-REG.
077400     SET AVL-LINE-IS-DETAIL      OF WRK-AVL-RPT-REG TO TRUE.
077500     MOVE WS-CLN-TAB-ID (WS-CLN-IDX)
077600                                  TO AVL-CLN-ID OF WRK-AVL-RPT-REG.
077700     MOVE TW-START-TIME (WS-WIN-IDX)
077800                                  TO AVL-WIN-START OF WRK-AVL-RPT-REG.
077900     MOVE TW-END-TIME (WS-WIN-IDX)
078000                                  TO AVL-WIN-END OF WRK-AVL-RPT-REG.
078100     PERFORM 2800-WRITE-FILE0008.
078200*----------------------------------------------------------------*
078300 2500-99-EXIT.                   EXIT.
078400*----------------------------------------------------------------*
078500*----------------------------------------------------------------*
078600 2600-WRITE-HEADER-LINE          SECTION.
078700*----------------------------------------------------------------*
078800     PERFORM 2650-LOOKUP-VEHICLE-NAME.
078900
079000     INITIALIZE WRK-AVL-RPT-REG.
079100     SET AVL-LINE-IS-HEADER      OF WRK-AVL-RPT-REG TO TRUE.
079200     MOVE WS-CLN-TAB-ID (WS-CLN-IDX)
079300                          TO AVL-CLN-ID   OF WRK-AVL-RPT-REG.
079400     MOVE WS-CLN-TAB-NAME (WS-CLN-IDX)
079500                          TO AVL-CLN-NAME OF WRK-AVL-RPT-REG.
079600     MOVE WS-CLN-TAB-VEHICLE-ID (WS-CLN-IDX)
079700                          TO AVL-VEH-ID   OF WRK-AVL-RPT-REG.
079800     MOVE WS-SAVE-VEH-NAME
079900                          TO AVL-VEH-NAME OF WRK-AVL-RPT-REG.
080000     PERFORM 2800-WRITE-FILE0008.
080100*----------------------------------------------------------------*
080200 2600-99-EXIT.                   EXIT.
080300*----------------------------------------------------------------*
080400*----------------------------------------------------------------*
080500 2650-LOOKUP-VEHICLE-NAME        SECTION.
080600*----------------------------------------------------------------*
080700     MOVE SPACES                 TO WS-SAVE-VEH-NAME.
080800
080900     PERFORM 2655-MATCH-ONE-VEHICLE
081000             VARYING WS-VEH-IDX FROM 1 BY 1
081100             UNTIL WS-VEH-IDX GREATER WS-VEH-TAB-COUNT.
081200*----------------------------------------------------------------*
081300 2650-99-EXIT.                   EXIT.
081400*----------------------------------------------------------------*
081500*----------------------------------------------------------------*
081600 2655-MATCH-ONE-VEHICLE          SECTION.
081700*----------------------------------------------------------------*
081800     IF WS-VEH-TAB-ID (WS-VEH-IDX) EQUAL
081900               WS-CLN-TAB-VEHICLE-ID (WS-CLN-IDX)
082000        MOVE WS-VEH-TAB-NAME (WS-VEH-IDX) TO WS-SAVE-VEH-NAME
082100     END-IF.
082200*----------------------------------------------------------------*
082300 2655-99-EXIT.                   EXIT.
082400*----------------------------------------------------------------*
082500*----------------------------------------------------------------*
082600 2700-WRITE-FOOTER-LINE          SECTION.
082700*----------------------------------------------------------------*
082800     INITIALIZE WRK-AVL-RPT-REG.
082900     SET AVL-LINE-IS-FOOTER      OF WRK-AVL-RPT-REG TO TRUE.
083000     MOVE WRK-DATE-CLN-WITH-WIN-COUNTER
083100                          TO AVL-FOOTER-CLN-COUNT OF WRK-AVL-RPT-REG.
083110     MOVE WRK-DATE-WIN-COUNTER
083120                          TO AVL-FOOTER-WIN-COUNT OF WRK-AVL-RPT-REG.
083200     PERFORM 2800-WRITE-FILE0008.
083300*----------------------------------------------------------------*
083400 2700-99-EXIT.                   EXIT.
083500*----------------------------------------------------------------*
083600*----------------------------------------------------------------*
083700 2800-WRITE-FILE0008             SECTION.
083800*----------------------------------------------------------------*
083900     MOVE 'WRITING AVAILABILITY REPORT' TO WRK-ERROR-MSG.
084000
084100     MOVE WRK-AVL-RPT-REG        TO FD-REG-FILE0008.
084200
084300     WRITE FD-REG-FILE0008.
084400
084500     PERFORM 8500-TEST-FS-FILE0008.
084600
084700     IF WRK-FS-FILE0008          EQUAL ZEROS
084800        ADD 1                    TO WRK-FILE0008-REGS-COUNTER
084900     END-IF.
085000*----------------------------------------------------------------*
085100 2800-99-EXIT.                   EXIT.
085200*----------------------------------------------------------------*
085300*----------------------------------------------------------------*
085400 2900-WRITE-REJECT               SECTION.
085500*----------------------------------------------------------------*
085600     MOVE 'RECORDING ERROR FILE' TO WRK-ERROR-MSG.
085700
085800     INITIALIZE WRK-ERR-REG.
085900     MOVE WS-ERR-CODE            TO ERR-CODE    OF WRK-ERR-REG.
086000     MOVE WS-ERR-MESSAGE         TO ERR-MESSAGE OF WRK-ERR-REG.
086100     MOVE AVL-DATE OF WRK-AVL-REG TO ERR-CONTEXT OF WRK-ERR-REG.
086200
086300     MOVE WRK-ERR-REG            TO FD-REG-FILEERR1.
086400
086500     WRITE FD-REG-FILEERR1.
086600
086700     PERFORM 8600-TEST-FS-FILEERR1.
086800*----------------------------------------------------------------*
086900 2900-99-EXIT.                   EXIT.
087000*----------------------------------------------------------------*
087100*----------------------------------------------------------------*
087200 3000-FINALIZE                   SECTION.
087300*----------------------------------------------------------------*
087400     DISPLAY '***************************'.
087500     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
087600     DISPLAY '***************************'.
087700     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
087800     DISPLAY '*COMPILED........:'
087900     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
088000     DISPLAY '*.................'
088100     HOUR-COMPILED '.' MINUTE-COMPILED '.' SECOND-COMPILED '*'.
088200     DISPLAY '*-------------------------*'.
088300     DISPLAY '*DATE REQUESTS READ..:' WRK-FILE0006-REGS-COUNTER
088400     '*'.
088500     DISPLAY '*DATES ACCEPTED......:' WRK-DATES-ACCEPTED-COUNTER
088600     '*'.
088700     DISPLAY '*DATES REJECTED......:' WRK-DATES-REJECTED-COUNTER
088800     '*'.
088900     DISPLAY '*REPORT LINES WRITTEN:' WRK-FILE0008-REGS-COUNTER
089000     '*'.
089100     DISPLAY '*-------------------------*'.
089200     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
089300     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
089400     DISPLAY '***************************'.
089500
089600     CLOSE FILE0001 FILE0002 FILE0003 FILE0006 FILE0008 FILEERR1.
089700
089800     STOP RUN.
089900*----------------------------------------------------------------*
090000 3000-99-EXIT.                   EXIT.
090100*----------------------------------------------------------------*
090200*----------------------------------------------------------------*
090300 8100-TEST-FS-FILE0001           SECTION.
090400*----------------------------------------------------------------*
090500     IF WRK-FS-FILE0001          NOT EQUAL ZEROS AND 10
090600        MOVE WRK-FS-FILE0001     TO WRK-ERROR-CODE
090700        PERFORM 9999-CALL-ABEND-PGM
090800     END-IF.
090900*----------------------------------------------------------------*
091000 8100-99-EXIT.                   EXIT.
091100*----------------------------------------------------------------*
091200*----------------------------------------------------------------*
091300 8200-TEST-FS-FILE0002           SECTION.
091400*----------------------------------------------------------------*
091500     IF WRK-FS-FILE0002          NOT EQUAL ZEROS AND 10
091600        MOVE WRK-FS-FILE0002     TO WRK-ERROR-CODE
091700        PERFORM 9999-CALL-ABEND-PGM
091800     END-IF.
091900*----------------------------------------------------------------*
092000 8200-99-EXIT.                   EXIT.
092100*----------------------------------------------------------------*
092200*----------------------------------------------------------------*
092300 8300-TEST-FS-FILE0003           SECTION.
092400*----------------------------------------------------------------*
092500     IF WRK-FS-FILE0003          NOT EQUAL ZEROS AND 10
092600        MOVE WRK-FS-FILE0003     TO WRK-ERROR-CODE
092700        PERFORM 9999-CALL-ABEND-PGM
092800     END-IF.
092900*----------------------------------------------------------------*
093000 8300-99-EXIT.                   EXIT.
093100*----------------------------------------------------------------*
093200*----------------------------------------------------------------*
093300 8400-TEST-FS-FILE0006           SECTION.
093400*----------------------------------------------------------------*
093500     IF WRK-FS-FILE0006          NOT EQUAL ZEROS AND 10
093600        MOVE WRK-FS-FILE0006     TO WRK-ERROR-CODE
093700        PERFORM 9999-CALL-ABEND-PGM
093800     END-IF.
093900*----------------------------------------------------------------*
094000 8400-99-EXIT.                   EXIT.
094100*----------------------------------------------------------------*
094200*----------------------------------------------------------------*
094300 8500-TEST-FS-FILE0008           SECTION.
094400*----------------------------------------------------------------*
094500     IF WRK-FS-FILE0008          NOT EQUAL ZEROS
094600        MOVE WRK-FS-FILE0008     TO WRK-ERROR-CODE
094700        PERFORM 9999-CALL-ABEND-PGM
094800     END-IF.
094900*----------------------------------------------------------------*
095000 8500-99-EXIT.                   EXIT.
095100*----------------------------------------------------------------*
095200*----------------------------------------------------------------*
095300 8600-TEST-FS-FILEERR1           SECTION.
095400*----------------------------------------------------------------*
095500     IF WRK-FS-FILEERR1          NOT EQUAL ZEROS
095600        MOVE WRK-FS-FILEERR1     TO WRK-ERROR-CODE
095700        PERFORM 9999-CALL-ABEND-PGM
095800     END-IF.
095900*----------------------------------------------------------------*
096000 8600-99-EXIT.                   EXIT.
096100*----------------------------------------------------------------*
096200*----------------------------------------------------------------*
096300 9000-GET-DATE-TIME              SECTION.
096400*----------------------------------------------------------------*
096500     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
096600     MOVE YY                     TO YYYY-FORMATTED.
096700     MOVE MM                     TO MM-FORMATTED.
096800     MOVE DD                     TO DD-FORMATTED.
096900     ADD  2000                   TO YYYY-FORMATTED.
097000
097100     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
097200     MOVE HOUR                   TO HOUR-FORMATTED.
097300     MOVE MINUTE                 TO MINUTE-FORMATTED.
097400     MOVE SECOND                 TO SECOND-FORMATTED.
097500*----------------------------------------------------------------*
097600 9000-99-EXIT.                   EXIT.
097700*----------------------------------------------------------------*
097800*----------------------------------------------------------------*
097900 9100-COMPUTE-DAY-OF-WEEK        SECTION.
098000*----------------------------------------------------------------*
098100*    ZELLER'S CONGRUENCE (GREGORIAN).  JANUARY AND FEBRUARY ARE   *
098200*    TREATED AS MONTHS 13 AND 14 OF THE PRECEDING YEAR.  RESULT   *
098300*    IS 0=SATURDAY, 1=SUNDAY, 2=MONDAY ... 6=FRIDAY.              *
098400*----------------------------------------------------------------*
098500     IF WS-ZLR-MM LESS 3
098600        COMPUTE WS-ZLR-ADJ-MM   = WS-ZLR-MM + 12
098700        COMPUTE WS-ZLR-ADJ-YYYY = WS-ZLR-YYYY - 1
098800     ELSE
098900        MOVE WS-ZLR-MM           TO WS-ZLR-ADJ-MM
099000        MOVE WS-ZLR-YYYY         TO WS-ZLR-ADJ-YYYY
099100     END-IF.
099200
099300     DIVIDE WS-ZLR-ADJ-YYYY BY 100
099400            GIVING WS-ZLR-CENTURY
099500            REMAINDER WS-ZLR-YR-OF-CENT.
099600
099700     COMPUTE WS-ZLR-TERM1 = 13 * (WS-ZLR-ADJ-MM + 1).
099800     DIVIDE WS-ZLR-TERM1 BY 5 GIVING WS-ZLR-TERM1-Q.
099900
100000     DIVIDE WS-ZLR-YR-OF-CENT BY 4 GIVING WS-ZLR-YOC-DIV4.
100100     DIVIDE WS-ZLR-CENTURY    BY 4 GIVING WS-ZLR-CENT-DIV4.
100200
100300     COMPUTE WS-ZLR-SUM = WS-ZLR-DD
100400                        + WS-ZLR-TERM1-Q
100500                        + WS-ZLR-YR-OF-CENT
100600                        + WS-ZLR-YOC-DIV4
100700                        + WS-ZLR-CENT-DIV4
100800                        - (2 * WS-ZLR-CENTURY)
100900                        + 7000.
101000
101100     DIVIDE WS-ZLR-SUM BY 7 GIVING WS-ZLR-DOW-Q
101200            REMAINDER WS-ZLR-DOW.
101300*----------------------------------------------------------------*
101400 9100-99-EXIT.                   EXIT.
101500*----------------------------------------------------------------*
101600*----------------------------------------------------------------*
101700 9300-HHMM-TO-MIN                SECTION.
101800*----------------------------------------------------------------*
101900     DIVIDE WS-CONV-HHMM BY 100
102000            GIVING WS-CONV-HH
102100            REMAINDER WS-CONV-MM.
102200     COMPUTE WS-CONV-MIN = (WS-CONV-HH * 60) + WS-CONV-MM.
102300*----------------------------------------------------------------*
102400 9300-99-EXIT.                   EXIT.
102500*----------------------------------------------------------------*
102600*----------------------------------------------------------------*
102700 9310-MIN-TO-HHMM                SECTION.
102800*----------------------------------------------------------------*
102900     DIVIDE WS-CONV-MIN BY 60
103000            GIVING WS-CONV-HH
103100            REMAINDER WS-CONV-MM.
103200     COMPUTE WS-CONV-HHMM = (WS-CONV-HH * 100) + WS-CONV-MM.
103300*----------------------------------------------------------------*
103400 9310-99-EXIT.                   EXIT.
103500*----------------------------------------------------------------*
103600*----------------------------------------------------------------*
103700 9999-CALL-ABEND-PGM             SECTION.
103800*----------------------------------------------------------------*
103900     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
104000     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
104100     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
104200*----------------------------------------------------------------*
104300 9999-99-EXIT.                   EXIT.
104400*----------------------------------------------------------------*
